      *---------------------------------------------------------------
      *    RSDLQR  -  DEAD-LETTER (REJECTED ROW) RECORD
      *    ONE RECORD PER TRANSACTION FAILING FIELD VALIDATION.
      *
      *    90/02/20  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-DLQ-RECORD.
           05  DL-ROW-NUMBER           PIC 9(7).
           05  FILLER                  PIC X(1)      VALUE SPACE.
           05  DL-RAW-RECORD           PIC X(140).
           05  FILLER                  PIC X(1)      VALUE SPACE.
           05  DL-REASON               PIC X(60).
           05  FILLER                  PIC X(11).
