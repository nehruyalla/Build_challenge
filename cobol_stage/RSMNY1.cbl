      ****************************************************************
      *  PROGRAM:  RSMNY1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  MONEY ARITHMETIC SUBROUTINE                                 *
      *                                                               *
      *  ALL MONEY TOUCHED BY THE ANALYTICS RUN PASSES THROUGH THIS  *
      *  ROUTINE SO THE ROUNDING RULE LIVES IN ONE PLACE.  RETURNS   *
      *  TOTAL-AMOUNT = UNIT-PRICE TIMES QUANTITY, ROUNDED HALF-UP   *
      *  TO 2 DECIMALS.  QUANTITY CARRIES THE SIGN FOR RETURNS SO    *
      *  TOTAL-AMOUNT COMES OUT NEGATIVE WITHOUT ANY SPECIAL CASE.   *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM.        *
      *  06/11/92  RGH          DPR-0615    ROUNDED CLAUSE CHANGED   *
      *                                     FROM NEAREST-EVEN TO     *
      *                                     HALF-UP PER AUDIT.       *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  02/20/03  JFR          CR-1104     ADDED DIVIDE ENTRY POINT *
      *                                     FOR THE REVENUE-SHARE    *
      *                                     AND RATE CALCULATIONS -  *
      *                                     DIVIDE BY ZERO IS NOW AN *
      *                                     ERROR CONDITION, NOT A   *
      *                                     SILENT ZERO.             *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSMNY1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      02/14/90.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-MNY1-WORK.
           05  WS-RAW-AMOUNT           PIC S9(11)V9(4) COMP-3
                                                         VALUE 0.
           05  WS-ROUND-CARRY          PIC S9V9(4)   COMP-3 VALUE 0.
           05  FILLER                  PIC X(12).

      *    *** ABEND-DUMP VIEW OF THE WORK AREA FOR THE OPERATIONS  ***
      *    *** DESK - SEE IT AS RAW BYTES WHEN A SIZE ERROR ABENDS  ***
       01  WS-MNY1-WORK-DUMP REDEFINES WS-MNY1-WORK.
           05  WS-WORK-DUMP-BYTES      PIC X(23).

      *    *** ISOLATES JUST THE RAW-AMOUNT PACKED BYTES FROM THE     **
      *    *** ROUND-CARRY/FILLER TAIL - ADDED AFTER THE DPR-0615      **
      *    *** ROUNDING-RULE CHANGE SO A SIZE-ERROR ABEND COULD BE     **
      *    *** CHECKED WITHOUT WADING THROUGH THE WHOLE WORK AREA.     **
       01  WS-MNY1-RAW-AMOUNT-BYTES-VIEW REDEFINES WS-MNY1-WORK.
           05  WS-RAW-AMOUNT-BYTES     PIC X(8).
           05  FILLER                  PIC X(15).

       01  WS-MNY1-SWITCHES.
           05  WS-DIVIDE-ERROR-SW      PIC X         VALUE 'N'.
               88  WS-DIVIDE-OK        VALUE 'N'.
               88  WS-DIVIDE-FAILED    VALUE 'Y'.
           05  FILLER                  PIC X(19).

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-MNY1-SWITCHES-DUMP REDEFINES WS-MNY1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

      *---------------------------------------------------------------
      *    LK-MONEY-REQUEST TELLS THIS PROGRAM WHICH ENTRY TO RUN -
      *    'M' MULTIPLY (UNIT-PRICE BY QUANTITY), 'D' DIVIDE (A
      *    PERCENTAGE OR RATE CALCULATION, PART OVER WHOLE TIMES 100).
      *    LAYOUT LIVES IN RSMNYLK SO EVERY CALLER STAYS IN STEP.
      *---------------------------------------------------------------
       LINKAGE SECTION.
       COPY RSMNYLK.

      ****************************************************************
       PROCEDURE DIVISION USING LK-MONEY-REQUEST.
      ****************************************************************

       000-MAIN.
           MOVE 'N' TO LK-ERROR-SW.
           IF LK-MULTIPLY
               PERFORM 100-MULTIPLY-AND-ROUND THRU 100-EXIT
           ELSE IF LK-DIVIDE
               PERFORM 200-DIVIDE-AND-ROUND THRU 200-EXIT
           ELSE
               MOVE 'Y' TO LK-ERROR-SW.

           GOBACK.

      *---------------------------------------------------------------
      *    100-MULTIPLY-AND-ROUND - TOTAL-AMOUNT = UNIT-PRICE TIMES
      *    QUANTITY, ROUNDED HALF-UP TO 2 DECIMALS.  OPERAND-2 CARRIES
      *    4 DECIMAL PLACES SO QUANTITY (A WHOLE NUMBER) LINES UP
      *    WITH UNIT-PRICE WITHOUT TRUNCATING THE UNIT-PRICE PENNIES.
      *---------------------------------------------------------------
       100-MULTIPLY-AND-ROUND.
      *    *** COMPUTE THE EXTENDED AMOUNT AT FULL PRECISION ***
           COMPUTE WS-RAW-AMOUNT ROUNDED =
               LK-OPERAND-1 * LK-OPERAND-2
               ON SIZE ERROR
                   MOVE 'Y' TO LK-ERROR-SW
                   MOVE 0 TO LK-RESULT
                   GO TO 100-EXIT.
      *    *** ROUND HALF-UP TO 2 DECIMALS - NEVER BANKERS ROUNDING **
           COMPUTE LK-RESULT ROUNDED =
               WS-RAW-AMOUNT
               ON SIZE ERROR
                   MOVE 'Y' TO LK-ERROR-SW
                   MOVE 0 TO LK-RESULT.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200-DIVIDE-AND-ROUND - USED FOR RATE/PERCENTAGE WORK, E.G.
      *    REVENUE SHARE, RETURN RATE, COMPLETENESS RATE.  OPERAND-1
      *    IS THE PART, OPERAND-2 THE WHOLE.  DIVIDE BY ZERO IS AN
      *    ERROR CONDITION PER THE BUSINESS RULES - THE CALLER MUST
      *    CHECK LK-ERROR-SW AND SUPPLY ITS OWN ZERO DEFAULT.
      *---------------------------------------------------------------
       200-DIVIDE-AND-ROUND.
           IF LK-OPERAND-2 = 0
               MOVE 'Y' TO LK-ERROR-SW
               MOVE 0 TO LK-RESULT
               GO TO 200-EXIT.

           COMPUTE LK-RESULT ROUNDED =
               (LK-OPERAND-1 / LK-OPERAND-2) * 100
               ON SIZE ERROR
                   MOVE 'Y' TO LK-ERROR-SW
                   MOVE 0 TO LK-RESULT.
       200-EXIT.
           EXIT.
