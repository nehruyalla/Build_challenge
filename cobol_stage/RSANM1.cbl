      ****************************************************************
      *  PROGRAM:  RSANM1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  STATISTICAL ANOMALY DETECTION SUBROUTINE (TWO-PASS)         *
      *                                                               *
      *  PASS 1 RUNS DURING THE MAIN READ (MODE 'A') - WELFORD'S     *
      *  RUNNING MEAN/VARIANCE ALGORITHM UPDATES ON EVERY CALL AND    *
      *  EACH TRANSACTION'S KEY FIELDS ARE SPOOLED TO THE RSANMWK     *
      *  WORK FILE FOR THE SECOND PASS.  PASS 2 RUNS AT END OF FILE   *
      *  (MODE 'F') - THE WORK FILE IS RE-READ, EACH ROW'S Z-SCORE    *
      *  IS COMPUTED AGAINST THE NOW-FINAL MEAN AND STANDARD          *
      *  DEVIATION, AND THE 100 LARGEST |Z-SCORE| ROWS ARE KEPT AND   *
      *  WRITTEN TO ANOMFILE, WHICH THIS PROGRAM OWNS.  NO SQRT        *
      *  FUNCTION IS AVAILABLE ON THIS COMPILER - 800-COMPUTE-SQRT     *
      *  IS A HAND-ROLLED NEWTON-RAPHSON ITERATION.                   *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/11/92  RGH          DPR-0606    ORIGINAL PROGRAM.        *
      *  07/02/93  RGH          DPR-0660    NEWTON-RAPHSON ITERATION *
      *                                     COUNT RAISED FROM 10 TO  *
      *                                     20 PASSES - AUDIT FOUND  *
      *                                     STDDEV DRIFTING ON LARGE *
      *                                     VARIANCE VALUES.         *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  02/20/03  JFR          CR-1104     Z-THRESHOLD PULLED OUT   *
      *                                     TO A WORKING-STORAGE     *
      *                                     CONSTANT - WAS BURIED IN *
      *                                     THE COMPARE LOGIC.       *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSANM1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/11/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ANOMFILE   ASSIGN TO ANOMFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT RSANMWK    ASSIGN TO RSANMWK
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  ANOMFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSANMT.

       FD  RSANMWK
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  WS-ANMWK-RECORD.
           05  AW-INVOICE-NO           PIC X(10).
           05  AW-CUSTOMER-ID          PIC X(10).
           05  AW-VALUE                PIC S9(9)V99.
           05  FILLER                  PIC X(9).

      *    *** RAW-BYTES VIEW OF THE WORK RECORD FOR THE OPERATIONS  **
      *    *** DESK WHEN RSANMWK WON'T READ BACK CLEANLY.            **
       01  WS-ANMWK-RECORD-DUMP REDEFINES WS-ANMWK-RECORD.
           05  WS-ANMWK-DUMP-BYTES     PIC X(40).

       WORKING-STORAGE SECTION.
       01  WS-ANM1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

       01  WS-ANM1-STATS.
           05  WS-WELFORD-COUNT        PIC 9(7)      COMP-3 VALUE 0.
           05  WS-WELFORD-MEAN         PIC S9(9)V9(4) COMP-3 VALUE 0.
           05  WS-WELFORD-M2           PIC S9(13)V9(4) COMP-3 VALUE 0.
           05  FILLER                  PIC X(8).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-ANM1-STATS-DUMP REDEFINES WS-ANM1-STATS.
           05  WS-STATS-DUMP-BYTES     PIC X(28).

       01  WS-ANM1-WORK-FIELDS.
           05  WS-VALUE                PIC S9(9)V99   COMP-3 VALUE 0.
           05  WS-DELTA                PIC S9(9)V9(4) COMP-3 VALUE 0.
           05  WS-DELTA2               PIC S9(9)V9(4) COMP-3 VALUE 0.
           05  WS-VARIANCE             PIC S9(13)V9(4) COMP-3 VALUE 0.
           05  WS-STDDEV               PIC S9(9)V9(4) COMP-3 VALUE 0.
           05  WS-Z-THRESHOLD          PIC S9(3)V9(4) COMP-3
                                                        VALUE 3.0000.
           05  FILLER                  PIC X(8).

       01  WS-SQRT-WORK.
           05  WS-SQRT-INPUT           PIC S9(13)V9(4) COMP-3.
           05  WS-SQRT-GUESS           PIC S9(9)V9(4)  COMP-3.
           05  WS-SQRT-RESULT          PIC S9(9)V9(4)  COMP-3.
           05  WS-SQRT-PASS-COUNT      PIC 9(2)        COMP-3.
           05  FILLER                  PIC X(10).

       01  WS-PASS2-WORK.
           05  WS-CUR-Z-SIGNED         PIC S9(5)V9(4) COMP-3.
           05  WS-CUR-Z-ABS            PIC S9(5)V9(4) COMP-3.
           05  FILLER                  PIC X(10).

       01  WS-ANOM-RANK-COUNT          PIC 9(3)      COMP-3 VALUE 0.

       01  WS-ANOM-RANK-TABLE.
           05  WS-ANOM-RANK-ENTRY OCCURS 100 TIMES
                              INDEXED BY WS-AX.
               10  WS-AR-INVOICE-NO        PIC X(10).
               10  WS-AR-CUSTOMER-ID       PIC X(10).
               10  WS-AR-AMOUNT            PIC S9(9)V99   COMP-3.
               10  WS-AR-Z-SIGNED          PIC S9(5)V9(4) COMP-3.
               10  WS-AR-Z-ABS             PIC S9(5)V9(4) COMP-3.

      *    *** SHORT SCAN VIEW - INVOICE NUMBER AND ABS Z ONLY - USED **
      *    *** BY THE OPERATOR'S QUICK-LOOK UTILITY.                  **
       01  WS-ANOM-RANK-SCAN REDEFINES WS-ANOM-RANK-TABLE.
           05  WS-ANOM-SCAN-ENTRY OCCURS 100 TIMES.
               10  WS-SCAN-INVOICE-NO      PIC X(10).
               10  FILLER                  PIC X(26).

       01  WS-SORT-WORK.
           05  WS-LOW-SLOT             PIC 9(3)      COMP-3.
           05  WS-LOW-Z-ABS            PIC S9(5)V9(4) COMP-3.
           05  WS-HOLD-ANOM-ENTRY      PIC X(36).
           05  FILLER                  PIC X(8).

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - PASS 1.  UPDATE THE WELFORD RUNNING
      *    STATISTICS AND SPOOL THE ROW TO THE WORK FILE FOR PASS 2.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               OPEN OUTPUT RSANMWK
               MOVE 0 TO WS-WELFORD-COUNT
               MOVE 0 TO WS-WELFORD-MEAN WS-WELFORD-M2
               MOVE 'N' TO WS-FIRST-TIME-SW.

           IF RT-TOTAL-AMOUNT < 0
               COMPUTE WS-VALUE = RT-TOTAL-AMOUNT * -1
           ELSE
               MOVE RT-TOTAL-AMOUNT TO WS-VALUE.

           ADD 1 TO WS-WELFORD-COUNT.
           COMPUTE WS-DELTA = WS-VALUE - WS-WELFORD-MEAN.
           COMPUTE WS-WELFORD-MEAN =
               WS-WELFORD-MEAN + (WS-DELTA / WS-WELFORD-COUNT).
           COMPUTE WS-DELTA2 = WS-VALUE - WS-WELFORD-MEAN.
           COMPUTE WS-WELFORD-M2 =
               WS-WELFORD-M2 + (WS-DELTA * WS-DELTA2).

           MOVE SPACES TO WS-ANMWK-RECORD.
           MOVE RT-INVOICE-NO  TO AW-INVOICE-NO.
           MOVE RT-CUSTOMER-ID TO AW-CUSTOMER-ID.
           MOVE WS-VALUE       TO AW-VALUE.
           WRITE WS-ANMWK-RECORD.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - CLOSE OFF PASS 1, DERIVE STDDEV, RE-READ
      *    THE WORK FILE FOR PASS 2, THEN WRITE THE ANOMALY TABLE.
      *---------------------------------------------------------------
       900-FINALIZE.
           CLOSE RSANMWK.

           IF WS-WELFORD-COUNT < 2
               MOVE 0 TO WS-VARIANCE
           ELSE
               COMPUTE WS-VARIANCE = WS-WELFORD-M2 / WS-WELFORD-COUNT.

           MOVE WS-VARIANCE TO WS-SQRT-INPUT.
           PERFORM 800-COMPUTE-SQRT THRU 800-EXIT.
           MOVE WS-SQRT-RESULT TO WS-STDDEV.

           MOVE 0 TO WS-ANOM-RANK-COUNT.
           OPEN INPUT RSANMWK.
           PERFORM 920-PASS2-READ-LOOP THRU 920-EXIT.
           CLOSE RSANMWK.

           PERFORM 950-WRITE-ANOMALY-TABLE THRU 950-EXIT.
       900-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    800-COMPUTE-SQRT - NEWTON-RAPHSON SQUARE ROOT.  NO SQRT
      *    FUNCTION ON THIS COMPILER.  20 PASSES IS MORE THAN ENOUGH
      *    TO SETTLE AT OUR 4-DECIMAL WORKING PRECISION.
      *---------------------------------------------------------------
       800-COMPUTE-SQRT.
           IF WS-SQRT-INPUT NOT > 0
               MOVE 0 TO WS-SQRT-RESULT
               GO TO 800-EXIT.

           IF WS-SQRT-INPUT < 1
               MOVE 1 TO WS-SQRT-GUESS
           ELSE
               MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.

           PERFORM 810-NEWTON-RAPHSON-PASS THRU 810-EXIT
               VARYING WS-SQRT-PASS-COUNT FROM 1 BY 1
               UNTIL WS-SQRT-PASS-COUNT > 20.

           MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
       800-EXIT.
           EXIT.

       810-NEWTON-RAPHSON-PASS.
           COMPUTE WS-SQRT-GUESS ROUNDED =
               (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
       810-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    920-PASS2-READ-LOOP - RE-READ THE WORK FILE, COMPUTE EACH
      *    ROW'S Z-SCORE AND KEEP A RUNNING TOP-100 BY |Z-SCORE|.
      *---------------------------------------------------------------
       920-PASS2-READ-LOOP.
           READ RSANMWK
               AT END
                   GO TO 920-EXIT.

           IF WS-STDDEV = 0
               MOVE 0 TO WS-CUR-Z-SIGNED
           ELSE
               COMPUTE WS-CUR-Z-SIGNED ROUNDED =
                   (AW-VALUE - WS-WELFORD-MEAN) / WS-STDDEV.

           IF WS-CUR-Z-SIGNED < 0
               COMPUTE WS-CUR-Z-ABS = WS-CUR-Z-SIGNED * -1
           ELSE
               MOVE WS-CUR-Z-SIGNED TO WS-CUR-Z-ABS.

           IF WS-CUR-Z-ABS >= WS-Z-THRESHOLD
               PERFORM 925-CONSIDER-ANOMALY THRU 925-EXIT.

           GO TO 920-PASS2-READ-LOOP.
       920-EXIT.
           EXIT.

       925-CONSIDER-ANOMALY.
           IF WS-ANOM-RANK-COUNT < 100
               ADD 1 TO WS-ANOM-RANK-COUNT
               SET WS-AX TO WS-ANOM-RANK-COUNT
               PERFORM 928-STORE-ANOMALY THRU 928-EXIT
               GO TO 925-EXIT.

           PERFORM 930-FIND-LOWEST-RANK THRU 930-EXIT.
           IF WS-CUR-Z-ABS > WS-LOW-Z-ABS
               SET WS-AX TO WS-LOW-SLOT
               PERFORM 928-STORE-ANOMALY THRU 928-EXIT.
       925-EXIT.
           EXIT.

       928-STORE-ANOMALY.
           MOVE AW-INVOICE-NO      TO WS-AR-INVOICE-NO(WS-AX).
           MOVE AW-CUSTOMER-ID     TO WS-AR-CUSTOMER-ID(WS-AX).
           MOVE AW-VALUE           TO WS-AR-AMOUNT(WS-AX).
           MOVE WS-CUR-Z-SIGNED    TO WS-AR-Z-SIGNED(WS-AX).
           MOVE WS-CUR-Z-ABS       TO WS-AR-Z-ABS(WS-AX).
       928-EXIT.
           EXIT.

       930-FIND-LOWEST-RANK.
           SET WS-LOW-SLOT TO 1.
           MOVE WS-AR-Z-ABS(1) TO WS-LOW-Z-ABS.
           PERFORM 935-TEST-ONE-RANK-SLOT THRU 935-EXIT
               VARYING WS-AX FROM 2 BY 1
               UNTIL WS-AX > WS-ANOM-RANK-COUNT.
       930-EXIT.
           EXIT.

       935-TEST-ONE-RANK-SLOT.
           IF WS-AR-Z-ABS(WS-AX) < WS-LOW-Z-ABS
               MOVE WS-AX TO WS-LOW-SLOT
               MOVE WS-AR-Z-ABS(WS-AX) TO WS-LOW-Z-ABS.
       935-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    950-WRITE-ANOMALY-TABLE - SUMMARY ROW FIRST, THEN THE
      *    ANOMALIES SORTED DESCENDING BY |Z-SCORE|.
      *---------------------------------------------------------------
       950-WRITE-ANOMALY-TABLE.
           OPEN OUTPUT ANOMFILE.

           MOVE SPACES TO RS-ANOMALY-RECORD.
           SET AN-IS-SUMMARY TO TRUE.
           MOVE ZERO TO AN-RANK.
           MOVE SPACES TO AN-INVOICE-NO AN-CUSTOMER-ID.
           MOVE ZERO TO AN-AMOUNT AN-Z-SCORE.
           MOVE WS-WELFORD-COUNT TO AN-TXN-ANALYZED.
           MOVE WS-ANOM-RANK-COUNT TO AN-ANOMALY-COUNT.
           MOVE WS-WELFORD-MEAN TO AN-MEAN-VALUE.
           MOVE WS-STDDEV TO AN-STDDEV-VALUE.
           WRITE RS-ANOMALY-RECORD.

           IF WS-ANOM-RANK-COUNT = 0
               GO TO 960-CLOSE-UP.

           PERFORM 955-SORT-RANK-TABLE THRU 955-EXIT
               VARYING WS-AX FROM 1 BY 1
               UNTIL WS-AX > WS-ANOM-RANK-COUNT - 1.

           PERFORM 958-WRITE-ONE-ANOMALY THRU 958-EXIT
               VARYING WS-AX FROM 1 BY 1
               UNTIL WS-AX > WS-ANOM-RANK-COUNT.

       960-CLOSE-UP.
           CLOSE ANOMFILE.
       950-EXIT.
           EXIT.

       955-SORT-RANK-TABLE.
           PERFORM 957-COMPARE-SWAP-ANOM THRU 957-EXIT
               VARYING WS-LOW-SLOT FROM 1 BY 1
               UNTIL WS-LOW-SLOT > WS-ANOM-RANK-COUNT - WS-AX.
       955-EXIT.
           EXIT.

       957-COMPARE-SWAP-ANOM.
           IF WS-AR-Z-ABS(WS-LOW-SLOT) < WS-AR-Z-ABS(WS-LOW-SLOT + 1)
               MOVE WS-ANOM-RANK-ENTRY(WS-LOW-SLOT)
                                           TO WS-HOLD-ANOM-ENTRY
               MOVE WS-ANOM-RANK-ENTRY(WS-LOW-SLOT + 1)
                                   TO WS-ANOM-RANK-ENTRY(WS-LOW-SLOT)
               MOVE WS-HOLD-ANOM-ENTRY
                               TO WS-ANOM-RANK-ENTRY(WS-LOW-SLOT + 1).
       957-EXIT.
           EXIT.

       958-WRITE-ONE-ANOMALY.
           MOVE SPACES TO RS-ANOMALY-RECORD.
           SET AN-IS-DETAIL TO TRUE.
           MOVE WS-AX                      TO AN-RANK.
           MOVE WS-AR-INVOICE-NO(WS-AX)    TO AN-INVOICE-NO.
           MOVE WS-AR-CUSTOMER-ID(WS-AX)   TO AN-CUSTOMER-ID.
           MOVE WS-AR-AMOUNT(WS-AX)        TO AN-AMOUNT.
           MOVE WS-AR-Z-SIGNED(WS-AX)      TO AN-Z-SCORE.
           MOVE WS-WELFORD-COUNT           TO AN-TXN-ANALYZED.
           MOVE WS-ANOM-RANK-COUNT         TO AN-ANOMALY-COUNT.
           MOVE WS-WELFORD-MEAN            TO AN-MEAN-VALUE.
           MOVE WS-STDDEV                  TO AN-STDDEV-VALUE.
           WRITE RS-ANOMALY-RECORD.
       958-EXIT.
           EXIT.
