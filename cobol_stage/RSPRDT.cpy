      *---------------------------------------------------------------
      *    RSPRDT  -  PRODUCT TABLE RECORD
      *    ONE SUMMARY ROW PLUS THE TOP-K DETAIL ROWS WRITTEN BY
      *    RSPRD1 AFTER END OF FILE.
      *
      *    92/03/06  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-PRODUCT-RECORD.
           05  PR-RECORD-TYPE          PIC X.
               88  PR-IS-SUMMARY       VALUE 'S'.
               88  PR-IS-DETAIL        VALUE 'D'.
           05  PR-RANK                 PIC 9(3).
           05  PR-STOCK-CODE           PIC X(10).
           05  PR-DESCRIPTION          PIC X(35).
           05  PR-REVENUE              PIC S9(11)V99.
           05  PR-QUANTITY-SOLD        PIC S9(9).
           05  PR-TXN-COUNT            PIC 9(7).
           05  PR-SUMMARY-VIEW REDEFINES PR-TXN-COUNT.
               10  PR-UNIQUE-PRODUCTS  PIC 9(7).
           05  FILLER                  PIC X(16).
