      ****************************************************************
      *  PROGRAM:  RSDQ1                                             *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  DATA-QUALITY SCORECARD SUBROUTINE                           *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO COUNT ROWS  *
      *  MISSING AN OPTIONAL FIELD, THEN ONCE MORE AT END OF FILE    *
      *  (MODE 'F') TO COMBINE THOSE COUNTS WITH THE DRIVER'S ROW     *
      *  AND DEAD-LETTER TOTALS AND WRITE THE DATA-QUALITY SCORE-     *
      *  CARD.  OWNS DQLTFILE.  COMPLETENESS-PCT IS VALID ROWS LESS  *
      *  THE WORSE OF THE TWO MISSING-FIELD COUNTS, OVER VALID ROWS -*
      *  SEE RSMNY1 FOR THE ROUNDING RULE.                            *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/09/92  RGH          DPR-0605    ORIGINAL PROGRAM.        *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  06/14/02  JFR          CR-1104     COMPLETENESS-PCT NOW     *
      *                                     COMPUTED VIA RSMNY1 SO   *
      *                                     THE DIVIDE-BY-ZERO RULE  *
      *                                     IS THE SAME EVERYWHERE.  *
      *  02/20/03  JFR          CR-1104     LK-RUN-TOTALS PARAMETER  *
      *                                     ADDED SO RSDRV1 CAN PASS *
      *                                     THE ROW COUNT AND DLQ    *
      *                                     COUNT AT FINALIZE TIME.  *
      *  05/11/04  TMW          CR-1198     COMPLETENESS-PCT FORMULA *
      *                                     CORRECTED - WAS DIVIDING *
      *                                     TOTAL-ROWS-READ BY       *
      *                                     VALID-ROWS, WHICH RAN    *
      *                                     OVER 100% ON REJECT-     *
      *                                     HEAVY RUNS AND NEVER     *
      *                                     TOUCHED THE MISSING-     *
      *                                     FIELD COUNTERS.  NOW     *
      *                                     VALID-ROWS LESS THE      *
      *                                     WORSE OF THE TWO         *
      *                                     MISSING COUNTS, OVER     *
      *                                     VALID-ROWS - SEE THE NEW *
      *                                     150-TAKE-MAX-MISSING     *
      *                                     PARAGRAPH.               *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSDQ1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/09/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DQLTFILE   ASSIGN TO DQLTFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  DQLTFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSDQT.

       WORKING-STORAGE SECTION.
       01  WS-DQ1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-DQ1-SWITCHES-DUMP REDEFINES WS-DQ1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-DQ1-COUNTERS.
           05  WS-VALID-ROWS           PIC 9(7)      COMP-3 VALUE 0.
           05  WS-MISSING-CUSTOMER     PIC 9(7)      COMP-3 VALUE 0.
           05  WS-MISSING-DESCRIPTION  PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(9).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-DQ1-COUNTERS-DUMP REDEFINES WS-DQ1-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(21).

      *    *** ALTERNATE VIEW USED BY THE WEEKLY SCORECARD DUMP -    **
      *    *** PULLS JUST THE TWO MISSING-FIELD COUNTERS TOGETHER.   **
       01  WS-MISSING-PAIR REDEFINES WS-DQ1-COUNTERS.
           05  FILLER                  PIC X(4).
           05  WS-MISSING-PAIR-BYTES   PIC X(8).
           05  FILLER                  PIC X(9).

      *    *** HOLDS THE WORSE OF THE TWO MISSING-FIELD COUNTERS, SET **
      *    *** BY 150-TAKE-MAX-MISSING JUST AHEAD OF THE RSMNY1 CALL. **
       01  WS-MAX-MISSING              PIC 9(7)      COMP-3 VALUE 0.

       COPY RSMNYLK.

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

       01  LK-RUN-TOTALS.
           05  LK-TOTAL-ROWS-READ      PIC 9(7).
           05  LK-DLQ-COUNT            PIC 9(7).
           05  FILLER                  PIC X(6).

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE,
                                 LK-RUN-TOTALS.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - ONE CALL PER VALID ROW.  CUSTOMER-ID IS
      *    AN OPTIONAL FIELD PER THE EXTRACT SPEC - COUNT IT MISSING,
      *    DO NOT REJECT THE ROW.  DESCRIPTION IS REQUIRED BY RSVAL1
      *    SO THIS COUNTER SHOULD STAY AT ZERO - KEPT FOR THE AUDIT
      *    TRAIL IN CASE THE EDIT RULE EVER LOOSENS.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               OPEN OUTPUT DQLTFILE
               MOVE 0 TO WS-VALID-ROWS
               MOVE 0 TO WS-MISSING-CUSTOMER WS-MISSING-DESCRIPTION
               MOVE 'N' TO WS-FIRST-TIME-SW.

           ADD 1 TO WS-VALID-ROWS.
           IF RT-CUSTOMER-ID = SPACES OR LOW-VALUES
               ADD 1 TO WS-MISSING-CUSTOMER.
           IF RT-DESCRIPTION = SPACES OR LOW-VALUES
               ADD 1 TO WS-MISSING-DESCRIPTION.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - ONE CALL AT END OF FILE.  TOTAL-ROWS AND
      *    DLQ-COUNT COME FROM RSDRV1 SINCE THIS PROGRAM NEVER SEES
      *    A REJECTED ROW.  COMPLETENESS-PCT IS VALID-ROWS LESS THE
      *    WORSE OF THE TWO MISSING-FIELD COUNTS, OVER VALID-ROWS -
      *    A ROW MISSING BOTH FIELDS IS STILL JUST ONE INCOMPLETE ROW.
      *---------------------------------------------------------------
       900-FINALIZE.
           PERFORM 150-TAKE-MAX-MISSING THRU 150-EXIT.

           COMPUTE LK-OPERAND-1 = WS-VALID-ROWS - WS-MAX-MISSING.
           MOVE WS-VALID-ROWS TO LK-OPERAND-2.
           MOVE 'D' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.

           MOVE SPACES TO RS-DATA-QUALITY-RECORD.
           MOVE LK-TOTAL-ROWS-READ     TO DQ-TOTAL-ROWS.
           MOVE WS-VALID-ROWS          TO DQ-VALID-ROWS.
           MOVE LK-DLQ-COUNT           TO DQ-DLQ-COUNT.
           MOVE WS-MISSING-CUSTOMER    TO DQ-MISSING-CUSTOMER.
           MOVE WS-MISSING-DESCRIPTION TO DQ-MISSING-DESCRIPTION.

           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO DQ-COMPLETENESS-PCT
           ELSE
               MOVE LK-RESULT TO DQ-COMPLETENESS-PCT.

           WRITE RS-DATA-QUALITY-RECORD.
           CLOSE DQLTFILE.
       900-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    150-TAKE-MAX-MISSING - PICKS THE LARGER OF THE TWO MISSING-
      *    FIELD COUNTERS SO THE COMPLETENESS FORMULA DOES NOT DOUBLE-
      *    COUNT A ROW THAT IS MISSING BOTH CUSTOMER-ID AND
      *    DESCRIPTION.
      *---------------------------------------------------------------
       150-TAKE-MAX-MISSING.
           IF WS-MISSING-CUSTOMER NOT < WS-MISSING-DESCRIPTION
               MOVE WS-MISSING-CUSTOMER TO WS-MAX-MISSING
           ELSE
               MOVE WS-MISSING-DESCRIPTION TO WS-MAX-MISSING.
       150-EXIT.
           EXIT.
