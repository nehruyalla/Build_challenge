      ****************************************************************
      *  PROGRAM:  RSGEO1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  GEOGRAPHY (COUNTRY) REVENUE SUBROUTINE                      *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *
      *  REVENUE AND TRANSACTION COUNT BY COUNTRY, THEN ONCE MORE AT  *
      *  END OF FILE (MODE 'F') TO COMPUTE EACH COUNTRY'S SHARE OF    *
      *  TOTAL REVENUE AND WRITE THE GEOGRAPHY TABLE.  OWNS GEOGFILE. *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/04/92  RGH          DPR-0602    ORIGINAL PROGRAM.        *
      *  09/30/94  RGH          DPR-0735    COUNTRY TABLE RAISED     *
      *                                     FROM 40 TO 80 ENTRIES -  *
      *                                     EXPORT LEDGER ADDED A    *
      *                                     SECOND REGION.           *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  06/14/02  JFR          CR-1104     REVENUE-SHARE-PCT NOW    *
      *                                     COMPUTED VIA RSMNY1 SO   *
      *                                     THE DIVIDE-BY-ZERO RULE  *
      *                                     IS THE SAME EVERYWHERE.  *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSGEO1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/04/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT GEOGFILE   ASSIGN TO GEOGFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  GEOGFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSGEOT.

       WORKING-STORAGE SECTION.
       01  WS-GEO1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-GEO1-SWITCHES-DUMP REDEFINES WS-GEO1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-GEO1-TOTALS.
           05  WS-GRAND-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-GEO1-TOTALS-DUMP REDEFINES WS-GEO1-TOTALS.
           05  WS-TOTALS-DUMP-BYTES    PIC X(17).

       01  WS-COUNTRY-COUNT            PIC 9(5)      COMP-3 VALUE 0.

       01  WS-COUNTRY-TABLE.
           05  WS-COUNTRY-ENTRY OCCURS 80 TIMES
                              INDEXED BY WS-GX.
               10  WS-COUNTRY-NAME         PIC X(20).
               10  WS-COUNTRY-REVENUE      PIC S9(11)V99 COMP-3.
               10  WS-COUNTRY-TXN-COUNT    PIC 9(7)      COMP-3.

      *    *** FIRST-CHARACTER VIEW OF THE COUNTRY NAME, USED BY     **
      *    *** THE OPERATOR'S QUICK-SCAN UTILITY ON A LEDGER ABEND.  **
       01  WS-COUNTRY-TABLE-SCAN REDEFINES WS-COUNTRY-TABLE.
           05  WS-COUNTRY-SCAN-ENTRY OCCURS 80 TIMES.
               10  WS-SCAN-FIRST-LETTER PIC X.
               10  FILLER                PIC X(30).

       COPY RSMNYLK.

       01  WS-SORT-WORK.
           05  WS-SWAP-SW              PIC X.
               88  WS-TABLE-SWAPPED    VALUE 'Y'.
               88  WS-TABLE-IN-ORDER   VALUE 'N'.
           05  WS-HOLD-COUNTRY-ENTRY   PIC X(31).
           05  FILLER                  PIC X(9).

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - SEARCH THE COUNTRY TABLE; NOT FOUND MEANS
      *    A NEW COUNTRY - ADD AN ENTRY AT THE END OF THE TABLE.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               OPEN OUTPUT GEOGFILE
               MOVE 0 TO WS-GRAND-REVENUE
               MOVE 0 TO WS-COUNTRY-COUNT
               MOVE 'N' TO WS-FIRST-TIME-SW.

           ADD RT-TOTAL-AMOUNT TO WS-GRAND-REVENUE.

           SET WS-GX TO 1.
           SEARCH WS-COUNTRY-ENTRY
               AT END
                   PERFORM 110-ADD-COUNTRY-ENTRY THRU 110-EXIT
               WHEN WS-COUNTRY-NAME(WS-GX) = RT-COUNTRY
                   PERFORM 120-UPDATE-COUNTRY-ENTRY THRU 120-EXIT.
       100-EXIT.
           EXIT.

       110-ADD-COUNTRY-ENTRY.
           IF WS-COUNTRY-COUNT NOT < 80
               GO TO 110-EXIT.

           ADD 1 TO WS-COUNTRY-COUNT.
           SET WS-GX TO WS-COUNTRY-COUNT.
           MOVE RT-COUNTRY         TO WS-COUNTRY-NAME(WS-GX).
           MOVE RT-TOTAL-AMOUNT    TO WS-COUNTRY-REVENUE(WS-GX).
           MOVE 1                  TO WS-COUNTRY-TXN-COUNT(WS-GX).
       110-EXIT.
           EXIT.

       120-UPDATE-COUNTRY-ENTRY.
           ADD RT-TOTAL-AMOUNT TO WS-COUNTRY-REVENUE(WS-GX).
           ADD 1 TO WS-COUNTRY-TXN-COUNT(WS-GX).
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - COMPUTE EACH COUNTRY'S REVENUE SHARE AND
      *    WRITE THE GEOGRAPHY TABLE, SORTED DESCENDING BY REVENUE.
      *---------------------------------------------------------------
       900-FINALIZE.
           PERFORM 910-SORT-COUNTRY-TABLE THRU 910-EXIT.

           IF WS-COUNTRY-COUNT = 0
               GO TO 950-CLOSE-UP.

           PERFORM 930-WRITE-ONE-COUNTRY THRU 930-EXIT
               VARYING WS-GX FROM 1 BY 1
               UNTIL WS-GX > WS-COUNTRY-COUNT.

       950-CLOSE-UP.
           CLOSE GEOGFILE.
       900-EXIT.
           EXIT.

       910-SORT-COUNTRY-TABLE.
           IF WS-COUNTRY-COUNT < 2
               GO TO 910-EXIT.

           SET WS-TABLE-SWAPPED TO TRUE.
           PERFORM 915-COUNTRY-BUBBLE-PASS THRU 915-EXIT
               UNTIL WS-TABLE-IN-ORDER.
       910-EXIT.
           EXIT.

       915-COUNTRY-BUBBLE-PASS.
           SET WS-TABLE-IN-ORDER TO TRUE.
           PERFORM 918-COUNTRY-COMPARE-SWAP THRU 918-EXIT
               VARYING WS-GX FROM 1 BY 1
               UNTIL WS-GX > WS-COUNTRY-COUNT - 1.
       915-EXIT.
           EXIT.

       918-COUNTRY-COMPARE-SWAP.
           IF WS-COUNTRY-REVENUE(WS-GX) < WS-COUNTRY-REVENUE(WS-GX + 1)
               MOVE WS-COUNTRY-ENTRY(WS-GX)   TO WS-HOLD-COUNTRY-ENTRY
               MOVE WS-COUNTRY-ENTRY(WS-GX + 1)
                                           TO WS-COUNTRY-ENTRY(WS-GX)
               MOVE WS-HOLD-COUNTRY-ENTRY
                                       TO WS-COUNTRY-ENTRY(WS-GX + 1)
               SET WS-TABLE-SWAPPED TO TRUE.
       918-EXIT.
           EXIT.

       930-WRITE-ONE-COUNTRY.
           MOVE 'D' TO LK-FUNCTION-CODE.
           MOVE WS-COUNTRY-REVENUE(WS-GX) TO LK-OPERAND-1.
           MOVE WS-GRAND-REVENUE          TO LK-OPERAND-2.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.

           MOVE SPACES TO RS-GEOGRAPHY-RECORD.
           MOVE WS-COUNTRY-NAME(WS-GX)      TO GO-COUNTRY.
           MOVE WS-COUNTRY-REVENUE(WS-GX)   TO GO-REVENUE.
           MOVE WS-COUNTRY-TXN-COUNT(WS-GX) TO GO-TXN-COUNT.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO GO-REVENUE-SHARE-PCT
           ELSE
               MOVE LK-RESULT TO GO-REVENUE-SHARE-PCT.
           WRITE RS-GEOGRAPHY-RECORD.
       930-EXIT.
           EXIT.
