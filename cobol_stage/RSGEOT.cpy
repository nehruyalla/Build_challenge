      *---------------------------------------------------------------
      *    RSGEOT  -  GEOGRAPHY TABLE RECORD  (ONE PER COUNTRY)
      *
      *    92/03/04  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-GEOGRAPHY-RECORD.
           05  GO-COUNTRY              PIC X(20).
           05  GO-REVENUE              PIC S9(11)V99.
           05  GO-TXN-COUNT            PIC 9(7).
           05  GO-REVENUE-SHARE-PCT    PIC 9(3)V99.
           05  FILLER                  PIC X(20).
