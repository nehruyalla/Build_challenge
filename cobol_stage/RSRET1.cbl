      ****************************************************************
      *  PROGRAM:  RSRET1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  RETURNS ANALYSIS SUBROUTINE                                 *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *
      *  THE RUN-WIDE RETURN RATE AND, FOR EVERY RETURN ROW, THE     *
      *  RETURN COUNT AND LOST REVENUE BY STOCK CODE.  AT END OF     *
      *  FILE (MODE 'F') SELECTS THE 10 MOST-RETURNED STOCK CODES    *
      *  AND WRITES THE RETURNS TABLE.  OWNS RETNFILE.               *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/08/92  RGH          DPR-0604    ORIGINAL PROGRAM.        *
      *  04/19/96  CAL          DPR-0851    RETURN-REVENUE NOW KEPT  *
      *                                     AS A NEGATIVE NUMBER TO  *
      *                                     MATCH RSREV1 - WAS BEING *
      *                                     STORED POSITIVE AND      *
      *                                     CONFUSING THE AUDITORS.  *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  06/14/02  JFR          CR-1104     RETURN-RATE-PCT NOW      *
      *                                     COMPUTED VIA RSMNY1 SO   *
      *                                     THE DIVIDE-BY-ZERO RULE  *
      *                                     IS THE SAME EVERYWHERE.  *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSRET1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/08/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RETNFILE   ASSIGN TO RETNFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  RETNFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSRETT.

       WORKING-STORAGE SECTION.
       01  WS-RET1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-RET1-SWITCHES-DUMP REDEFINES WS-RET1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-RET1-TOTALS.
           05  WS-TXN-COUNT            PIC 9(7)      COMP-3 VALUE 0.
           05  WS-RETURN-COUNT         PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(8).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-RET1-TOTALS-DUMP REDEFINES WS-RET1-TOTALS.
           05  WS-TOTALS-DUMP-BYTES    PIC X(16).

       01  WS-STOCK-COUNT               PIC 9(5)      COMP-3 VALUE 0.

       01  WS-STOCK-TABLE.
           05  WS-STOCK-ENTRY OCCURS 5000 TIMES
                              INDEXED BY WS-SX.
               10  WS-STOCK-CODE           PIC X(10).
               10  WS-STOCK-RET-COUNT      PIC 9(7)      COMP-3.
               10  WS-STOCK-RET-REVENUE    PIC S9(11)V99 COMP-3.

      *    *** CENTURY-WINDOW SCRATCH VIEW - NOT USED BY THIS RUN,   **
      *    *** KEPT SO THE STOCK TABLE LINES UP WITH RSPRD1'S LAYOUT **
      *    *** FOR THE CROSS-REFERENCE LISTING THE AUDITORS RUN.     **
       01  WS-STOCK-TABLE-XREF REDEFINES WS-STOCK-TABLE.
           05  WS-STOCK-XREF-ENTRY OCCURS 5000 TIMES.
               10  WS-XREF-CODE            PIC X(10).
               10  FILLER                  PIC X(11).

       01  WS-RANK-TABLE.
           05  WS-RANK-ENTRY OCCURS 10 TIMES
                              INDEXED BY WS-RX.
               10  WS-RANK-INDEX           PIC 9(5)      COMP-3.
       01  WS-RANK-COUNT                   PIC 9(3)      COMP-3 VALUE 0.

       01  WS-SORT-WORK.
           05  WS-LOW-SLOT             PIC 9(3)      COMP-3.
           05  WS-LOW-RET-COUNT        PIC 9(7)      COMP-3.
           05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.
           05  FILLER                  PIC X(10).

       COPY RSMNYLK.

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - COUNT EVERY ROW FOR THE RETURN RATE, BUT
      *    ONLY POST TO THE STOCK TABLE WHEN THE ROW IS A RETURN.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               OPEN OUTPUT RETNFILE
               MOVE 0 TO WS-TXN-COUNT WS-RETURN-COUNT
               MOVE 0 TO WS-STOCK-COUNT
               MOVE 'N' TO WS-FIRST-TIME-SW.

           ADD 1 TO WS-TXN-COUNT.
           IF RT-NOT-RETURN
               GO TO 100-EXIT.

           ADD 1 TO WS-RETURN-COUNT.
           SET WS-SX TO 1.
           SEARCH WS-STOCK-ENTRY
               AT END
                   PERFORM 110-ADD-STOCK-ENTRY THRU 110-EXIT
               WHEN WS-STOCK-CODE(WS-SX) = RT-STOCK-CODE
                   PERFORM 120-UPDATE-STOCK-ENTRY THRU 120-EXIT.
       100-EXIT.
           EXIT.

       110-ADD-STOCK-ENTRY.
           IF WS-STOCK-COUNT NOT < 5000
               GO TO 110-EXIT.

           ADD 1 TO WS-STOCK-COUNT.
           SET WS-SX TO WS-STOCK-COUNT.
           MOVE RT-STOCK-CODE      TO WS-STOCK-CODE(WS-SX).
           MOVE 1                  TO WS-STOCK-RET-COUNT(WS-SX).
           MOVE RT-TOTAL-AMOUNT    TO WS-STOCK-RET-REVENUE(WS-SX).
       110-EXIT.
           EXIT.

       120-UPDATE-STOCK-ENTRY.
           ADD 1 TO WS-STOCK-RET-COUNT(WS-SX).
           ADD RT-TOTAL-AMOUNT TO WS-STOCK-RET-REVENUE(WS-SX).
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - WRITE THE SUMMARY ROW (RETURN RATE), THEN
      *    THE TOP 10 MOST-RETURNED STOCK CODES.
      *---------------------------------------------------------------
       900-FINALIZE.
           MOVE WS-RETURN-COUNT TO LK-OPERAND-1.
           MOVE WS-TXN-COUNT    TO LK-OPERAND-2.
           MOVE 'D' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.

           MOVE SPACES TO RS-RETURNS-RECORD.
           SET RN-IS-SUMMARY TO TRUE.
           MOVE ZERO TO RN-RANK.
           MOVE SPACES TO RN-STOCK-CODE.
           MOVE WS-RETURN-COUNT TO RN-RETURN-COUNT.
           MOVE ZERO TO RN-RETURN-REVENUE.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO RN-RETURN-RATE-PCT
           ELSE
               MOVE LK-RESULT TO RN-RETURN-RATE-PCT.
           WRITE RS-RETURNS-RECORD.

           PERFORM 910-SELECT-TOP-10 THRU 910-EXIT.
           PERFORM 930-WRITE-TOP-10 THRU 930-EXIT.

           CLOSE RETNFILE.
       900-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    910-SELECT-TOP-10 - SAME RUNNING-RANK-TABLE TECHNIQUE AS
      *    RSPRD1, RANKED BY RETURN COUNT INSTEAD OF REVENUE.
      *---------------------------------------------------------------
       910-SELECT-TOP-10.
           MOVE 0 TO WS-RANK-COUNT.
           IF WS-STOCK-COUNT = 0
               GO TO 910-EXIT.

           PERFORM 915-CONSIDER-ONE-STOCK THRU 915-EXIT
               VARYING WS-SX FROM 1 BY 1
               UNTIL WS-SX > WS-STOCK-COUNT.
       910-EXIT.
           EXIT.

       915-CONSIDER-ONE-STOCK.
           IF WS-RANK-COUNT < 10
               ADD 1 TO WS-RANK-COUNT
               SET WS-RX TO WS-RANK-COUNT
               SET WS-RANK-INDEX(WS-RX) TO WS-SX
               GO TO 915-EXIT.

           PERFORM 918-FIND-LOWEST-RANK THRU 918-EXIT.
           IF WS-STOCK-RET-COUNT(WS-SX) > WS-LOW-RET-COUNT
               SET WS-RX TO WS-LOW-SLOT
               SET WS-RANK-INDEX(WS-RX) TO WS-SX.
       915-EXIT.
           EXIT.

       918-FIND-LOWEST-RANK.
           SET WS-LOW-SLOT TO 1.
           MOVE WS-STOCK-RET-COUNT(WS-RANK-INDEX(1))
                                         TO WS-LOW-RET-COUNT.
           PERFORM 919-TEST-ONE-RANK-SLOT THRU 919-EXIT
               VARYING WS-RX FROM 2 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.
       918-EXIT.
           EXIT.

       919-TEST-ONE-RANK-SLOT.
           IF WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-RX))
                       < WS-LOW-RET-COUNT
               MOVE WS-RX TO WS-LOW-SLOT
               MOVE WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-RX))
                                             TO WS-LOW-RET-COUNT.
       919-EXIT.
           EXIT.

       930-WRITE-TOP-10.
           IF WS-RANK-COUNT = 0
               GO TO 930-EXIT.

           PERFORM 935-SORT-RANK-TABLE THRU 935-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT - 1.

           PERFORM 938-WRITE-ONE-RANK-ROW THRU 938-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.
       930-EXIT.
           EXIT.

       935-SORT-RANK-TABLE.
           PERFORM 936-COMPARE-SWAP-RANK THRU 936-EXIT
               VARYING WS-SX FROM 1 BY 1
               UNTIL WS-SX > WS-RANK-COUNT - WS-RX.
       935-EXIT.
           EXIT.

       936-COMPARE-SWAP-RANK.
           IF WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-SX)) <
                       WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-SX + 1))
               SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-SX)
               SET WS-RANK-INDEX(WS-SX) TO WS-RANK-INDEX(WS-SX + 1)
               SET WS-RANK-INDEX(WS-SX + 1) TO WS-SWAP-INDEX.
       936-EXIT.
           EXIT.

       938-WRITE-ONE-RANK-ROW.
           SET WS-SX TO WS-RANK-INDEX(WS-RX).
           MOVE 'M' TO LK-FUNCTION-CODE.
           MOVE WS-STOCK-RET-COUNT(WS-SX) TO LK-OPERAND-1.
           MOVE WS-TXN-COUNT               TO LK-OPERAND-2.
           MOVE 'D' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.

           MOVE SPACES TO RS-RETURNS-RECORD.
           SET RN-IS-DETAIL TO TRUE.
           MOVE WS-RX                       TO RN-RANK.
           MOVE WS-STOCK-CODE(WS-SX)        TO RN-STOCK-CODE.
           MOVE WS-STOCK-RET-COUNT(WS-SX)   TO RN-RETURN-COUNT.
           MOVE WS-STOCK-RET-REVENUE(WS-SX) TO RN-RETURN-REVENUE.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO RN-RETURN-RATE-PCT
           ELSE
               MOVE LK-RESULT TO RN-RETURN-RATE-PCT.
           WRITE RS-RETURNS-RECORD.
       938-EXIT.
           EXIT.
