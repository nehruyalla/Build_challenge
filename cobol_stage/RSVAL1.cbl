      ****************************************************************
      *  PROGRAM:  RSVAL1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  TRANSACTION FIELD VALIDATION SUBROUTINE                     *
      *                                                               *
      *  CALLED ONCE PER INPUT RECORD BY RSDRV1.  APPLIES THE EDIT   *
      *  RULES FOR THE SALES LEDGER EXTRACT AND RETURNS A PASS/FAIL  *
      *  SWITCH AND A ONE-LINE REJECT REASON.  THE CALLER WRITES THE *
      *  REASON, THE ROW NUMBER AND THE RAW RECORD TO THE DEAD-      *
      *  LETTER FILE WHEN THE ROW FAILS.  THE FIRST FIELD TO FAIL    *
      *  WINS - WE DO NOT ACCUMULATE MULTIPLE REASONS PER ROW.       *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM.        *
      *  05/02/90  RGH          DPR-0502    ADDED COUNTRY EDIT -     *
      *                                     CORPORATE WANTS EXPORT   *
      *                                     SALES BROKEN OUT BY      *
      *                                     COUNTRY NEXT QUARTER.    *
      *  11/19/91  RGH          DPR-0588    REJECT BLANK DESCRIPTION *
      *                                     PER MERCHANDISING.       *
      *  03/08/94  TMW          DPR-0719    UNIT-PRICE NOW CHECKED   *
      *                                     FOR NUMERIC BEFORE THE   *
      *                                     AMOUNT SUBROUTINE RUNS - *
      *                                     WAS ABENDING ON SPACES.  *
      *  07/22/96  CAL          DPR-0833    INVOICE-DATE EDIT        *
      *                                     TIGHTENED - MONTH AND    *
      *                                     DAY RANGE CHECKS ADDED.  *
      *  12/29/98  CAL          Y2K-0117    INVOICE-DATE YEAR FIELD  *
      *                                     WIDENED TO 4 DIGITS FOR  *
      *                                     CENTURY WINDOWING.  SEE  *
      *                                     RSTRANC Y2K WORKSHEET.   *
      *  09/14/01  JFR          CR-1042     CUSTOMER-ID CONFIRMED    *
      *                                     OPTIONAL PER RETAIL      *
      *                                     ANALYTICS REQUEST -      *
      *                                     NO EDIT ADDED, COMMENT   *
      *                                     ONLY FOR FUTURE READERS. *
      *  04/03/06  DBO          CR-1277     REASON TEXT STANDARDIZED *
      *                                     TO MATCH THE OTHER EDIT  *
      *                                     PROGRAMS IN THE RUN.     *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSVAL1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      02/14/90.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
                           UPSI-0 IS RSVAL1-TEST-SWITCH.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-VAL1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE - UPSI-0 TEST  ***
      *    *** RUNS DISPLAY THIS WHEN A TESTER ASKS WHY A ROW WAS    ***
      *    *** SKIPPED ON THE FIRST CALL.                            ***
       01  WS-VAL1-SWITCHES-DUMP REDEFINES WS-VAL1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-VAL1-COUNTERS.
           05  WS-ROWS-CHECKED         PIC 9(7)      COMP-3 VALUE 0.
           05  WS-ROWS-REJECTED        PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-VAL1-COUNTERS-DUMP REDEFINES WS-VAL1-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(18).

      *    *** CHECKED/REJECTED PAIR VIEW - USED BY THE WEEKLY EDIT   ***
      *    *** STATISTICS DUMP, SAME PATTERN AS RSDQ1'S MISSING-PAIR. ***
       01  WS-VAL1-TALLY-PAIR REDEFINES WS-VAL1-COUNTERS.
           05  WS-TALLY-PAIR-BYTES     PIC X(8).
           05  FILLER                  PIC X(10).

      *---------------------------------------------------------------
      *    COPY RSTRANC REPLACING ==RS-TRAN-RECORD== BY
      *    ==RS-TRAN-RECORD== - FULL RECORD PASSED FOR EDITING.
      *---------------------------------------------------------------
       LINKAGE SECTION.
       COPY RSTRANC.

       01  LK-VALIDATION-RESULT.
           05  LK-VALID-SW             PIC X.
               88  LK-ROW-VALID        VALUE 'Y'.
               88  LK-ROW-INVALID      VALUE 'N'.
           05  LK-REASON               PIC X(60).
           05  FILLER                  PIC X(9).

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, LK-VALIDATION-RESULT.
      ****************************************************************

       000-MAIN.
           IF WS-FIRST-TIME-SW = 'Y'
               PERFORM 500-INIT-COUNTERS
               MOVE 'N' TO WS-FIRST-TIME-SW.

           PERFORM 100-VALIDATE-RECORD THRU 100-EXIT.

           IF RSVAL1-TEST-SWITCH
               DISPLAY 'RSVAL1 ROW ' RT-ROW-NUMBER ' RESULT '
                       LK-VALID-SW ' ' LK-REASON.

           GOBACK.

      *---------------------------------------------------------------
      *    100-VALIDATE-RECORD - ONE IF PER EDIT RULE, IN THE ORDER
      *    THE REQUIREMENTS DOCUMENT LISTS THEM.  FIRST FAILURE WINS.
      *---------------------------------------------------------------
       100-VALIDATE-RECORD.
           ADD 1 TO WS-ROWS-CHECKED.
           SET LK-ROW-VALID TO TRUE.
           MOVE SPACES TO LK-REASON.

           IF RT-INVOICE-NO = SPACES OR LOW-VALUES
               MOVE 'INVOICE-NO IS REQUIRED AND BLANK' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-STOCK-CODE = SPACES OR LOW-VALUES
               MOVE 'STOCK-CODE IS REQUIRED AND BLANK' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-DESCRIPTION = SPACES OR LOW-VALUES
               MOVE 'DESCRIPTION IS REQUIRED AND BLANK' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-COUNTRY = SPACES OR LOW-VALUES
               MOVE 'COUNTRY IS REQUIRED AND BLANK' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-QUANTITY NOT NUMERIC
               MOVE 'QUANTITY IS NOT A VALID INTEGER' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-UNIT-PRICE NOT NUMERIC
               MOVE 'UNIT-PRICE IS NOT A VALID AMOUNT' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-INV-YEAR NOT NUMERIC OR RT-INV-YEAR = 0
               MOVE 'INVOICE-DATE YEAR DOES NOT PARSE' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-INV-MONTH < 1 OR RT-INV-MONTH > 12
               MOVE 'INVOICE-DATE MONTH OUT OF RANGE' TO LK-REASON
               GO TO 110-REJECT-ROW.

           IF RT-INV-DAY < 1 OR RT-INV-DAY > 31
               MOVE 'INVOICE-DATE DAY OUT OF RANGE' TO LK-REASON
               GO TO 110-REJECT-ROW.

           GO TO 100-EXIT.

       110-REJECT-ROW.
           SET LK-ROW-INVALID TO TRUE.
           ADD 1 TO WS-ROWS-REJECTED.

       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    500-INIT-COUNTERS - RUNS ON THE FIRST CALL ONLY.  THE
      *    COUNTERS ARE FOR DEBUG TOOL WORKSHOP ONLY - RSDQ1 KEEPS
      *    THE COUNTS THAT GO ON THE PRINTED REPORT.
      *---------------------------------------------------------------
       500-INIT-COUNTERS.
           MOVE 0 TO WS-ROWS-CHECKED.
           MOVE 0 TO WS-ROWS-REJECTED.
