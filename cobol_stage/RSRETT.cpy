      *---------------------------------------------------------------
      *    RSRETT  -  RETURNS TABLE RECORD
      *    ONE SUMMARY ROW PLUS THE TOP-10 MOST-RETURNED PRODUCT
      *    ROWS WRITTEN BY RSRET1 AFTER END OF FILE.
      *
      *    92/03/08  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-RETURNS-RECORD.
           05  RN-RECORD-TYPE          PIC X.
               88  RN-IS-SUMMARY       VALUE 'S'.
               88  RN-IS-DETAIL        VALUE 'D'.
           05  RN-RANK                 PIC 9(3).
           05  RN-STOCK-CODE           PIC X(10).
           05  RN-RETURN-COUNT         PIC 9(7).
           05  RN-RETURN-REVENUE       PIC S9(11)V99.
           05  RN-RETURN-RATE-PCT      PIC 9(3)V99.
           05  FILLER                  PIC X(20).
