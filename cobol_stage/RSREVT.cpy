      *---------------------------------------------------------------
      *    RSREVT  -  REVENUE TABLE RECORD
      *    ONE RECORD TYPE SERVES THE GRAND-TOTAL, DAILY-BREAK AND
      *    MONTHLY-BREAK ROWS WRITTEN BY RSREV1.
      *
      *    92/03/02  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-REVENUE-RECORD.
           05  RV-RECORD-TYPE          PIC X.
               88  RV-IS-TOTALS        VALUE 'T'.
               88  RV-IS-DAILY         VALUE 'D'.
               88  RV-IS-MONTHLY       VALUE 'M'.
           05  RV-KEY                  PIC X(8).
           05  RV-KEY-AS-DATE REDEFINES RV-KEY
                                       PIC 9(8).
           05  RV-KEY-AS-YRMO REDEFINES RV-KEY
                                       PIC 9(6).
           05  RV-GROSS-REVENUE        PIC S9(11)V99.
           05  RV-NET-REVENUE          PIC S9(11)V99.
           05  RV-TXN-COUNT            PIC 9(7).
           05  RV-RETURN-COUNT         PIC 9(7).
           05  FILLER                  PIC X(18).
