      ****************************************************************
      *  PROGRAM:  RSRFM1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  RFM CUSTOMER PROFILE BUILDER (RFM PASS 1)                   *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO BUILD A      *
      *  RUNNING PER-CUSTOMER PROFILE - FIRST AND LAST INVOICE DATE,  *
      *  TRANSACTION COUNT AND TOTAL SPEND.  ROWS WITH NO CUSTOMER-ID *
      *  ARE SKIPPED - THEY CANNOT BE SCORED PER CUSTOMER.  AT END    *
      *  OF FILE (MODE 'F') THE PROFILE TABLE IS SPILLED TO THE       *
      *  RSRFMWK WORK FILE FOR RSRFM2 TO RE-READ IN PASS 2 - THIS     *
      *  PROGRAM DOES NOT SCORE ANYTHING ITSELF.                      *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  11/05/91  RGH          DPR-0580    ORIGINAL PROGRAM.        *
      *  02/14/96  CAL          DPR-0847    CUSTOMER TABLE RAISED    *
      *                                     FROM 3000 TO 6000 -      *
      *                                     LOYALTY PROGRAM PUSHED   *
      *                                     REPEAT-CUSTOMER COUNT UP. *
      *  12/29/98  CAL          Y2K-0117    CP-FIRST-SEEN/LAST-SEEN  *
      *                                     ARE 4-DIGIT-YEAR FIELDS  *
      *                                     ALREADY - NO 2-DIGIT      *
      *                                     YEAR MATH IN THIS MODULE. *
      *  09/14/01  JFR          CR-1042     SKIP-COUNT ADDED SO THE   *
      *                                     OPERATIONS LOG SHOWS HOW *
      *                                     MANY ROWS HAD NO CUSTOMER *
      *                                     ID - RETAIL ANALYTICS     *
      *                                     WANTED THIS VISIBLE.      *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSRFM1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      11/05/91.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RSRFMWK    ASSIGN TO RSRFMWK
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  RSRFMWK
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSCUSTP.

       WORKING-STORAGE SECTION.
       01  WS-RFM1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-RFM1-SWITCHES-DUMP REDEFINES WS-RFM1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-RFM1-COUNTERS.
           05  WS-CUSTOMER-COUNT       PIC 9(5)      COMP-3 VALUE 0.
           05  WS-SKIP-COUNT           PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-RFM1-COUNTERS-DUMP REDEFINES WS-RFM1-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(17).

       01  WS-CUSTOMER-TABLE.
           05  WS-CUST-ENTRY OCCURS 6000 TIMES
                              INDEXED BY WS-CX.
               10  WS-CUST-ID              PIC X(10).
               10  WS-CUST-FIRST-SEEN      PIC 9(8).
               10  WS-CUST-LAST-SEEN       PIC 9(8).
               10  WS-CUST-TXN-COUNT       PIC 9(7)      COMP-3.
               10  WS-CUST-TOTAL-SPEND     PIC S9(11)V99 COMP-3.

      *    *** FIRST-SEEN/LAST-SEEN YEAR-ONLY VIEW - USED BY THE      **
      *    *** ANNUAL LOYALTY EXTRACT RUN THAT SHARES THIS TABLE      **
      *    *** LAYOUT WITH THE MONTHLY ANALYTICS JOB.                 **
       01  WS-CUSTOMER-TABLE-YEAR-VIEW REDEFINES WS-CUSTOMER-TABLE.
           05  WS-CUST-YEAR-ENTRY OCCURS 6000 TIMES.
               10  FILLER                  PIC X(10).
               10  WS-CUST-FIRST-SEEN-YEAR PIC 9(4).
               10  FILLER                  PIC X(4).
               10  WS-CUST-LAST-SEEN-YEAR  PIC 9(4).
               10  FILLER                  PIC X(4).
               10  FILLER                  PIC X(11).

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - SKIP ROWS WITH NO CUSTOMER-ID.  OTHERWISE
      *    SEARCH THE CUSTOMER TABLE; NOT FOUND MEANS A NEW CUSTOMER.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               MOVE 0 TO WS-CUSTOMER-COUNT WS-SKIP-COUNT
               MOVE 'N' TO WS-FIRST-TIME-SW.

           IF RT-CUSTOMER-ID = SPACES OR LOW-VALUES
               ADD 1 TO WS-SKIP-COUNT
               GO TO 100-EXIT.

           SET WS-CX TO 1.
           SEARCH WS-CUST-ENTRY
               AT END
                   PERFORM 110-ADD-CUST-ENTRY THRU 110-EXIT
               WHEN WS-CUST-ID(WS-CX) = RT-CUSTOMER-ID
                   PERFORM 120-UPDATE-CUST-ENTRY THRU 120-EXIT.
       100-EXIT.
           EXIT.

       110-ADD-CUST-ENTRY.
           IF WS-CUSTOMER-COUNT NOT < 6000
               GO TO 110-EXIT.

           ADD 1 TO WS-CUSTOMER-COUNT.
           SET WS-CX TO WS-CUSTOMER-COUNT.
           MOVE RT-CUSTOMER-ID     TO WS-CUST-ID(WS-CX).
           MOVE RT-INV-DATE-YMD    TO WS-CUST-FIRST-SEEN(WS-CX).
           MOVE RT-INV-DATE-YMD    TO WS-CUST-LAST-SEEN(WS-CX).
           MOVE 1                  TO WS-CUST-TXN-COUNT(WS-CX).
           MOVE RT-TOTAL-AMOUNT    TO WS-CUST-TOTAL-SPEND(WS-CX).
       110-EXIT.
           EXIT.

       120-UPDATE-CUST-ENTRY.
           IF RT-INV-DATE-YMD < WS-CUST-FIRST-SEEN(WS-CX)
               MOVE RT-INV-DATE-YMD TO WS-CUST-FIRST-SEEN(WS-CX).
           IF RT-INV-DATE-YMD > WS-CUST-LAST-SEEN(WS-CX)
               MOVE RT-INV-DATE-YMD TO WS-CUST-LAST-SEEN(WS-CX).

           ADD 1 TO WS-CUST-TXN-COUNT(WS-CX).
           ADD RT-TOTAL-AMOUNT TO WS-CUST-TOTAL-SPEND(WS-CX).
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - SPILL THE CUSTOMER TABLE TO RSRFMWK.  NO
      *    SCORING HAPPENS HERE - THAT IS RSRFM2'S JOB, PASS 2.
      *---------------------------------------------------------------
       900-FINALIZE.
           OPEN OUTPUT RSRFMWK.

           IF WS-CUSTOMER-COUNT = 0
               GO TO 950-CLOSE-UP.

           PERFORM 910-WRITE-ONE-PROFILE THRU 910-EXIT
               VARYING WS-CX FROM 1 BY 1
               UNTIL WS-CX > WS-CUSTOMER-COUNT.

       950-CLOSE-UP.
           CLOSE RSRFMWK.
       900-EXIT.
           EXIT.

       910-WRITE-ONE-PROFILE.
           MOVE SPACES TO RS-CUST-PROFILE.
           MOVE WS-CUST-ID(WS-CX)          TO CP-CUSTOMER-ID.
           MOVE WS-CUST-FIRST-SEEN(WS-CX)  TO CP-FIRST-SEEN.
           MOVE WS-CUST-LAST-SEEN(WS-CX)   TO CP-LAST-SEEN.
           MOVE WS-CUST-TXN-COUNT(WS-CX)   TO CP-TXN-COUNT.
           MOVE WS-CUST-TOTAL-SPEND(WS-CX) TO CP-TOTAL-SPEND.
           WRITE RS-CUST-PROFILE.
       910-EXIT.
           EXIT.
