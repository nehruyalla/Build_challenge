      ****************************************************************
      *  PROGRAM:  RSRPT1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  SUMMARY REPORT WRITER                                       *
      *                                                               *
      *  CALLED ONCE AT THE VERY END OF THE RUN, AFTER EVERY OTHER    *
      *  COLLECTOR HAS CLOSED ITS OUTPUT TABLE.  RE-OPENS EACH TABLE  *
      *  AS INPUT AND RENDERS THE EIGHT-SECTION MANAGEMENT SUMMARY -  *
      *  REVENUE, GEOGRAPHY, PRODUCT, WHALE CUSTOMERS, ANOMALIES AND  *
      *  DATA QUALITY - ONTO SUMRFILE.  OWNS NOTHING BUT SUMRFILE;    *
      *  EVERY OTHER FILE HERE IS READ-ONLY AND ALREADY POPULATED.    *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  04/02/92  RGH          DPR-0612    ORIGINAL PROGRAM - FIVE   *
      *                                     SECTIONS, NO WHALE        *
      *                                     ANALYSIS YET.             *
      *  03/30/95  RGH          DPR-0762    WHALE CUSTOMER ANALYSIS   *
      *                                     SECTION ADDED TO MATCH    *
      *                                     THE NEW RSRFM2 WHALE      *
      *                                     SELECTION LOGIC.          *
      *  12/29/98  CAL          Y2K-0117    ACCEPT FROM DATE STILL    *
      *                                     RETURNS A 2-DIGIT YEAR -  *
      *                                     TITLE LINE NOW PREFIXES   *
      *                                     '19/20' BY COMPARING THE  *
      *                                     YY AGAINST THE CUTOVER    *
      *                                     CONSTANT BELOW.           *
      *  07/11/03  JFR          CR-1104     ANOMALY RATE NOW COMPUTED *
      *                                     VIA RSMNY1 SO THE DIVIDE- *
      *                                     BY-ZERO RULE IS THE SAME  *
      *                                     EVERYWHERE.               *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSRPT1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      04/02/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT REVNFILE   ASSIGN TO REVNFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT GEOGFILE   ASSIGN TO GEOGFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT PRODFILE   ASSIGN TO PRODFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT RETNFILE   ASSIGN TO RETNFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT DQLTFILE   ASSIGN TO DQLTFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT ANOMFILE   ASSIGN TO ANOMFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT WHALFILE   ASSIGN TO WHALFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT SUMRFILE   ASSIGN TO SUMRFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  REVNFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSREVT.

       FD  GEOGFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSGEOT.

       FD  PRODFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSPRDT.

       FD  RETNFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSRETT.

       FD  DQLTFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSDQT.

       FD  ANOMFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSANMT.

       FD  WHALFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSWHLT.

       FD  SUMRFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  RS-SUMMARY-LINE             PIC X(132).

       WORKING-STORAGE SECTION.
       01  WS-RPT-SWITCHES.
           05  WS-EOF-SW               PIC X         VALUE 'N'.
               88  WS-AT-EOF           VALUE 'Y'.
               88  WS-NOT-EOF          VALUE 'N'.
           05  FILLER                  PIC X(19).

       01  WS-RPT-COUNTERS.
           05  WS-GEO-COUNT            PIC 9(3)      COMP-3 VALUE 0.
           05  WS-PRD-COUNT            PIC 9(3)      COMP-3 VALUE 0.
           05  WS-WHL-COUNT            PIC 9(3)      COMP-3 VALUE 0.
           05  WS-ANM-COUNT            PIC 9(3)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(8).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-RPT-COUNTERS-DUMP REDEFINES WS-RPT-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(16).

       01  WS-RUN-DATE                 PIC 9(6)      VALUE 0.

      *    *** CENTURY-SPLIT VIEW OF THE RUN DATE - SEE THE Y2K-0117  **
      *    *** AMENDMENT ABOVE.  THE OPERATOR SIGN-ON SCREEN STILL     **
      *    *** ONLY GIVES US A 2-DIGIT YEAR FROM ACCEPT FROM DATE.     **
       01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.
           05  WS-RUN-YY               PIC 99.
           05  WS-RUN-MM               PIC 99.
           05  WS-RUN-DD               PIC 99.

       01  WS-CENTURY-CUTOVER          PIC 99        VALUE 50.
       01  WS-RUN-CENTURY-TXT          PIC X(2)      VALUE '19'.

       COPY RSMNYLK.

       01  WS-ANOMALY-RATE-PCT         PIC 9(3)V99   VALUE 0.

       01  WS-TITLE-LINE1.
           05  FILLER                  PIC X(4).
           05  FILLER                  PIC X(60)
                   VALUE 'MIDLAND MERCANTILE SALES LEDGER ANALYTICS'.
           05  FILLER                  PIC X(68)     VALUE SPACES.

       01  WS-TITLE-LINE2.
           05  FILLER                  PIC X(4).
           05  FILLER                  PIC X(20)
                   VALUE 'RUN DATE ............'.
           05  WS-TITLE-CENTURY        PIC X(2).
           05  WS-TITLE-YY             PIC 99.
           05  FILLER                  PIC X(1)      VALUE '-'.
           05  WS-TITLE-MM             PIC 99.
           05  FILLER                  PIC X(1)      VALUE '-'.
           05  WS-TITLE-DD             PIC 99.
           05  FILLER                  PIC X(98)     VALUE SPACES.

       01  WS-BLANK-LINE               PIC X(132)    VALUE SPACES.

       01  WS-SECTION-HDR-LINE.
           05  FILLER                  PIC X(4).
           05  WS-SECTION-TITLE        PIC X(60).
           05  FILLER                  PIC X(68)     VALUE SPACES.

       01  WS-STAT-LINE.
           05  FILLER                  PIC X(6).
           05  WS-STAT-LABEL           PIC X(40).
           05  FILLER                  PIC X(2).
           05  WS-STAT-VALUE           PIC X(20).
           05  FILLER                  PIC X(64).

      *    *** COMPACT VIEW OF THE STAT LINE - USED BY THE CONSOLE    **
      *    *** ECHO ROUTINE WHEN THE OPERATOR RUNS THIS STEP WITH     **
      *    *** SYSOUT ROUTED TO THE SCREEN INSTEAD OF A PRINT CLASS.  **
       01  WS-STAT-LINE-COMPACT-VIEW REDEFINES WS-STAT-LINE.
           05  FILLER                  PIC X(6).
           05  WS-STAT-COMPACT         PIC X(62).
           05  FILLER                  PIC X(64).

       01  WS-GEO-LINE.
           05  FILLER                  PIC X(6).
           05  WS-GEO-RANK-OUT         PIC Z9.
           05  FILLER                  PIC X(2).
           05  WS-GEO-COUNTRY-OUT      PIC X(20).
           05  FILLER                  PIC X(2).
           05  WS-GEO-REVENUE-OUT      PIC $$$,$$$,$$$,$$9.99.
           05  FILLER                  PIC X(2).
           05  WS-GEO-SHARE-OUT        PIC ZZ9.9.
           05  FILLER                  PIC X(1)      VALUE '%'.
           05  FILLER                  PIC X(77)     VALUE SPACES.

       01  WS-PRD-LINE.
           05  FILLER                  PIC X(6).
           05  WS-PRD-RANK-OUT         PIC Z9.
           05  FILLER                  PIC X(2).
           05  WS-PRD-STOCK-OUT        PIC X(10).
           05  FILLER                  PIC X(2).
           05  WS-PRD-DESC-OUT         PIC X(35).
           05  FILLER                  PIC X(2).
           05  WS-PRD-REVENUE-OUT      PIC $$$,$$$,$$9.99.
           05  FILLER                  PIC X(2).
           05  WS-PRD-QTY-OUT          PIC ---,---,ZZ9.
           05  FILLER                  PIC X(2).
           05  WS-PRD-TXN-OUT          PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(23)     VALUE SPACES.

       01  WS-WHL-LINE.
           05  FILLER                  PIC X(6).
           05  WS-WHL-RANK-OUT         PIC Z9.
           05  FILLER                  PIC X(2).
           05  WS-WHL-CUST-OUT         PIC X(10).
           05  FILLER                  PIC X(2).
           05  WS-WHL-SPEND-OUT        PIC $$$,$$$,$$9.99.
           05  FILLER                  PIC X(2).
           05  WS-WHL-TXN-OUT          PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(2).
           05  WS-WHL-RECENCY-OUT      PIC ZZ,ZZ9.
           05  FILLER                  PIC X(2).
           05  WS-WHL-SCORE-OUT        PIC X(3).
           05  FILLER                  PIC X(53)     VALUE SPACES.

       01  WS-ANM-LINE.
           05  FILLER                  PIC X(6).
           05  WS-ANM-RANK-OUT         PIC Z9.
           05  FILLER                  PIC X(2).
           05  WS-ANM-INVOICE-OUT      PIC X(10).
           05  FILLER                  PIC X(2).
           05  WS-ANM-CUST-OUT         PIC X(10).
           05  FILLER                  PIC X(2).
           05  WS-ANM-AMOUNT-OUT       PIC ---,---,ZZ9.99.
           05  FILLER                  PIC X(2).
           05  WS-ANM-ZSCORE-OUT       PIC ---9.99.
           05  FILLER                  PIC X(68)     VALUE SPACES.

       01  WS-FOOTER-LINE.
           05  FILLER                  PIC X(4).
           05  FILLER                  PIC X(50)
                   VALUE '*** END OF SALES LEDGER ANALYTICS SUMMARY ***'.
           05  FILLER                  PIC X(78)     VALUE SPACES.

       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           OPEN INPUT  REVNFILE GEOGFILE PRODFILE RETNFILE
                       DQLTFILE ANOMFILE WHALFILE.
           OPEN OUTPUT SUMRFILE.

           PERFORM 100-PRINT-TITLE         THRU 100-EXIT.
           PERFORM 200-PRINT-REVENUE       THRU 200-EXIT.
           PERFORM 300-PRINT-GEOGRAPHY     THRU 300-EXIT.
           PERFORM 400-PRINT-PRODUCT       THRU 400-EXIT.
           PERFORM 500-PRINT-WHALES        THRU 500-EXIT.
           PERFORM 600-PRINT-ANOMALIES     THRU 600-EXIT.
           PERFORM 700-PRINT-DATA-QUALITY  THRU 700-EXIT.
           PERFORM 800-PRINT-FOOTER        THRU 800-EXIT.

           CLOSE REVNFILE GEOGFILE PRODFILE RETNFILE
                 DQLTFILE ANOMFILE WHALFILE SUMRFILE.
           GOBACK.

      *---------------------------------------------------------------
      *    100-PRINT-TITLE - TITLE BLOCK, TOP OF A FRESH PAGE.
      *---------------------------------------------------------------
       100-PRINT-TITLE.
           ACCEPT WS-RUN-DATE FROM DATE.
           MOVE WS-RUN-CENTURY-TXT TO WS-TITLE-CENTURY.
           IF WS-RUN-YY < WS-CENTURY-CUTOVER
               MOVE '20' TO WS-TITLE-CENTURY.
           MOVE WS-RUN-YY TO WS-TITLE-YY.
           MOVE WS-RUN-MM TO WS-TITLE-MM.
           MOVE WS-RUN-DD TO WS-TITLE-DD.

           WRITE RS-SUMMARY-LINE FROM WS-TITLE-LINE1
               AFTER ADVANCING TOP-OF-FORM.
           WRITE RS-SUMMARY-LINE FROM WS-TITLE-LINE2
               AFTER ADVANCING 1 LINE.
           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200-PRINT-REVENUE - SECTION 2.  TOTALS ROW IS ALWAYS THE
      *    FIRST RECORD IN REVNFILE.  RETURN RATE COMES FROM THE
      *    RETURNS SUMMARY ROW, ALWAYS THE FIRST RECORD IN RETNFILE.
      *---------------------------------------------------------------
       200-PRINT-REVENUE.
           MOVE 'REVENUE OVERVIEW' TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           READ REVNFILE
               AT END
                   GO TO 200-EXIT.
           READ RETNFILE
               AT END
                   CONTINUE.

           MOVE 'GROSS REVENUE' TO WS-STAT-LABEL.
           MOVE RV-GROSS-REVENUE TO WS-GEO-REVENUE-OUT.
           MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'NET REVENUE' TO WS-STAT-LABEL.
           MOVE RV-NET-REVENUE TO WS-GEO-REVENUE-OUT.
           MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'TRANSACTION COUNT' TO WS-STAT-LABEL.
           MOVE RV-TXN-COUNT TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'RETURN COUNT' TO WS-STAT-LABEL.
           MOVE RV-RETURN-COUNT TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'RETURN RATE PCT' TO WS-STAT-LABEL.
           MOVE RN-RETURN-RATE-PCT TO WS-GEO-SHARE-OUT.
           MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       200-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300-PRINT-GEOGRAPHY - SECTION 3.  GEOGFILE HAS NO SUMMARY
      *    ROW - RSGEO1 WRITES ONLY COUNTRY ROWS, ALREADY SORTED
      *    REVENUE-DESCENDING, SO THE FIRST FIVE ARE THE TOP FIVE.
      *---------------------------------------------------------------
       300-PRINT-GEOGRAPHY.
           MOVE 'GEOGRAPHIC PERFORMANCE - TOP 5 COUNTRIES'
               TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'N' TO WS-EOF-SW.
           MOVE 0 TO WS-GEO-COUNT.
           PERFORM 310-PRINT-ONE-COUNTRY THRU 310-EXIT
               UNTIL WS-GEO-COUNT = 5 OR WS-AT-EOF.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       300-EXIT.
           EXIT.

       310-PRINT-ONE-COUNTRY.
           READ GEOGFILE
               AT END
                   SET WS-AT-EOF TO TRUE
                   GO TO 310-EXIT.

           ADD 1 TO WS-GEO-COUNT.
           MOVE WS-GEO-COUNT     TO WS-GEO-RANK-OUT.
           MOVE GO-COUNTRY       TO WS-GEO-COUNTRY-OUT.
           MOVE GO-REVENUE       TO WS-GEO-REVENUE-OUT.
           MOVE GO-REVENUE-SHARE-PCT TO WS-GEO-SHARE-OUT.
           WRITE RS-SUMMARY-LINE FROM WS-GEO-LINE
               AFTER ADVANCING 1 LINE.
       310-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    400-PRINT-PRODUCT - SECTION 4.  FIRST RECORD IN PRODFILE IS
      *    ALWAYS THE SUMMARY ROW; THE TOP-K DETAIL ROWS FOLLOW IN
      *    REVENUE-DESCENDING ORDER.
      *---------------------------------------------------------------
       400-PRINT-PRODUCT.
           MOVE 'PRODUCT PERFORMANCE - TOP 3 PRODUCTS'
               TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           READ PRODFILE
               AT END
                   GO TO 400-EXIT.

           MOVE 'UNIQUE PRODUCTS TRACKED' TO WS-STAT-LABEL.
           MOVE PR-UNIQUE-PRODUCTS TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'N' TO WS-EOF-SW.
           MOVE 0 TO WS-PRD-COUNT.
           PERFORM 410-PRINT-ONE-PRODUCT THRU 410-EXIT
               UNTIL WS-PRD-COUNT = 3 OR WS-AT-EOF.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       400-EXIT.
           EXIT.

       410-PRINT-ONE-PRODUCT.
           READ PRODFILE
               AT END
                   SET WS-AT-EOF TO TRUE
                   GO TO 410-EXIT.

           ADD 1 TO WS-PRD-COUNT.
           MOVE WS-PRD-COUNT      TO WS-PRD-RANK-OUT.
           MOVE PR-STOCK-CODE     TO WS-PRD-STOCK-OUT.
           MOVE PR-DESCRIPTION    TO WS-PRD-DESC-OUT.
           MOVE PR-REVENUE        TO WS-PRD-REVENUE-OUT.
           MOVE PR-QUANTITY-SOLD  TO WS-PRD-QTY-OUT.
           MOVE PR-TXN-COUNT      TO WS-PRD-TXN-OUT.
           WRITE RS-SUMMARY-LINE FROM WS-PRD-LINE
               AFTER ADVANCING 1 LINE.
       410-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    500-PRINT-WHALES - SECTION 5.  FIRST RECORD IN WHALFILE IS
      *    ALWAYS THE SUMMARY ROW; THE WHALE DETAIL ROWS FOLLOW IN
      *    MONETARY-DESCENDING ORDER.
      *---------------------------------------------------------------
       500-PRINT-WHALES.
           MOVE 'WHALE CUSTOMER ANALYSIS - TOP 3 WHALES'
               TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           READ WHALFILE
               AT END
                   GO TO 500-EXIT.

           MOVE 'TOTAL CUSTOMERS' TO WS-STAT-LABEL.
           MOVE WH-TOTAL-CUSTOMERS TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'WHALE COUNT' TO WS-STAT-LABEL.
           MOVE WH-WHALE-COUNT TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'WHALE PCT OF CUSTOMERS' TO WS-STAT-LABEL.
           MOVE WH-WHALE-PCT TO WS-GEO-SHARE-OUT.
           MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'WHALE REVENUE' TO WS-STAT-LABEL.
           MOVE WH-WHALE-REVENUE TO WS-GEO-REVENUE-OUT.
           MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'WHALE REVENUE SHARE PCT' TO WS-STAT-LABEL.
           MOVE WH-WHALE-SHARE-PCT TO WS-GEO-SHARE-OUT.
           MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'N' TO WS-EOF-SW.
           MOVE 0 TO WS-WHL-COUNT.
           PERFORM 510-PRINT-ONE-WHALE THRU 510-EXIT
               UNTIL WS-WHL-COUNT = 3 OR WS-AT-EOF.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       500-EXIT.
           EXIT.

       510-PRINT-ONE-WHALE.
           READ WHALFILE
               AT END
                   SET WS-AT-EOF TO TRUE
                   GO TO 510-EXIT.

           ADD 1 TO WS-WHL-COUNT.
           MOVE WS-WHL-COUNT       TO WS-WHL-RANK-OUT.
           MOVE WH-CUSTOMER-ID     TO WS-WHL-CUST-OUT.
           MOVE WH-TOTAL-SPEND     TO WS-WHL-SPEND-OUT.
           MOVE WH-TXN-COUNT       TO WS-WHL-TXN-OUT.
           MOVE WH-RECENCY-DAYS    TO WS-WHL-RECENCY-OUT.
           MOVE WH-RFM-SCORE-TXT   TO WS-WHL-SCORE-OUT.
           WRITE RS-SUMMARY-LINE FROM WS-WHL-LINE
               AFTER ADVANCING 1 LINE.
       510-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    600-PRINT-ANOMALIES - SECTION 6.  FIRST RECORD IN ANOMFILE
      *    IS ALWAYS THE SUMMARY ROW; THE DETAIL ROWS FOLLOW IN
      *    |Z-SCORE|-DESCENDING ORDER.  ANOMALY RATE IS NOT STORED ON
      *    THE SUMMARY ROW - DERIVE IT HERE VIA RSMNY1.
      *---------------------------------------------------------------
       600-PRINT-ANOMALIES.
           MOVE 'ANOMALY DETECTION - TOP 3 ANOMALIES'
               TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           READ ANOMFILE
               AT END
                   GO TO 600-EXIT.

           MOVE AN-ANOMALY-COUNT  TO LK-OPERAND-1.
           MOVE AN-TXN-ANALYZED   TO LK-OPERAND-2.
           MOVE 'D' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO WS-ANOMALY-RATE-PCT
           ELSE
               MOVE LK-RESULT TO WS-ANOMALY-RATE-PCT.

           MOVE 'TRANSACTIONS ANALYZED' TO WS-STAT-LABEL.
           MOVE AN-TXN-ANALYZED TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'ANOMALY COUNT' TO WS-STAT-LABEL.
           MOVE AN-ANOMALY-COUNT TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'ANOMALY RATE PCT' TO WS-STAT-LABEL.
           MOVE WS-ANOMALY-RATE-PCT TO WS-GEO-SHARE-OUT.
           MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'MEAN TRANSACTION VALUE' TO WS-STAT-LABEL.
           MOVE AN-MEAN-VALUE TO WS-ANM-AMOUNT-OUT.
           MOVE WS-ANM-AMOUNT-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'STDDEV TRANSACTION VALUE' TO WS-STAT-LABEL.
           MOVE AN-STDDEV-VALUE TO WS-ANM-AMOUNT-OUT.
           MOVE WS-ANM-AMOUNT-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'N' TO WS-EOF-SW.
           MOVE 0 TO WS-ANM-COUNT.
           PERFORM 610-PRINT-ONE-ANOMALY THRU 610-EXIT
               UNTIL WS-ANM-COUNT = 3 OR WS-AT-EOF.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       600-EXIT.
           EXIT.

       610-PRINT-ONE-ANOMALY.
           READ ANOMFILE
               AT END
                   SET WS-AT-EOF TO TRUE
                   GO TO 610-EXIT.

           ADD 1 TO WS-ANM-COUNT.
           MOVE WS-ANM-COUNT      TO WS-ANM-RANK-OUT.
           MOVE AN-INVOICE-NO     TO WS-ANM-INVOICE-OUT.
           MOVE AN-CUSTOMER-ID    TO WS-ANM-CUST-OUT.
           MOVE AN-AMOUNT         TO WS-ANM-AMOUNT-OUT.
           MOVE AN-Z-SCORE        TO WS-ANM-ZSCORE-OUT.
           WRITE RS-SUMMARY-LINE FROM WS-ANM-LINE
               AFTER ADVANCING 1 LINE.
       610-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    700-PRINT-DATA-QUALITY - SECTION 7.  DQLTFILE HOLDS EXACTLY
      *    ONE ROW.
      *---------------------------------------------------------------
       700-PRINT-DATA-QUALITY.
           MOVE 'DATA QUALITY' TO WS-SECTION-TITLE.
           WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE
               AFTER ADVANCING 1 LINE.

           READ DQLTFILE
               AT END
                   GO TO 700-EXIT.

           MOVE 'TOTAL ROWS READ' TO WS-STAT-LABEL.
           MOVE DQ-TOTAL-ROWS TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'VALID ROWS' TO WS-STAT-LABEL.
           MOVE DQ-VALID-ROWS TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'MISSING CUSTOMER ID' TO WS-STAT-LABEL.
           MOVE DQ-MISSING-CUSTOMER TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'COMPLETENESS RATE PCT' TO WS-STAT-LABEL.
           MOVE DQ-COMPLETENESS-PCT TO WS-GEO-SHARE-OUT.
           MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           MOVE 'DEAD-LETTER COUNT' TO WS-STAT-LABEL.
           MOVE DQ-DLQ-COUNT TO WS-PRD-TXN-OUT.
           MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.
           WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE
               AFTER ADVANCING 1 LINE.

           WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE
               AFTER ADVANCING 1 LINE.
       700-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    800-PRINT-FOOTER - SECTION 8.
      *---------------------------------------------------------------
       800-PRINT-FOOTER.
           WRITE RS-SUMMARY-LINE FROM WS-FOOTER-LINE
               AFTER ADVANCING 1 LINE.
       800-EXIT.
           EXIT.
