      *---------------------------------------------------------------
      *    RSCUSTP  -  CUSTOMER PROFILE WORK RECORD  (RFM PASS 1)
      *    HOLDS THE RUNNING RFM AGGREGATE FOR ONE CUSTOMER.  BUILT
      *    BY RSRFM1 IN AN IN-STORAGE OCCURS TABLE, THEN SPILLED TO
      *    THE RSRFMWK WORK FILE FOR RSRFM2 TO RE-READ IN PASS 2.
      *
      *    91/11/05  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-CUST-PROFILE.
           05  CP-CUSTOMER-ID          PIC X(10).
           05  CP-FIRST-SEEN           PIC 9(8).
           05  CP-LAST-SEEN            PIC 9(8).
           05  CP-LAST-SEEN-SPLIT REDEFINES CP-LAST-SEEN.
               10  CP-LS-YEAR          PIC 9(4).
               10  CP-LS-MONTH         PIC 9(2).
               10  CP-LS-DAY           PIC 9(2).
           05  CP-TXN-COUNT            PIC 9(7) COMP-3.
           05  CP-TOTAL-SPEND          PIC S9(11)V99 COMP-3.
           05  FILLER                  PIC X(20).
