      ****************************************************************
      *  PROGRAM:  RSDRV1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  MAIN DRIVER                                                 *
      *                                                               *
      *  TOP OF THE JOB STEP.  OWNS TRANFILE AND DLQFILE ONLY - EVERY *
      *  OTHER FILE IN THE RUN IS OPENED AND CLOSED BY THE PROGRAM    *
      *  THAT OWNS IT.  READS THE DAILY SALES EXTRACT ONE RECORD AT A *
      *  TIME, DERIVES TOTAL-AMOUNT AND THE RETURN FLAG, HANDS THE    *
      *  RECORD TO RSVAL1 FOR EDITING, ROUTES FAILURES TO THE DEAD-   *
      *  LETTER FILE AND VALID ROWS TO EVERY COLLECTOR SUBPROGRAM IN  *
      *  THE SAME PASS.  AT END OF FILE, FINALIZES EVERY COLLECTOR,   *
      *  RUNS RFM PASS 2 AND THE SUMMARY REPORT WRITER, THEN STOPS.   *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM - CALLS  *
      *                                     RSVAL1, RSMNY1, RSREV1,   *
      *                                     RSGEO1, RSPRD1, RSRET1.   *
      *  11/05/91  RGH          DPR-0580    RSRFM1 WIRED IN FOR THE   *
      *                                     NEW CUSTOMER PROFILE      *
      *                                     BUILD (RFM PASS 1).       *
      *  11/12/91  RGH          DPR-0581    RSRFM2 CALL ADDED AT END  *
      *                                     OF FILE FOR RFM PASS 2.   *
      *  03/09/92  RGH          DPR-0605    RSDQ1 WIRED IN FOR THE    *
      *                                     DATA-QUALITY SCORECARD.   *
      *  04/02/92  RGH          DPR-0612    RSRPT1 CALL ADDED AT END  *
      *                                     OF FILE FOR THE SUMMARY   *
      *                                     REPORT.                   *
      *  07/22/96  CAL          DPR-0833    UPSI-0 CONSOLE ECHO ADDED *
      *                                     FOR DEAD-LETTER ROWS -    *
      *                                     OPERATIONS WANTED TO SEE  *
      *                                     REJECTS ON THE SCREEN     *
      *                                     DURING TEST RUNS WITHOUT   *
      *                                     WAITING ON THE DLQ REPORT. *
      *  12/29/98  CAL          Y2K-0117    RT-INV-YEAR IS A 4-DIGIT  *
      *                                     FIELD ALREADY - REVIEWED  *
      *                                     AND SIGNED OFF, NO CHANGE. *
      *  02/20/03  JFR          CR-1104     RSDQ1'S FINALIZE CALL NOW *
      *                                     PASSES LK-RUN-TOTALS SO   *
      *                                     THE SCORECARD AGREES WITH *
      *                                     THE ROW COUNT THIS DRIVER  *
      *                                     ACTUALLY READ.             *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSDRV1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      02/14/90.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM
                           UPSI-0 IS RSDRV1-TEST-SWITCH.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANFILE   ASSIGN TO TRANFILE
                              ORGANIZATION IS SEQUENTIAL.
           SELECT DLQFILE    ASSIGN TO DLQFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  TRANFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSTRANC.

       FD  DLQFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSDLQR.

       WORKING-STORAGE SECTION.
       01  WS-DRV1-SWITCHES.
           05  WS-EOF-SW               PIC X         VALUE 'N'.
               88  WS-AT-EOF           VALUE 'Y'.
               88  WS-NOT-EOF          VALUE 'N'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

       01  WS-DRV1-COUNTERS.
           05  WS-TOTAL-ROWS           PIC 9(7)      COMP-3 VALUE 0.
           05  WS-DLQ-COUNT            PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-DRV1-COUNTERS-DUMP REDEFINES WS-DRV1-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(18).

       01  WS-RUN-TIME                 PIC 9(6)      VALUE 0.

      *    *** HH/MM/SS VIEW OF THE RUN-START TIME, USED ONLY ON THE  **
      *    *** CONSOLE BANNER WHEN THE TEST SWITCH IS ON.             **
       01  WS-RUN-TIME-SPLIT REDEFINES WS-RUN-TIME.
           05  WS-RUN-HH               PIC 99.
           05  WS-RUN-MM               PIC 99.
           05  WS-RUN-SS               PIC 99.

       01  WS-DLQ-ECHO-LINE.
           05  WS-DLQ-ECHO-ROW         PIC 9(7).
           05  FILLER                  PIC X(1)      VALUE SPACE.
           05  WS-DLQ-ECHO-REASON      PIC X(60).

      *    *** SHORT CONSOLE VIEW - ROW NUMBER ONLY - USED WHEN THE   **
      *    *** OPERATOR JUST WANTS A REJECT COUNT TICKING BY.         **
       01  WS-DLQ-ECHO-SHORT-VIEW REDEFINES WS-DLQ-ECHO-LINE.
           05  WS-DLQ-ECHO-ROW-ONLY    PIC 9(7).
           05  FILLER                  PIC X(61).

       COPY RSMNYLK.

       01  LK-VALIDATION-RESULT.
           05  LK-VALID-SW             PIC X.
               88  LK-ROW-VALID        VALUE 'Y'.
               88  LK-ROW-INVALID      VALUE 'N'.
           05  LK-REASON               PIC X(60).
           05  FILLER                  PIC X(9).

       COPY RSCALLM.

       01  LK-RUN-TOTALS.
           05  LK-TOTAL-ROWS-READ      PIC 9(7).
           05  LK-DLQ-COUNT            PIC 9(7).
           05  FILLER                  PIC X(6).

       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           ACCEPT WS-RUN-TIME FROM TIME.
           IF RSDRV1-TEST-SWITCH
               DISPLAY 'RSDRV1 STARTING AT ' WS-RUN-HH ':'
                       WS-RUN-MM ':' WS-RUN-SS.

           OPEN INPUT  TRANFILE.
           OPEN OUTPUT DLQFILE.

           PERFORM 100-PROCESS-ONE-ROW THRU 100-EXIT
               UNTIL WS-AT-EOF.

           CLOSE TRANFILE DLQFILE.

           PERFORM 900-FINALIZE-RUN THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-PROCESS-ONE-ROW - READ, DERIVE TOTAL-AMOUNT AND THE
      *    RETURN FLAG, EDIT, THEN ROUTE TO THE DEAD-LETTER FILE OR
      *    TO EVERY COLLECTOR.
      *---------------------------------------------------------------
       100-PROCESS-ONE-ROW.
           READ TRANFILE
               AT END
                   SET WS-AT-EOF TO TRUE
                   GO TO 100-EXIT.

           ADD 1 TO WS-TOTAL-ROWS.
           MOVE WS-TOTAL-ROWS TO RT-ROW-NUMBER.

           PERFORM 150-DERIVE-TOTAL-AMOUNT THRU 150-EXIT.
           PERFORM 160-DERIVE-RETURN-FLAG  THRU 160-EXIT.

           CALL 'RSVAL1' USING RS-TRAN-RECORD, LK-VALIDATION-RESULT.

           IF LK-ROW-INVALID
               PERFORM 200-WRITE-DLQ-ROW THRU 200-EXIT
           ELSE
               PERFORM 300-CALL-COLLECTORS THRU 300-EXIT.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    150-DERIVE-TOTAL-AMOUNT - TOTAL-AMOUNT = UNIT-PRICE TIMES
      *    QUANTITY, ROUNDED HALF-UP, VIA THE HOUSE MONEY ROUTINE.
      *    QUANTITY IS NOT NUMERIC-CHECKED YET HERE - RSVAL1 CATCHES
      *    THAT AND THE ROW GOES TO THE DEAD-LETTER FILE REGARDLESS
      *    OF WHAT THIS PARAGRAPH COMPUTED.
      *---------------------------------------------------------------
       150-DERIVE-TOTAL-AMOUNT.
           IF RT-UNIT-PRICE NOT NUMERIC OR RT-QUANTITY NOT NUMERIC
               MOVE 0 TO RT-TOTAL-AMOUNT
               GO TO 150-EXIT.

           MOVE RT-UNIT-PRICE  TO LK-OPERAND-1.
           MOVE RT-QUANTITY    TO LK-OPERAND-2.
           MOVE 'M' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.
           MOVE LK-RESULT TO RT-TOTAL-AMOUNT.
       150-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    160-DERIVE-RETURN-FLAG - IS-RETURN WHEN QUANTITY IS
      *    NEGATIVE OR THE INVOICE NUMBER BEGINS WITH 'C' (CREDIT
      *    MEMO PREFIX ON THE LEDGER EXTRACT).
      *---------------------------------------------------------------
       160-DERIVE-RETURN-FLAG.
           SET RT-NOT-RETURN TO TRUE.
           IF RT-QUANTITY NUMERIC AND RT-QUANTITY < 0
               SET RT-IS-RETURN TO TRUE
               GO TO 160-EXIT.
           IF RT-INVOICE-NO(1:1) = 'C'
               SET RT-IS-RETURN TO TRUE.
       160-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200-WRITE-DLQ-ROW
      *---------------------------------------------------------------
       200-WRITE-DLQ-ROW.
           ADD 1 TO WS-DLQ-COUNT.
           MOVE SPACES          TO RS-DLQ-RECORD.
           MOVE RT-ROW-NUMBER   TO DL-ROW-NUMBER.
           MOVE RS-TRAN-RECORD  TO DL-RAW-RECORD.
           MOVE LK-REASON       TO DL-REASON.
           WRITE RS-DLQ-RECORD.

           IF RSDRV1-TEST-SWITCH
               MOVE RT-ROW-NUMBER TO WS-DLQ-ECHO-ROW
               MOVE LK-REASON     TO WS-DLQ-ECHO-REASON
               DISPLAY 'RSDRV1 REJECTED ROW ' WS-DLQ-ECHO-ROW-ONLY
                       ' - ' WS-DLQ-ECHO-REASON.
       200-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300-CALL-COLLECTORS - ONE ACCUMULATE CALL PER COLLECTOR,
      *    SAME VALID RECORD, SAME PASS.  ORDER DOES NOT MATTER - NONE
      *    OF THESE COLLECTORS SHARE STATE WITH EACH OTHER.
      *---------------------------------------------------------------
       300-CALL-COLLECTORS.
           SET CM-ACCUMULATE TO TRUE.
           CALL 'RSREV1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSGEO1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSPRD1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSRET1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSANM1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSRFM1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSDQ1'  USING RS-TRAN-RECORD, RS-CALL-MODE,
                               LK-RUN-TOTALS.
       300-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE-RUN - ONE FINALIZE CALL PER COLLECTOR, THEN
      *    RFM PASS 2 AND THE SUMMARY REPORT WRITER.  RSDQ1'S FINALIZE
      *    CALL CARRIES THE ROW AND DEAD-LETTER COUNTS SINCE RSDQ1
      *    NEVER SEES A REJECTED ROW ITSELF.
      *---------------------------------------------------------------
       900-FINALIZE-RUN.
           SET CM-FINALIZE TO TRUE.
           MOVE WS-TOTAL-ROWS TO LK-TOTAL-ROWS-READ.
           MOVE WS-DLQ-COUNT  TO LK-DLQ-COUNT.

           CALL 'RSREV1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSGEO1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSPRD1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSRET1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSANM1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSRFM1' USING RS-TRAN-RECORD, RS-CALL-MODE.
           CALL 'RSDQ1'  USING RS-TRAN-RECORD, RS-CALL-MODE,
                               LK-RUN-TOTALS.

           CALL 'RSRFM2'.
           CALL 'RSRPT1'.
       900-EXIT.
           EXIT.
