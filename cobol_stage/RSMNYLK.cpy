      *---------------------------------------------------------------
      *    RSMNYLK  -  RSMNY1 CALL INTERFACE
      *    SHARED BY RSMNY1 (LINKAGE SECTION) AND EVERY PROGRAM THAT
      *    CALLS IT (WORKING-STORAGE) SO THE TWO SIDES NEVER DRIFT
      *    APART WHEN THE LAYOUT CHANGES.
      *
      *    02/20/03  JFR  ORIGINAL COPYBOOK - PULLED OUT OF RSMNY1
      *                   WHEN THE DIVIDE ENTRY POINT WAS ADDED SO
      *                   CALLERS STOP HAND-COPYING THE 01-LEVEL.
      *    05/11/04  TMW  DROPPED THE LK-OPERAND-2-WHOLE REDEFINES -
      *                   IT CARRIED THE SAME PICTURE AS LK-OPERAND-2
      *                   AND EVERY CALLER CAN MOVE A WHOLE COUNT INTO
      *                   LK-OPERAND-2 DIRECTLY.
      *---------------------------------------------------------------
       01  LK-MONEY-REQUEST.
           05  LK-FUNCTION-CODE        PIC X.
               88  LK-MULTIPLY         VALUE 'M'.
               88  LK-DIVIDE           VALUE 'D'.
           05  LK-OPERAND-1            PIC S9(11)V99.
      *    OPERAND-2 CARRIES 4 DECIMAL PLACES SO A MULTIPLY CALLER'S
      *    QUANTITY (A WHOLE NUMBER) LINES UP WITH UNIT-PRICE WITHOUT
      *    TRUNCATING THE UNIT-PRICE PENNIES - SEE RSMNY1 100-MULTIPLY-
      *    AND-ROUND.  A DIVIDE CALLER MOVES A WHOLE COUNT IN HERE TOO;
      *    NO SEPARATE "WHOLE" ALIAS IS KEPT FOR IT - THE PIC ALREADY
      *    ACCEPTS A WHOLE NUMBER ON EITHER PATH.
           05  LK-OPERAND-2            PIC S9(11)V9(4).
           05  LK-RESULT               PIC S9(11)V99.
           05  LK-ERROR-SW             PIC X.
               88  LK-NO-ERROR         VALUE 'N'.
               88  LK-DIVIDE-BY-ZERO   VALUE 'Y'.
           05  FILLER                  PIC X(9).
