      ****************************************************************
      *  PROGRAM:  RSPRD1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  PRODUCT (STOCK CODE) REVENUE SUBROUTINE                     *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *
      *  REVENUE, QUANTITY AND TRANSACTION COUNT BY STOCK CODE, THEN  *
      *  ONCE MORE AT END OF FILE (MODE 'F') TO SELECT THE TOP-K      *
      *  PRODUCTS BY REVENUE AND WRITE THE PRODUCT TABLE.  OWNS       *
      *  PRODFILE.  DESCRIPTION KEPT IS THE MOST RECENT NON-BLANK     *
      *  ONE SEEN FOR THE STOCK CODE, LAST ONE IN THE FILE WINS.      *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/06/92  RGH          DPR-0603    ORIGINAL PROGRAM.        *
      *  02/11/95  RGH          DPR-0751    PRODUCT TABLE RAISED     *
      *                                     FROM 2000 TO 5000 STOCK  *
      *                                     CODES - CATALOG GREW.    *
      *  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *
      *                                     PROGRAM - REVIEWED AND   *
      *                                     SIGNED OFF, NO CHANGE.   *
      *  11/02/00  JFR          CR-0980     RANK TABLE WIDENED TO 50 *
      *                                     SLOTS SO WS-TOP-K CAN BE *
      *                                     RAISED ABOVE 10 WITHOUT  *
      *                                     A RECOMPILE IF MERCHAN-  *
      *                                     DISING ASKS FOR MORE.    *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSPRD1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/06/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PRODFILE   ASSIGN TO PRODFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  PRODFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSPRDT.

       WORKING-STORAGE SECTION.
       01  WS-PRD1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

      *    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***
       01  WS-PRD1-SWITCHES-DUMP REDEFINES WS-PRD1-SWITCHES.
           05  WS-SWITCHES-DUMP-BYTES  PIC X(20).

       01  WS-PRD1-COUNTERS.
           05  WS-TOP-K                PIC 9(3)      COMP-3 VALUE 10.
           05  WS-PRODUCT-COUNT        PIC 9(5)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-PRD1-COUNTERS-DUMP REDEFINES WS-PRD1-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(15).

       01  WS-PRODUCT-TABLE.
           05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES
                              INDEXED BY WS-PX.
               10  WS-PRODUCT-CODE         PIC X(10).
               10  WS-PRODUCT-DESC         PIC X(35).
               10  WS-PRODUCT-REVENUE      PIC S9(11)V99 COMP-3.
               10  WS-PRODUCT-QTY-SOLD     PIC S9(9)     COMP-3.
               10  WS-PRODUCT-TXN-COUNT    PIC 9(7)      COMP-3.

      *    *** SHORT VIEW USED WHEN LOADING THE RANK TABLE - ONLY   **
      *    *** CODE AND REVENUE MATTER TO THE SELECTION LOGIC.      **
       01  WS-PRODUCT-RANK-VIEW REDEFINES WS-PRODUCT-TABLE.
           05  WS-PRODUCT-RANK-ENTRY OCCURS 5000 TIMES.
               10  WS-RANK-CODE            PIC X(10).
               10  FILLER                  PIC X(51).

       01  WS-RANK-TABLE.
           05  WS-RANK-ENTRY OCCURS 50 TIMES
                              INDEXED BY WS-RX.
               10  WS-RANK-INDEX           PIC 9(5)      COMP-3.
       01  WS-RANK-COUNT                   PIC 9(3)      COMP-3 VALUE 0.

       01  WS-SORT-WORK.
           05  WS-LOW-SLOT             PIC 9(3)      COMP-3.
           05  WS-LOW-REVENUE          PIC S9(11)V99 COMP-3.
           05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.
           05  FILLER                  PIC X(10).

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - SEARCH THE PRODUCT TABLE; NOT FOUND MEANS
      *    A NEW STOCK CODE - ADD AN ENTRY AT THE END OF THE TABLE.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               OPEN OUTPUT PRODFILE
               MOVE 0 TO WS-PRODUCT-COUNT
               MOVE 'N' TO WS-FIRST-TIME-SW.

           SET WS-PX TO 1.
           SEARCH WS-PRODUCT-ENTRY
               AT END
                   PERFORM 110-ADD-PRODUCT-ENTRY THRU 110-EXIT
               WHEN WS-PRODUCT-CODE(WS-PX) = RT-STOCK-CODE
                   PERFORM 120-UPDATE-PRODUCT-ENTRY THRU 120-EXIT.
       100-EXIT.
           EXIT.

       110-ADD-PRODUCT-ENTRY.
           IF WS-PRODUCT-COUNT NOT < 5000
               GO TO 110-EXIT.

           ADD 1 TO WS-PRODUCT-COUNT.
           SET WS-PX TO WS-PRODUCT-COUNT.
           MOVE RT-STOCK-CODE      TO WS-PRODUCT-CODE(WS-PX).
           MOVE RT-DESCRIPTION     TO WS-PRODUCT-DESC(WS-PX).
           MOVE RT-TOTAL-AMOUNT    TO WS-PRODUCT-REVENUE(WS-PX).
           MOVE RT-QUANTITY        TO WS-PRODUCT-QTY-SOLD(WS-PX).
           MOVE 1                  TO WS-PRODUCT-TXN-COUNT(WS-PX).
       110-EXIT.
           EXIT.

       120-UPDATE-PRODUCT-ENTRY.
           IF RT-DESCRIPTION NOT = SPACES
               MOVE RT-DESCRIPTION TO WS-PRODUCT-DESC(WS-PX).

           ADD RT-TOTAL-AMOUNT TO WS-PRODUCT-REVENUE(WS-PX).
           ADD RT-QUANTITY     TO WS-PRODUCT-QTY-SOLD(WS-PX).
           ADD 1 TO WS-PRODUCT-TXN-COUNT(WS-PX).
       120-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - WRITE THE SUMMARY ROW (UNIQUE PRODUCT
      *    COUNT), SELECT THE TOP-K BY REVENUE AND WRITE THEM.
      *---------------------------------------------------------------
       900-FINALIZE.
           MOVE SPACES TO RS-PRODUCT-RECORD.
           SET PR-IS-SUMMARY TO TRUE.
           MOVE ZERO TO PR-RANK.
           MOVE SPACES TO PR-STOCK-CODE PR-DESCRIPTION.
           MOVE ZERO TO PR-REVENUE PR-QUANTITY-SOLD.
           MOVE WS-PRODUCT-COUNT TO PR-UNIQUE-PRODUCTS.
           WRITE RS-PRODUCT-RECORD.

           PERFORM 910-SELECT-TOP-K THRU 910-EXIT.
           PERFORM 930-WRITE-TOP-K THRU 930-EXIT.

           CLOSE PRODFILE.
       900-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    910-SELECT-TOP-K - NO SORT VERB AVAILABLE FOR AN IN-
      *    STORAGE TABLE, SO WE KEEP A SMALL RANK TABLE OF THE K
      *    HIGHEST-REVENUE SUBSCRIPTS SEEN SO FAR.  EACH PRODUCT IS
      *    TESTED AGAINST THE CURRENT LOWEST RANK-TABLE ENTRY.
      *---------------------------------------------------------------
       910-SELECT-TOP-K.
           MOVE 0 TO WS-RANK-COUNT.
           IF WS-PRODUCT-COUNT = 0
               GO TO 910-EXIT.

           PERFORM 915-CONSIDER-ONE-PRODUCT THRU 915-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-PRODUCT-COUNT.
       910-EXIT.
           EXIT.

       915-CONSIDER-ONE-PRODUCT.
           IF WS-RANK-COUNT < WS-TOP-K
               ADD 1 TO WS-RANK-COUNT
               SET WS-RX TO WS-RANK-COUNT
               SET WS-RANK-INDEX(WS-RX) TO WS-PX
               GO TO 915-EXIT.

           PERFORM 918-FIND-LOWEST-RANK THRU 918-EXIT.
           IF WS-PRODUCT-REVENUE(WS-PX) > WS-LOW-REVENUE
               SET WS-RX TO WS-LOW-SLOT
               SET WS-RANK-INDEX(WS-RX) TO WS-PX.
       915-EXIT.
           EXIT.

       918-FIND-LOWEST-RANK.
           SET WS-LOW-SLOT TO 1.
           MOVE WS-PRODUCT-REVENUE(WS-RANK-INDEX(1)) TO WS-LOW-REVENUE.
           PERFORM 919-TEST-ONE-RANK-SLOT THRU 919-EXIT
               VARYING WS-RX FROM 2 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.
       918-EXIT.
           EXIT.

       919-TEST-ONE-RANK-SLOT.
           IF WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-RX)) < WS-LOW-REVENUE
               MOVE WS-RX TO WS-LOW-SLOT
               MOVE WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-RX))
                                             TO WS-LOW-REVENUE.
       919-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    930-WRITE-TOP-K - THE RANK TABLE IS NOT IN REVENUE ORDER -
      *    A SMALL INSERTION SORT ON THE SUBSCRIPTS PUTS IT IN
      *    DESCENDING REVENUE ORDER BEFORE WE WRITE IT OUT.
      *---------------------------------------------------------------
       930-WRITE-TOP-K.
           IF WS-RANK-COUNT = 0
               GO TO 930-EXIT.

           PERFORM 935-SORT-RANK-TABLE THRU 935-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT - 1.

           PERFORM 938-WRITE-ONE-RANK-ROW THRU 938-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.
       930-EXIT.
           EXIT.

       935-SORT-RANK-TABLE.
           PERFORM 936-COMPARE-SWAP-RANK THRU 936-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-RANK-COUNT - WS-RX.
       935-EXIT.
           EXIT.

       936-COMPARE-SWAP-RANK.
           IF WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-PX)) <
                       WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-PX + 1))
               SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-PX)
               SET WS-RANK-INDEX(WS-PX) TO WS-RANK-INDEX(WS-PX + 1)
               SET WS-RANK-INDEX(WS-PX + 1) TO WS-SWAP-INDEX.
       936-EXIT.
           EXIT.

       938-WRITE-ONE-RANK-ROW.
           SET WS-PX TO WS-RANK-INDEX(WS-RX).
           MOVE SPACES TO RS-PRODUCT-RECORD.
           SET PR-IS-DETAIL TO TRUE.
           MOVE WS-RX                     TO PR-RANK.
           MOVE WS-PRODUCT-CODE(WS-PX)    TO PR-STOCK-CODE.
           MOVE WS-PRODUCT-DESC(WS-PX)    TO PR-DESCRIPTION.
           MOVE WS-PRODUCT-REVENUE(WS-PX) TO PR-REVENUE.
           MOVE WS-PRODUCT-QTY-SOLD(WS-PX) TO PR-QUANTITY-SOLD.
           MOVE WS-PRODUCT-TXN-COUNT(WS-PX) TO PR-TXN-COUNT.
           WRITE RS-PRODUCT-RECORD.
       938-EXIT.
           EXIT.
