      ****************************************************************
      *  PROGRAM:  RSREV1                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  REVENUE ACCUMULATOR AND DAILY/MONTHLY BREAK SUBROUTINE      *
      *                                                               *
      *  CALLED ONCE PER VALID TRANSACTION BY RSDRV1 (MODE 'A'), THEN*
      *  ONCE MORE AT END OF FILE (MODE 'F') TO WRITE THE REVENUE     *
      *  TABLE.  GROSS AND NET REVENUE COME OUT EQUAL BY CONSTRUCTION *
      *  BECAUSE RETURNS CARRY A NEGATIVE TOTAL-AMOUNT ALREADY - DO   *
      *  NOT "FIX" THIS, IT IS CORRECT.  OWNS THE REVNFILE.           *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  03/02/92  RGH          DPR-0601    ORIGINAL PROGRAM.        *
      *  08/17/93  RGH          DPR-0672    MONTHLY BREAK TABLE      *
      *                                     ADDED - FINANCE WANTS    *
      *                                     MONTH-OVER-MONTH TOO,    *
      *                                     NOT JUST DAILY.          *
      *  12/29/98  CAL          Y2K-0117    DAILY/MONTHLY KEYS ARE   *
      *                                     4-DIGIT-YEAR ALREADY     *
      *                                     FROM RSTRANC - VERIFIED  *
      *                                     NO 2-DIGIT YEAR MATH     *
      *                                     ANYWHERE IN THIS MODULE. *
      *  05/30/01  JFR          CR-1042     TABLE SIZES RAISED TO    *
      *                                     400 DAYS / 60 MONTHS FOR *
      *                                     MULTI-YEAR EXTRACT RUNS. *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSREV1.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      03/02/92.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT REVNFILE   ASSIGN TO REVNFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  REVNFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSREVT.

       WORKING-STORAGE SECTION.
       01  WS-REV1-SWITCHES.
           05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.
           05  FILLER                  PIC X(19)     VALUE SPACES.

       01  WS-REV1-TOTALS.
           05  WS-GROSS-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.
           05  WS-NET-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
           05  WS-TXN-COUNT            PIC 9(7)      COMP-3 VALUE 0.
           05  WS-RETURN-COUNT         PIC 9(7)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(8).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-REV1-TOTALS-DUMP REDEFINES WS-REV1-TOTALS.
           05  WS-TOTALS-DUMP-BYTES    PIC X(30).

       01  WS-REV1-WORKAREA.
           05  WS-CUR-YRMO             PIC 9(6).
           05  FILLER                  PIC X(14).

       01  WS-DAILY-COUNT              PIC 9(7)      COMP-3 VALUE 0.
       01  WS-MONTHLY-COUNT            PIC 9(7)      COMP-3 VALUE 0.

       01  WS-DAILY-TABLE.
           05  WS-DAILY-ENTRY OCCURS 400 TIMES
                              INDEXED BY WS-DX.
               10  WS-DAILY-KEY            PIC 9(8).
               10  WS-DAILY-KEY-SPLIT REDEFINES WS-DAILY-KEY.
                   15  WS-DAILY-KEY-YEAR   PIC 9(4).
                   15  WS-DAILY-KEY-MONTH  PIC 9(2).
                   15  WS-DAILY-KEY-DAY    PIC 9(2).
               10  WS-DAILY-GROSS          PIC S9(11)V99 COMP-3.
               10  WS-DAILY-NET            PIC S9(11)V99 COMP-3.
               10  WS-DAILY-TXN-COUNT      PIC 9(7)      COMP-3.
               10  WS-DAILY-RET-COUNT      PIC 9(7)      COMP-3.

       01  WS-MONTHLY-TABLE.
           05  WS-MONTHLY-ENTRY OCCURS 60 TIMES
                              INDEXED BY WS-MX.
               10  WS-MONTHLY-KEY          PIC 9(6).
               10  WS-MONTHLY-KEY-SPLIT REDEFINES WS-MONTHLY-KEY.
                   15  WS-MONTHLY-KEY-YEAR  PIC 9(4).
                   15  WS-MONTHLY-KEY-MON   PIC 9(2).
               10  WS-MONTHLY-GROSS        PIC S9(11)V99 COMP-3.
               10  WS-MONTHLY-NET          PIC S9(11)V99 COMP-3.
               10  WS-MONTHLY-TXN-COUNT    PIC 9(7)      COMP-3.
               10  WS-MONTHLY-RET-COUNT    PIC 9(7)      COMP-3.

       01  WS-SORT-WORK.
           05  WS-SWAP-SW              PIC X.
               88  WS-TABLE-SWAPPED    VALUE 'Y'.
               88  WS-TABLE-IN-ORDER   VALUE 'N'.
           05  WS-HOLD-DAILY-ENTRY     PIC X(30).
           05  WS-HOLD-MONTHLY-ENTRY   PIC X(28).
           05  FILLER                  PIC X(12).

       LINKAGE SECTION.
       COPY RSTRANC.
       COPY RSCALLM.

      ****************************************************************
       PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.
      ****************************************************************

       000-MAIN.
           IF CM-ACCUMULATE
               PERFORM 100-ACCUMULATE THRU 100-EXIT
           ELSE IF CM-FINALIZE
               PERFORM 900-FINALIZE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-ACCUMULATE - ONE CALL PER VALID TRANSACTION.
      *---------------------------------------------------------------
       100-ACCUMULATE.
           IF WS-FIRST-TIME-SW = 'Y'
               PERFORM 500-INIT-RUN THRU 500-EXIT
               MOVE 'N' TO WS-FIRST-TIME-SW.

           ADD RT-TOTAL-AMOUNT TO WS-GROSS-REVENUE.
           ADD RT-TOTAL-AMOUNT TO WS-NET-REVENUE.
           ADD 1 TO WS-TXN-COUNT.
           IF RT-IS-RETURN
               ADD 1 TO WS-RETURN-COUNT.

           PERFORM 120-POST-DAILY-BREAK THRU 120-EXIT.
           PERFORM 130-POST-MONTHLY-BREAK THRU 130-EXIT.
       100-EXIT.
           EXIT.

       500-INIT-RUN.
           OPEN OUTPUT REVNFILE.
           MOVE 0 TO WS-GROSS-REVENUE WS-NET-REVENUE.
           MOVE 0 TO WS-TXN-COUNT WS-RETURN-COUNT.
           MOVE 0 TO WS-DAILY-COUNT WS-MONTHLY-COUNT.
       500-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    120-POST-DAILY-BREAK - SEARCH THE DAILY TABLE FOR THIS
      *    INVOICE DATE.  NOT FOUND MEANS A NEW DAY - ADD AN ENTRY.
      *---------------------------------------------------------------
       120-POST-DAILY-BREAK.
           SET WS-DX TO 1.
           SEARCH WS-DAILY-ENTRY
               AT END
                   PERFORM 125-ADD-DAILY-ENTRY THRU 125-EXIT
               WHEN WS-DAILY-KEY(WS-DX) = RT-INV-DATE-YMD
                   PERFORM 128-UPDATE-DAILY-ENTRY THRU 128-EXIT.
       120-EXIT.
           EXIT.

       125-ADD-DAILY-ENTRY.
           IF WS-DAILY-COUNT NOT < 400
               GO TO 125-EXIT.

           ADD 1 TO WS-DAILY-COUNT.
           SET WS-DX TO WS-DAILY-COUNT.
           MOVE RT-INV-DATE-YMD TO WS-DAILY-KEY(WS-DX).
           MOVE RT-TOTAL-AMOUNT TO WS-DAILY-GROSS(WS-DX).
           MOVE RT-TOTAL-AMOUNT TO WS-DAILY-NET(WS-DX).
           MOVE 1 TO WS-DAILY-TXN-COUNT(WS-DX).
           MOVE 0 TO WS-DAILY-RET-COUNT(WS-DX).
           IF RT-IS-RETURN
               MOVE 1 TO WS-DAILY-RET-COUNT(WS-DX).
       125-EXIT.
           EXIT.

       128-UPDATE-DAILY-ENTRY.
           ADD RT-TOTAL-AMOUNT TO WS-DAILY-GROSS(WS-DX).
           ADD RT-TOTAL-AMOUNT TO WS-DAILY-NET(WS-DX).
           ADD 1 TO WS-DAILY-TXN-COUNT(WS-DX).
           IF RT-IS-RETURN
               ADD 1 TO WS-DAILY-RET-COUNT(WS-DX).
       128-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    130-POST-MONTHLY-BREAK - SAME IDEA, KEYED ON YEAR/MONTH.
      *---------------------------------------------------------------
       130-POST-MONTHLY-BREAK.
           COMPUTE WS-CUR-YRMO = RT-INV-YEAR * 100 + RT-INV-MONTH.
           SET WS-MX TO 1.
           SEARCH WS-MONTHLY-ENTRY
               AT END
                   PERFORM 135-ADD-MONTHLY-ENTRY THRU 135-EXIT
               WHEN WS-MONTHLY-KEY(WS-MX) = WS-CUR-YRMO
                   PERFORM 138-UPDATE-MONTHLY-ENTRY THRU 138-EXIT.
       130-EXIT.
           EXIT.

       135-ADD-MONTHLY-ENTRY.
           IF WS-MONTHLY-COUNT NOT < 60
               GO TO 135-EXIT.

           ADD 1 TO WS-MONTHLY-COUNT.
           SET WS-MX TO WS-MONTHLY-COUNT.
           MOVE WS-CUR-YRMO TO WS-MONTHLY-KEY(WS-MX).
           MOVE RT-TOTAL-AMOUNT TO WS-MONTHLY-GROSS(WS-MX).
           MOVE RT-TOTAL-AMOUNT TO WS-MONTHLY-NET(WS-MX).
           MOVE 1 TO WS-MONTHLY-TXN-COUNT(WS-MX).
           MOVE 0 TO WS-MONTHLY-RET-COUNT(WS-MX).
           IF RT-IS-RETURN
               MOVE 1 TO WS-MONTHLY-RET-COUNT(WS-MX).
       135-EXIT.
           EXIT.

       138-UPDATE-MONTHLY-ENTRY.
           ADD RT-TOTAL-AMOUNT TO WS-MONTHLY-GROSS(WS-MX).
           ADD RT-TOTAL-AMOUNT TO WS-MONTHLY-NET(WS-MX).
           ADD 1 TO WS-MONTHLY-TXN-COUNT(WS-MX).
           IF RT-IS-RETURN
               ADD 1 TO WS-MONTHLY-RET-COUNT(WS-MX).
       138-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-FINALIZE - ONE CALL AT END OF FILE.  WRITES THE
      *    TOTALS ROW, THEN THE DAILY BREAK, THEN THE MONTHLY BREAK,
      *    EACH SORTED ASCENDING BY KEY FOR A READABLE REPORT.
      *---------------------------------------------------------------
       900-FINALIZE.
           MOVE SPACES TO RS-REVENUE-RECORD.
           SET RV-IS-TOTALS TO TRUE.
           MOVE ZERO TO RV-KEY-AS-DATE.
           MOVE WS-GROSS-REVENUE TO RV-GROSS-REVENUE.
           MOVE WS-NET-REVENUE   TO RV-NET-REVENUE.
           MOVE WS-TXN-COUNT     TO RV-TXN-COUNT.
           MOVE WS-RETURN-COUNT  TO RV-RETURN-COUNT.
           WRITE RS-REVENUE-RECORD.

           PERFORM 910-SORT-DAILY-TABLE THRU 910-EXIT.
           PERFORM 920-WRITE-DAILY-TABLE THRU 920-EXIT.
           PERFORM 930-SORT-MONTHLY-TABLE THRU 930-EXIT.
           PERFORM 940-WRITE-MONTHLY-TABLE THRU 940-EXIT.

           CLOSE REVNFILE.
       900-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    910-SORT-DAILY-TABLE - BUBBLE SORT, ASCENDING BY DATE.
      *    THE SHOP HAS NO SORT UTILITY HANDY FOR AN IN-STORAGE TABLE
      *    THIS SMALL SO WE ROLL OUR OWN - SEE RSRFM2 FOR THE SAME
      *    TECHNIQUE ON THE CUSTOMER TABLE.
      *---------------------------------------------------------------
       910-SORT-DAILY-TABLE.
           IF WS-DAILY-COUNT < 2
               GO TO 910-EXIT.

           SET WS-TABLE-SWAPPED TO TRUE.
           PERFORM 915-DAILY-BUBBLE-PASS THRU 915-EXIT
               UNTIL WS-TABLE-IN-ORDER.
       910-EXIT.
           EXIT.

       915-DAILY-BUBBLE-PASS.
           SET WS-TABLE-IN-ORDER TO TRUE.
           SET WS-DX TO 1.
           PERFORM 918-DAILY-COMPARE-SWAP THRU 918-EXIT
               VARYING WS-DX FROM 1 BY 1
               UNTIL WS-DX > WS-DAILY-COUNT - 1.
       915-EXIT.
           EXIT.

       918-DAILY-COMPARE-SWAP.
           IF WS-DAILY-KEY(WS-DX) > WS-DAILY-KEY(WS-DX + 1)
               MOVE WS-DAILY-ENTRY(WS-DX)     TO WS-HOLD-DAILY-ENTRY
               MOVE WS-DAILY-ENTRY(WS-DX + 1) TO WS-DAILY-ENTRY(WS-DX)
               MOVE WS-HOLD-DAILY-ENTRY   TO WS-DAILY-ENTRY(WS-DX + 1)
               SET WS-TABLE-SWAPPED TO TRUE.
       918-EXIT.
           EXIT.

       920-WRITE-DAILY-TABLE.
           IF WS-DAILY-COUNT = 0
               GO TO 920-EXIT.

           PERFORM 925-WRITE-ONE-DAILY-ROW THRU 925-EXIT
               VARYING WS-DX FROM 1 BY 1
               UNTIL WS-DX > WS-DAILY-COUNT.
       920-EXIT.
           EXIT.

       925-WRITE-ONE-DAILY-ROW.
           MOVE SPACES TO RS-REVENUE-RECORD.
           SET RV-IS-DAILY TO TRUE.
           MOVE WS-DAILY-KEY(WS-DX)         TO RV-KEY-AS-DATE.
           MOVE WS-DAILY-GROSS(WS-DX)       TO RV-GROSS-REVENUE.
           MOVE WS-DAILY-NET(WS-DX)         TO RV-NET-REVENUE.
           MOVE WS-DAILY-TXN-COUNT(WS-DX)   TO RV-TXN-COUNT.
           MOVE WS-DAILY-RET-COUNT(WS-DX)   TO RV-RETURN-COUNT.
           WRITE RS-REVENUE-RECORD.
       925-EXIT.
           EXIT.

       930-SORT-MONTHLY-TABLE.
           IF WS-MONTHLY-COUNT < 2
               GO TO 930-EXIT.

           SET WS-TABLE-SWAPPED TO TRUE.
           PERFORM 935-MONTHLY-BUBBLE-PASS THRU 935-EXIT
               UNTIL WS-TABLE-IN-ORDER.
       930-EXIT.
           EXIT.

       935-MONTHLY-BUBBLE-PASS.
           SET WS-TABLE-IN-ORDER TO TRUE.
           PERFORM 938-MONTHLY-COMPARE-SWAP THRU 938-EXIT
               VARYING WS-MX FROM 1 BY 1
               UNTIL WS-MX > WS-MONTHLY-COUNT - 1.
       935-EXIT.
           EXIT.

       938-MONTHLY-COMPARE-SWAP.
           IF WS-MONTHLY-KEY(WS-MX) > WS-MONTHLY-KEY(WS-MX + 1)
               MOVE WS-MONTHLY-ENTRY(WS-MX)   TO WS-HOLD-MONTHLY-ENTRY
               MOVE WS-MONTHLY-ENTRY(WS-MX + 1)
                                           TO WS-MONTHLY-ENTRY(WS-MX)
               MOVE WS-HOLD-MONTHLY-ENTRY
                                       TO WS-MONTHLY-ENTRY(WS-MX + 1)
               SET WS-TABLE-SWAPPED TO TRUE.
       938-EXIT.
           EXIT.

       940-WRITE-MONTHLY-TABLE.
           IF WS-MONTHLY-COUNT = 0
               GO TO 940-EXIT.

           PERFORM 945-WRITE-ONE-MONTHLY-ROW THRU 945-EXIT
               VARYING WS-MX FROM 1 BY 1
               UNTIL WS-MX > WS-MONTHLY-COUNT.
       940-EXIT.
           EXIT.

       945-WRITE-ONE-MONTHLY-ROW.
           MOVE SPACES TO RS-REVENUE-RECORD.
           SET RV-IS-MONTHLY TO TRUE.
           MOVE WS-MONTHLY-KEY(WS-MX)       TO RV-KEY-AS-YRMO.
           MOVE WS-MONTHLY-GROSS(WS-MX)     TO RV-GROSS-REVENUE.
           MOVE WS-MONTHLY-NET(WS-MX)       TO RV-NET-REVENUE.
           MOVE WS-MONTHLY-TXN-COUNT(WS-MX) TO RV-TXN-COUNT.
           MOVE WS-MONTHLY-RET-COUNT(WS-MX) TO RV-RETURN-COUNT.
           WRITE RS-REVENUE-RECORD.
       945-EXIT.
           EXIT.
