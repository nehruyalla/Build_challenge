      ****************************************************************
      *  PROGRAM:  RSRFM2                                            *
      *  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *
      *  RFM QUINTILE SCORING AND WHALE IDENTIFICATION (RFM PASS 2)  *
      *                                                               *
      *  CALLED ONCE, AFTER RSRFM1 HAS SPILLED THE CUSTOMER PROFILE   *
      *  TABLE TO RSRFMWK.  LOADS THE PROFILES, DERIVES RECENCY-DAYS  *
      *  AGAINST THE RUN'S REFERENCE DATE (THE LATEST LAST-SEEN DATE  *
      *  OF ANY CUSTOMER), SCORES EACH CUSTOMER 1-5 ON RECENCY,       *
      *  FREQUENCY AND MONETARY BY QUINTILE, FLAGS WHALE CUSTOMERS AT *
      *  OR ABOVE THE 99TH MONETARY PERCENTILE, AND WRITES THE RFM-   *
      *  WHALES TABLE.  OWNS WHALFILE.  THIS COMPILER HAS NO DATE     *
      *  INTRINSIC FUNCTIONS, SO 800-DATE-TO-JULIAN CONVERTS YMD TO A *
      *  DAY NUMBER BY THE STANDARD FLIEGEL-VAN FLANDERN FORMULA.     *
      ****************************************************************
      *  AMENDMENT HISTORY                                           *
      *  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *
      *  --------  -----------  ----------  -----------------------  *
      *  11/12/91  RGH          DPR-0581    ORIGINAL PROGRAM.        *
      *  03/30/95  RGH          DPR-0762    WHALE SELECTION ADDED -   *
      *                                     MERCHANDISING WANTED THE  *
      *                                     TOP-SPENDER LIST, NOT     *
      *                                     JUST THE R/F/M SCORES.    *
      *  12/29/98  CAL          Y2K-0117    800-DATE-TO-JULIAN USES   *
      *                                     THE FULL 4-DIGIT YEAR     *
      *                                     THROUGHOUT - VERIFIED NO  *
      *                                     2-DIGIT WINDOWING HERE.   *
      *  02/20/03  JFR          CR-1104     PERCENTAGE FIELDS NOW     *
      *                                     COMPUTED VIA RSMNY1 SO    *
      *                                     THE DIVIDE-BY-ZERO RULE   *
      *                                     IS THE SAME EVERYWHERE.   *
      ****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.        RSRFM2.
       AUTHOR.            R G HOLLOWAY.
       INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.
       DATE-WRITTEN.      11/12/91.
       DATE-COMPILED.
       SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.   IBM-370.
       OBJECT-COMPUTER.   IBM-370.
       SPECIAL-NAMES.     C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RSRFMWK    ASSIGN TO RSRFMWK
                              ORGANIZATION IS SEQUENTIAL.
           SELECT WHALFILE   ASSIGN TO WHALFILE
                              ORGANIZATION IS SEQUENTIAL.

       DATA DIVISION.
       FILE SECTION.
       FD  RSRFMWK
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSCUSTP.

       FD  WHALFILE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
           COPY RSWHLT.

       WORKING-STORAGE SECTION.
       01  WS-RFM2-COUNTERS.
           05  WS-CUSTOMER-COUNT       PIC 9(5)      COMP-3 VALUE 0.
           05  WS-WHALE-COUNT          PIC 9(5)      COMP-3 VALUE 0.
           05  FILLER                  PIC X(10).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-RFM2-COUNTERS-DUMP REDEFINES WS-RFM2-COUNTERS.
           05  WS-COUNTERS-DUMP-BYTES  PIC X(16).

       01  WS-RFM2-TOTALS.
           05  WS-TOTAL-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.
           05  WS-WHALE-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.
           05  WS-REF-DATE              PIC 9(8)       VALUE 0.
           05  FILLER                  PIC X(8).

      *    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***
       01  WS-RFM2-TOTALS-DUMP REDEFINES WS-RFM2-TOTALS.
           05  WS-TOTALS-DUMP-BYTES    PIC X(30).

       01  WS-WHALE-PERCENTILE          PIC S9(3)V99 COMP-3
                                                       VALUE 99.00.
       01  WS-WHALE-THRESHOLD           PIC S9(11)V99 COMP-3 VALUE 0.
       01  WS-REF-JULIAN                PIC S9(9)     COMP-3 VALUE 0.

       01  WS-PROFILE-TABLE.
           05  WS-PR-ENTRY OCCURS 6000 TIMES
                              INDEXED BY WS-CX.
               10  WS-PR-CUSTOMER-ID       PIC X(10).
               10  WS-PR-FIRST-SEEN        PIC 9(8).
               10  WS-PR-LAST-SEEN         PIC 9(8).
               10  WS-PR-TXN-COUNT         PIC 9(7)      COMP-3.
               10  WS-PR-TOTAL-SPEND       PIC S9(11)V99 COMP-3.
               10  WS-PR-RECENCY-DAYS      PIC 9(5)      COMP-3.
               10  WS-PR-R-SCORE           PIC 9         COMP-3.
               10  WS-PR-F-SCORE           PIC 9         COMP-3.
               10  WS-PR-M-SCORE           PIC 9         COMP-3.
               10  WS-PR-WHALE-FLAG        PIC X.

      *    *** SPEND-ONLY VIEW OF THE PROFILE TABLE - USED BY THE    **
      *    *** FINANCE EXTRACT THAT WANTS CUSTOMER-ID AND SPEND      **
      *    *** TOGETHER WITHOUT THE SCORING FIELDS.                  **
       01  WS-PROFILE-SPEND-VIEW REDEFINES WS-PROFILE-TABLE.
           05  WS-SV-ENTRY OCCURS 6000 TIMES.
               10  WS-SV-CUSTOMER-ID       PIC X(10).
               10  FILLER                  PIC X(16).
               10  WS-SV-TOTAL-SPEND       PIC S9(11)V99 COMP-3.
               10  FILLER                  PIC X(7).

       01  WS-PCT-WORK.
           05  WS-PCT-N                PIC S9(7)     COMP-3 VALUE 0.
           05  WS-PCT-P                PIC S9(3)V99  COMP-3.
           05  WS-PCT-RANK             PIC S9(7)V9(4) COMP-3.
           05  WS-PCT-LOWER            PIC S9(7)     COMP-3.
           05  WS-PCT-FRAC             PIC S9(5)V9(4) COMP-3.
           05  WS-PCT-LOWER-IDX        PIC S9(7)     COMP-3.
           05  WS-PCT-UPPER-IDX        PIC S9(7)     COMP-3.
           05  WS-PCT-RESULT           PIC S9(11)V9(4) COMP-3.
           05  FILLER                  PIC X(8).

       01  WS-PCT-SORT-ARRAY.
           05  WS-PCT-VALUE OCCURS 6000 TIMES
                              INDEXED BY WS-PX
                              PIC S9(11)V9(4) COMP-3.

       01  WS-REC-BOUND-TABLE.
           05  WS-REC-BOUND OCCURS 5 TIMES PIC S9(7)V9(4) COMP-3.
       01  WS-FREQ-BOUND-TABLE.
           05  WS-FREQ-BOUND OCCURS 5 TIMES PIC S9(7)V9(4) COMP-3.
       01  WS-MON-BOUND-TABLE.
           05  WS-MON-BOUND OCCURS 5 TIMES PIC S9(11)V9(4) COMP-3.

       01  WS-SCORE-WORK.
           05  WS-SCORE-IDX            PIC 9         COMP-3.
           05  WS-SCORE-FOUND-SW       PIC X.
               88  WS-SCORE-FOUND      VALUE 'Y'.
               88  WS-SCORE-NOT-FOUND  VALUE 'N'.
           05  FILLER                  PIC X(8).

       01  WS-JD-WORK.
           05  WS-JD-YEAR              PIC S9(4)     COMP-3.
           05  WS-JD-MONTH             PIC S9(2)     COMP-3.
           05  WS-JD-DAY               PIC S9(2)     COMP-3.
           05  WS-JD-T1                PIC S9(9)     COMP-3.
           05  WS-JD-T2                PIC S9(9)     COMP-3.
           05  WS-JD-T3                PIC S9(9)     COMP-3.
           05  WS-JD-T4                PIC S9(9)     COMP-3.
           05  WS-JD-T5                PIC S9(9)     COMP-3.
           05  WS-JD-RESULT            PIC S9(9)     COMP-3.
           05  FILLER                  PIC X(8).

       01  WS-RANK-COUNT                PIC 9(3)      COMP-3 VALUE 0.
       01  WS-RANK-TABLE.
           05  WS-RANK-ENTRY OCCURS 50 TIMES
                              INDEXED BY WS-RX.
               10  WS-RANK-INDEX        PIC 9(5)      COMP-3.

       01  WS-SORT-WORK.
           05  WS-LOW-SLOT             PIC 9(3)      COMP-3.
           05  WS-LOW-SPEND             PIC S9(11)V99 COMP-3.
           05  WS-SWAP-VALUE           PIC S9(11)V9(4) COMP-3.
           05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.
           05  FILLER                  PIC X(8).

       COPY RSMNYLK.

       PROCEDURE DIVISION.
      ****************************************************************

       000-MAIN.
           PERFORM 100-LOAD-PROFILES THRU 100-EXIT.

           IF WS-CUSTOMER-COUNT = 0
               PERFORM 980-WRITE-EMPTY-SUMMARY THRU 980-EXIT
               GOBACK.

           PERFORM 200-COMPUTE-RECENCY THRU 200-EXIT.
           PERFORM 300-COMPUTE-BOUNDARIES THRU 300-EXIT.
           PERFORM 400-SCORE-ALL-CUSTOMERS THRU 400-EXIT.
           PERFORM 500-SELECT-TOP-WHALES THRU 500-EXIT.
           PERFORM 900-WRITE-WHALE-TABLE THRU 900-EXIT.

           GOBACK.

      *---------------------------------------------------------------
      *    100-LOAD-PROFILES - READ THE PASS-1 WORK FILE INTO STORAGE.
      *---------------------------------------------------------------
       100-LOAD-PROFILES.
           MOVE 0 TO WS-CUSTOMER-COUNT.
           MOVE 0 TO WS-REF-DATE.
           OPEN INPUT RSRFMWK.
       105-READ-NEXT-PROFILE.
           READ RSRFMWK
               AT END
                   GO TO 108-DONE-LOADING.

           IF WS-CUSTOMER-COUNT < 6000
               ADD 1 TO WS-CUSTOMER-COUNT
               SET WS-CX TO WS-CUSTOMER-COUNT
               MOVE CP-CUSTOMER-ID  TO WS-PR-CUSTOMER-ID(WS-CX)
               MOVE CP-FIRST-SEEN   TO WS-PR-FIRST-SEEN(WS-CX)
               MOVE CP-LAST-SEEN    TO WS-PR-LAST-SEEN(WS-CX)
               MOVE CP-TXN-COUNT    TO WS-PR-TXN-COUNT(WS-CX)
               MOVE CP-TOTAL-SPEND  TO WS-PR-TOTAL-SPEND(WS-CX)
               MOVE 'N'             TO WS-PR-WHALE-FLAG(WS-CX)
               IF CP-LAST-SEEN > WS-REF-DATE
                   MOVE CP-LAST-SEEN TO WS-REF-DATE.

           GO TO 105-READ-NEXT-PROFILE.
       108-DONE-LOADING.
           CLOSE RSRFMWK.
       100-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    200-COMPUTE-RECENCY - CONVERT THE REFERENCE DATE AND EACH
      *    CUSTOMER'S LAST-SEEN DATE TO A JULIAN DAY NUMBER AND
      *    SUBTRACT TO GET RECENCY-DAYS.
      *---------------------------------------------------------------
       200-COMPUTE-RECENCY.
           MOVE WS-REF-DATE(1:4) TO WS-JD-YEAR.
           MOVE WS-REF-DATE(5:2) TO WS-JD-MONTH.
           MOVE WS-REF-DATE(7:2) TO WS-JD-DAY.
           PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.
           MOVE WS-JD-RESULT TO WS-REF-JULIAN.

           PERFORM 210-RECENCY-FOR-ONE-CUST THRU 210-EXIT
               VARYING WS-CX FROM 1 BY 1
               UNTIL WS-CX > WS-CUSTOMER-COUNT.
       200-EXIT.
           EXIT.

       210-RECENCY-FOR-ONE-CUST.
           MOVE WS-PR-LAST-SEEN(WS-CX)(1:4) TO WS-JD-YEAR.
           MOVE WS-PR-LAST-SEEN(WS-CX)(5:2) TO WS-JD-MONTH.
           MOVE WS-PR-LAST-SEEN(WS-CX)(7:2) TO WS-JD-DAY.
           PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.
           COMPUTE WS-PR-RECENCY-DAYS(WS-CX) =
               WS-REF-JULIAN - WS-JD-RESULT.
       210-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    800-DATE-TO-JULIAN - FLIEGEL/VAN FLANDERN INTEGER JULIAN
      *    DAY NUMBER.  EACH DIVISION IS ITS OWN COMPUTE INTO AN
      *    INTEGER FIELD SO THE TRUNCATION HAPPENS AT THE RIGHT STEP -
      *    DO NOT COLLAPSE THESE INTO ONE STATEMENT.
      *---------------------------------------------------------------
       800-DATE-TO-JULIAN.
           COMPUTE WS-JD-T1 = (WS-JD-MONTH - 14) / 12.
           COMPUTE WS-JD-T2 =
               1461 * (WS-JD-YEAR + 4800 + WS-JD-T1) / 4.
           COMPUTE WS-JD-T3 =
               367 * (WS-JD-MONTH - 2 - WS-JD-T1 * 12) / 12.
           COMPUTE WS-JD-T4 = (WS-JD-YEAR + 4900 + WS-JD-T1) / 100.
           COMPUTE WS-JD-T5 = 3 * WS-JD-T4 / 4.
           COMPUTE WS-JD-RESULT =
               WS-JD-DAY - 32075 + WS-JD-T2 + WS-JD-T3 - WS-JD-T5.
       800-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    300-COMPUTE-BOUNDARIES - LOAD, SORT AND TAKE QUINTILE
      *    PERCENTILES OF EACH DIMENSION IN TURN, REUSING THE SAME
      *    SORT ARRAY.  THE MONETARY PASS ALSO TAKES THE WHALE
      *    PERCENTILE WHILE THE ARRAY IS STILL SORTED.
      *---------------------------------------------------------------
       300-COMPUTE-BOUNDARIES.
           PERFORM 310-LOAD-RECENCY-ARRAY THRU 310-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-CUSTOMER-COUNT.
           MOVE WS-CUSTOMER-COUNT TO WS-PCT-N.
           PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.
           PERFORM 320-TAKE-BOUNDS-RECENCY THRU 320-EXIT.

           PERFORM 330-LOAD-FREQUENCY-ARRAY THRU 330-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-CUSTOMER-COUNT.
           PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.
           PERFORM 340-TAKE-BOUNDS-FREQUENCY THRU 340-EXIT.

           PERFORM 350-LOAD-MONETARY-ARRAY THRU 350-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-CUSTOMER-COUNT.
           PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.
           PERFORM 360-TAKE-BOUNDS-MONETARY THRU 360-EXIT.
           PERFORM 370-TAKE-WHALE-THRESHOLD THRU 370-EXIT.
       300-EXIT.
           EXIT.

       310-LOAD-RECENCY-ARRAY.
           MOVE WS-PR-RECENCY-DAYS(WS-PX) TO WS-PCT-VALUE(WS-PX).
       310-EXIT.
           EXIT.

       320-TAKE-BOUNDS-RECENCY.
           MOVE 20.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-REC-BOUND(1).
           MOVE 40.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-REC-BOUND(2).
           MOVE 60.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-REC-BOUND(3).
           MOVE 80.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-REC-BOUND(4).
           MOVE 100.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-REC-BOUND(5).
       320-EXIT.
           EXIT.

       330-LOAD-FREQUENCY-ARRAY.
           MOVE WS-PR-TXN-COUNT(WS-PX) TO WS-PCT-VALUE(WS-PX).
       330-EXIT.
           EXIT.

       340-TAKE-BOUNDS-FREQUENCY.
           MOVE 20.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(1).
           MOVE 40.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(2).
           MOVE 60.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(3).
           MOVE 80.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(4).
           MOVE 100.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(5).
       340-EXIT.
           EXIT.

       350-LOAD-MONETARY-ARRAY.
           MOVE WS-PR-TOTAL-SPEND(WS-PX) TO WS-PCT-VALUE(WS-PX).
       350-EXIT.
           EXIT.

       360-TAKE-BOUNDS-MONETARY.
           MOVE 20.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-MON-BOUND(1).
           MOVE 40.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-MON-BOUND(2).
           MOVE 60.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-MON-BOUND(3).
           MOVE 80.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-MON-BOUND(4).
           MOVE 100.00 TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-MON-BOUND(5).
       360-EXIT.
           EXIT.

       370-TAKE-WHALE-THRESHOLD.
           MOVE WS-WHALE-PERCENTILE TO WS-PCT-P.
           PERFORM 750-PERCENTILE THRU 750-EXIT.
           MOVE WS-PCT-RESULT TO WS-WHALE-THRESHOLD.
       370-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    700-SORT-PCT-ARRAY - BUBBLE SORT ASCENDING, 1 TO WS-PCT-N.
      *---------------------------------------------------------------
       700-SORT-PCT-ARRAY.
           IF WS-PCT-N < 2
               GO TO 700-EXIT.

           PERFORM 705-BUBBLE-PASS THRU 705-EXIT
               VARYING WS-LOW-SLOT FROM 1 BY 1
               UNTIL WS-LOW-SLOT > WS-PCT-N - 1.
       700-EXIT.
           EXIT.

       705-BUBBLE-PASS.
           PERFORM 708-COMPARE-SWAP THRU 708-EXIT
               VARYING WS-PX FROM 1 BY 1
               UNTIL WS-PX > WS-PCT-N - WS-LOW-SLOT.
       705-EXIT.
           EXIT.

       708-COMPARE-SWAP.
           IF WS-PCT-VALUE(WS-PX) > WS-PCT-VALUE(WS-PX + 1)
               MOVE WS-PCT-VALUE(WS-PX)     TO WS-SWAP-VALUE
               MOVE WS-PCT-VALUE(WS-PX + 1) TO WS-PCT-VALUE(WS-PX)
               MOVE WS-SWAP-VALUE           TO WS-PCT-VALUE(WS-PX + 1).
       708-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    750-PERCENTILE - LINEAR-INTERPOLATION PERCENTILE OF THE
      *    SORTED WS-PCT-SORT-ARRAY(1..WS-PCT-N) AT WS-PCT-P PERCENT.
      *---------------------------------------------------------------
       750-PERCENTILE.
           IF WS-PCT-N = 1
               MOVE WS-PCT-VALUE(1) TO WS-PCT-RESULT
               GO TO 750-EXIT.

           COMPUTE WS-PCT-RANK =
               (WS-PCT-P / 100) * (WS-PCT-N - 1).
           COMPUTE WS-PCT-LOWER = WS-PCT-RANK.
           COMPUTE WS-PCT-FRAC = WS-PCT-RANK - WS-PCT-LOWER.
           COMPUTE WS-PCT-LOWER-IDX = WS-PCT-LOWER + 1.
           COMPUTE WS-PCT-UPPER-IDX = WS-PCT-LOWER-IDX + 1.
           IF WS-PCT-UPPER-IDX > WS-PCT-N
               MOVE WS-PCT-N TO WS-PCT-UPPER-IDX.

           COMPUTE WS-PCT-RESULT =
               WS-PCT-VALUE(WS-PCT-LOWER-IDX) +
               WS-PCT-FRAC *
               (WS-PCT-VALUE(WS-PCT-UPPER-IDX) -
                WS-PCT-VALUE(WS-PCT-LOWER-IDX)).
       750-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    400-SCORE-ALL-CUSTOMERS - APPLY THE R/F/M QUINTILE SCORES
      *    AND THE WHALE FLAG TO EVERY PROFILE, ACCUMULATING TOTALS.
      *---------------------------------------------------------------
       400-SCORE-ALL-CUSTOMERS.
           MOVE 0 TO WS-TOTAL-REVENUE WS-WHALE-REVENUE WS-WHALE-COUNT.
           PERFORM 410-SCORE-ONE-CUSTOMER THRU 410-EXIT
               VARYING WS-CX FROM 1 BY 1
               UNTIL WS-CX > WS-CUSTOMER-COUNT.
       400-EXIT.
           EXIT.

       410-SCORE-ONE-CUSTOMER.
           MOVE WS-PR-RECENCY-DAYS(WS-CX) TO WS-PCT-RESULT.
           PERFORM 420-SCORE-RECENCY THRU 420-EXIT.
           MOVE WS-PR-TXN-COUNT(WS-CX) TO WS-PCT-RESULT.
           PERFORM 430-SCORE-FREQUENCY THRU 430-EXIT.
           MOVE WS-PR-TOTAL-SPEND(WS-CX) TO WS-PCT-RESULT.
           PERFORM 440-SCORE-MONETARY THRU 440-EXIT.

           ADD WS-PR-TOTAL-SPEND(WS-CX) TO WS-TOTAL-REVENUE.
           IF WS-PR-TOTAL-SPEND(WS-CX) >= WS-WHALE-THRESHOLD
               MOVE 'Y' TO WS-PR-WHALE-FLAG(WS-CX)
               ADD 1 TO WS-WHALE-COUNT
               ADD WS-PR-TOTAL-SPEND(WS-CX) TO WS-WHALE-REVENUE.
       410-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    420/430/440 - ONE SCORING PASS PER DIMENSION.  RECENCY IS
      *    THE DESCENDING DIMENSION (LOWER IS BETTER) - SCORE 6 MINUS
      *    THE MATCHED BUCKET.  FREQUENCY AND MONETARY ARE ASCENDING.
      *---------------------------------------------------------------
       420-SCORE-RECENCY.
           SET WS-SCORE-NOT-FOUND TO TRUE.
           PERFORM 425-TEST-REC-BOUND THRU 425-EXIT
               VARYING WS-SCORE-IDX FROM 1 BY 1
               UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.

           IF WS-SCORE-FOUND
               COMPUTE WS-PR-R-SCORE(WS-CX) = 6 - WS-SCORE-IDX
           ELSE
               MOVE 1 TO WS-PR-R-SCORE(WS-CX).
       420-EXIT.
           EXIT.

       425-TEST-REC-BOUND.
           IF WS-REC-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT
               SET WS-SCORE-FOUND TO TRUE.
       425-EXIT.
           EXIT.

       430-SCORE-FREQUENCY.
           SET WS-SCORE-NOT-FOUND TO TRUE.
           PERFORM 435-TEST-FREQ-BOUND THRU 435-EXIT
               VARYING WS-SCORE-IDX FROM 1 BY 1
               UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.

           IF WS-SCORE-FOUND
               MOVE WS-SCORE-IDX TO WS-PR-F-SCORE(WS-CX)
           ELSE
               MOVE 5 TO WS-PR-F-SCORE(WS-CX).
       430-EXIT.
           EXIT.

       435-TEST-FREQ-BOUND.
           IF WS-FREQ-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT
               SET WS-SCORE-FOUND TO TRUE.
       435-EXIT.
           EXIT.

       440-SCORE-MONETARY.
           SET WS-SCORE-NOT-FOUND TO TRUE.
           PERFORM 445-TEST-MON-BOUND THRU 445-EXIT
               VARYING WS-SCORE-IDX FROM 1 BY 1
               UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.

           IF WS-SCORE-FOUND
               MOVE WS-SCORE-IDX TO WS-PR-M-SCORE(WS-CX)
           ELSE
               MOVE 5 TO WS-PR-M-SCORE(WS-CX).
       440-EXIT.
           EXIT.

       445-TEST-MON-BOUND.
           IF WS-MON-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT
               SET WS-SCORE-FOUND TO TRUE.
       445-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    500-SELECT-TOP-WHALES - RUNNING TOP-50 RANK TABLE AMONG
      *    WHALE-FLAGGED CUSTOMERS, RANKED BY MONETARY DESCENDING.
      *---------------------------------------------------------------
       500-SELECT-TOP-WHALES.
           MOVE 0 TO WS-RANK-COUNT.
           PERFORM 510-CONSIDER-ONE-CUST THRU 510-EXIT
               VARYING WS-CX FROM 1 BY 1
               UNTIL WS-CX > WS-CUSTOMER-COUNT.

           IF WS-RANK-COUNT = 0
               GO TO 500-EXIT.

           PERFORM 520-SORT-RANK-TABLE THRU 520-EXIT
               VARYING WS-LOW-SLOT FROM 1 BY 1
               UNTIL WS-LOW-SLOT > WS-RANK-COUNT - 1.
       500-EXIT.
           EXIT.

       510-CONSIDER-ONE-CUST.
           IF WS-PR-WHALE-FLAG(WS-CX) NOT = 'Y'
               GO TO 510-EXIT.

           IF WS-RANK-COUNT < 50
               ADD 1 TO WS-RANK-COUNT
               SET WS-RX TO WS-RANK-COUNT
               SET WS-RANK-INDEX(WS-RX) TO WS-CX
               GO TO 510-EXIT.

           PERFORM 515-FIND-LOWEST-RANK THRU 515-EXIT.
           IF WS-PR-TOTAL-SPEND(WS-CX) > WS-LOW-SPEND
               SET WS-RX TO WS-LOW-SLOT
               SET WS-RANK-INDEX(WS-RX) TO WS-CX.
       510-EXIT.
           EXIT.

       515-FIND-LOWEST-RANK.
           SET WS-LOW-SLOT TO 1.
           MOVE WS-PR-TOTAL-SPEND(WS-RANK-INDEX(1)) TO WS-LOW-SPEND.
           PERFORM 518-TEST-ONE-SLOT THRU 518-EXIT
               VARYING WS-RX FROM 2 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.
       515-EXIT.
           EXIT.

       518-TEST-ONE-SLOT.
           IF WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX)) < WS-LOW-SPEND
               MOVE WS-RX TO WS-LOW-SLOT
               MOVE WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX))
                                             TO WS-LOW-SPEND.
       518-EXIT.
           EXIT.

       520-SORT-RANK-TABLE.
           PERFORM 525-COMPARE-SWAP-RANK THRU 525-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT - WS-LOW-SLOT.
       520-EXIT.
           EXIT.

       525-COMPARE-SWAP-RANK.
           IF WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX)) <
                   WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX + 1))
               SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-RX)
               SET WS-RANK-INDEX(WS-RX) TO WS-RANK-INDEX(WS-RX + 1)
               SET WS-RANK-INDEX(WS-RX + 1) TO WS-SWAP-INDEX.
       525-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    900-WRITE-WHALE-TABLE - SUMMARY ROW, THEN UP TO 50 WHALE
      *    DETAIL ROWS IN MONETARY-DESCENDING ORDER.
      *---------------------------------------------------------------
       900-WRITE-WHALE-TABLE.
           OPEN OUTPUT WHALFILE.

           MOVE WS-WHALE-COUNT  TO LK-OPERAND-1.
           MOVE WS-CUSTOMER-COUNT TO LK-OPERAND-2.
           MOVE 'D' TO LK-FUNCTION-CODE.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.
           MOVE SPACES TO RS-WHALE-RECORD.
           SET WH-IS-SUMMARY TO TRUE.
           MOVE ZERO TO WH-RANK.
           MOVE SPACES TO WH-CUSTOMER-ID WH-RFM-SCORE-TXT.
           MOVE ZERO TO WH-TOTAL-SPEND WH-TXN-COUNT WH-RECENCY-DAYS.
           MOVE WS-CUSTOMER-COUNT TO WH-TOTAL-CUSTOMERS.
           MOVE WS-WHALE-COUNT    TO WH-WHALE-COUNT.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO WH-WHALE-PCT
           ELSE
               MOVE LK-RESULT TO WH-WHALE-PCT.
           MOVE WS-WHALE-REVENUE  TO WH-WHALE-REVENUE.

           MOVE WS-WHALE-REVENUE TO LK-OPERAND-1.
           MOVE WS-TOTAL-REVENUE TO LK-OPERAND-2.
           CALL 'RSMNY1' USING LK-MONEY-REQUEST.
           IF LK-DIVIDE-BY-ZERO
               MOVE 0 TO WH-WHALE-SHARE-PCT
           ELSE
               MOVE LK-RESULT TO WH-WHALE-SHARE-PCT.
           WRITE RS-WHALE-RECORD.

           IF WS-RANK-COUNT = 0
               GO TO 960-CLOSE-UP.

           PERFORM 930-WRITE-ONE-WHALE THRU 930-EXIT
               VARYING WS-RX FROM 1 BY 1
               UNTIL WS-RX > WS-RANK-COUNT.

       960-CLOSE-UP.
           CLOSE WHALFILE.
       900-EXIT.
           EXIT.

       930-WRITE-ONE-WHALE.
           SET WS-CX TO WS-RANK-INDEX(WS-RX).
           MOVE SPACES TO RS-WHALE-RECORD.
           SET WH-IS-DETAIL TO TRUE.
           MOVE WS-RX                         TO WH-RANK.
           MOVE WS-PR-CUSTOMER-ID(WS-CX)      TO WH-CUSTOMER-ID.
           MOVE WS-PR-TOTAL-SPEND(WS-CX)      TO WH-TOTAL-SPEND.
           MOVE WS-PR-TXN-COUNT(WS-CX)        TO WH-TXN-COUNT.
           MOVE WS-PR-RECENCY-DAYS(WS-CX)     TO WH-RECENCY-DAYS.
           MOVE WS-PR-R-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(1:1).
           MOVE WS-PR-F-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(2:1).
           MOVE WS-PR-M-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(3:1).
           MOVE WS-CUSTOMER-COUNT             TO WH-TOTAL-CUSTOMERS.
           MOVE WS-WHALE-COUNT                TO WH-WHALE-COUNT.
           WRITE RS-WHALE-RECORD.
       930-EXIT.
           EXIT.

      *---------------------------------------------------------------
      *    980-WRITE-EMPTY-SUMMARY - NO CUSTOMER ROWS MADE IT THROUGH
      *    PASS 1 (EVERY ROW WAS MISSING A CUSTOMER-ID).  WRITE A
      *    ZERO SUMMARY SO THE REPORT WRITER HAS SOMETHING TO READ.
      *---------------------------------------------------------------
       980-WRITE-EMPTY-SUMMARY.
           OPEN OUTPUT WHALFILE.
           MOVE SPACES TO RS-WHALE-RECORD.
           SET WH-IS-SUMMARY TO TRUE.
           MOVE ZERO TO WH-RANK WH-TOTAL-SPEND WH-TXN-COUNT
                        WH-RECENCY-DAYS WH-TOTAL-CUSTOMERS
                        WH-WHALE-COUNT WH-WHALE-PCT WH-WHALE-REVENUE
                        WH-WHALE-SHARE-PCT.
           MOVE SPACES TO WH-CUSTOMER-ID WH-RFM-SCORE-TXT.
           WRITE RS-WHALE-RECORD.
           CLOSE WHALFILE.
       980-EXIT.
           EXIT.
