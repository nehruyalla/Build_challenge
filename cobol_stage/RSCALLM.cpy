      *---------------------------------------------------------------
      *    RSCALLM  -  AGGREGATOR CALL-MODE SWITCH
      *    PASSED BY RSDRV1 TO EVERY COLLECTOR SUBPROGRAM SO ONE
      *    COMPILE UNIT CAN SERVE BOTH THE PER-RECORD ACCUMULATE
      *    CALL AND THE END-OF-FILE FINALIZE CALL.
      *
      *    92/02/27  RGH  ORIGINAL LAYOUT - REPLACES SEPARATE ENTRY
      *                   POINTS, ONE CALL INTERFACE FOR ALL SIX
      *                   COLLECTORS.
      *---------------------------------------------------------------
       01  RS-CALL-MODE.
           05  CM-MODE-CODE            PIC X.
               88  CM-ACCUMULATE       VALUE 'A'.
               88  CM-FINALIZE         VALUE 'F'.
           05  FILLER                  PIC X(9).
