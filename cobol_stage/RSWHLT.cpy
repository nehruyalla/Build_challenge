      *---------------------------------------------------------------
      *    RSWHLT  -  RFM-WHALES TABLE RECORD
      *    ONE SUMMARY ROW PLUS UP TO 50 WHALE DETAIL ROWS WRITTEN
      *    BY RSRFM2 AFTER THE QUINTILE-SCORING PASS.
      *
      *    92/03/13  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-WHALE-RECORD.
           05  WH-RECORD-TYPE          PIC X.
               88  WH-IS-SUMMARY       VALUE 'S'.
               88  WH-IS-DETAIL        VALUE 'D'.
           05  WH-RANK                 PIC 9(3).
           05  WH-CUSTOMER-ID          PIC X(10).
           05  WH-TOTAL-SPEND          PIC S9(11)V99.
           05  WH-TXN-COUNT            PIC 9(7).
           05  WH-RECENCY-DAYS         PIC 9(5).
           05  WH-RFM-SCORE-TXT        PIC X(3).
           05  WH-TOTAL-CUSTOMERS      PIC 9(7).
           05  WH-WHALE-COUNT          PIC 9(7).
           05  WH-WHALE-PCT            PIC 9(3)V99.
           05  WH-WHALE-REVENUE        PIC S9(11)V99.
           05  WH-WHALE-SHARE-PCT      PIC 9(3)V99.
           05  FILLER                  PIC X(10).
