      *---------------------------------------------------------------
      *    RSANMT  -  ANOMALY TABLE RECORD
      *    ONE SUMMARY ROW PLUS UP TO 100 ANOMALY DETAIL ROWS
      *    WRITTEN BY RSANM1 AFTER THE PASS-2 Z-SCORE SCAN.
      *
      *    92/03/11  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-ANOMALY-RECORD.
           05  AN-RECORD-TYPE          PIC X.
               88  AN-IS-SUMMARY       VALUE 'S'.
               88  AN-IS-DETAIL        VALUE 'D'.
           05  AN-RANK                 PIC 9(3).
           05  AN-INVOICE-NO           PIC X(10).
           05  AN-CUSTOMER-ID          PIC X(10).
           05  AN-AMOUNT               PIC S9(9)V99.
           05  AN-Z-SCORE              PIC S9(3)V99.
           05  AN-TXN-ANALYZED         PIC 9(7).
           05  AN-ANOMALY-COUNT        PIC 9(7).
           05  AN-MEAN-VALUE           PIC S9(9)V99.
           05  AN-STDDEV-VALUE         PIC S9(9)V99.
           05  FILLER                  PIC X(8).
