      *---------------------------------------------------------------
      *    RSDQT  -  DATA-QUALITY TABLE RECORD  (ONE SUMMARY ROW)
      *
      *    92/03/09  RGH  ORIGINAL LAYOUT.
      *---------------------------------------------------------------
       01  RS-DATA-QUALITY-RECORD.
           05  DQ-TOTAL-ROWS           PIC 9(7).
           05  DQ-VALID-ROWS           PIC 9(7).
           05  DQ-DLQ-COUNT            PIC 9(7).
           05  DQ-MISSING-CUSTOMER     PIC 9(7).
           05  DQ-MISSING-DESCRIPTION  PIC 9(7).
           05  DQ-COMPLETENESS-PCT     PIC 9(3)V99.
           05  FILLER                  PIC X(20).
