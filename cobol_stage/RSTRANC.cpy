      *---------------------------------------------------------------
      *    RSTRANC  -  SALES LEDGER TRANSACTION RECORD
      *    ONE RECORD PER INVOICE LINE ON THE DAILY SALES EXTRACT.
      *    USED IN THE FD OF RSDRV1 AND COPIED INTO THE LINKAGE
      *    SECTION OF EVERY PROGRAM THAT RECEIVES A TRANSACTION.
      *
      *    90/02/14  RGH  ORIGINAL LAYOUT FOR THE LEDGER EXTRACT.
      *    94/07/09  RGH  ADDED RT-TOTAL-AMOUNT AND RT-RETURN-SW SO
      *                   CALLED PROGRAMS DO NOT RECOMPUTE THEM.
      *---------------------------------------------------------------
       01  RS-TRAN-RECORD.
           05  RT-INVOICE-NO           PIC X(10).
           05  RT-STOCK-CODE           PIC X(10).
           05  RT-DESCRIPTION          PIC X(35).
           05  RT-QUANTITY             PIC S9(7).
           05  RT-INVOICE-DATE.
               10  RT-INV-DATE-YMD     PIC 9(8).
               10  RT-INV-DATE-HMS     PIC 9(4).
           05  RT-INV-DATE-SPLIT  REDEFINES RT-INVOICE-DATE.
               10  RT-INV-YEAR         PIC 9(4).
               10  RT-INV-MONTH        PIC 9(2).
               10  RT-INV-DAY          PIC 9(2).
               10  RT-INV-TIME         PIC 9(4).
           05  RT-UNIT-PRICE           PIC S9(7)V99.
           05  RT-CUSTOMER-ID           PIC X(10).
           05  RT-COUNTRY              PIC X(20).
           05  RT-TOTAL-AMOUNT         PIC S9(9)V99.
           05  RT-RETURN-SW            PIC X.
               88  RT-IS-RETURN        VALUE 'Y'.
               88  RT-NOT-RETURN       VALUE 'N'.
           05  RT-ROW-NUMBER           PIC 9(7) COMP-3.
           05  FILLER                  PIC X(15).
