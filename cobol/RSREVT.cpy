000100*---------------------------------------------------------------          
000200*    RSREVT  -  REVENUE TABLE RECORD                                      
000300*    ONE RECORD TYPE SERVES THE GRAND-TOTAL, DAILY-BREAK AND              
000400*    MONTHLY-BREAK ROWS WRITTEN BY RSREV1.                                
000500*                                                                         
000600*    92/03/02  RGH  ORIGINAL LAYOUT.                                      
000700*---------------------------------------------------------------          
000800 01  RS-REVENUE-RECORD.                                                   
000900     05  RV-RECORD-TYPE          PIC X.                                   
001000         88  RV-IS-TOTALS        VALUE 'T'.                               
001100         88  RV-IS-DAILY         VALUE 'D'.                               
001200         88  RV-IS-MONTHLY       VALUE 'M'.                               
001300     05  RV-KEY                  PIC X(8).                                
001400     05  RV-KEY-AS-DATE REDEFINES RV-KEY                                  
001500                                 PIC 9(8).                                
001600     05  RV-KEY-AS-YRMO REDEFINES RV-KEY                                  
001700                                 PIC 9(6).                                
001800     05  RV-GROSS-REVENUE        PIC S9(11)V99.                           
001900     05  RV-NET-REVENUE          PIC S9(11)V99.                           
002000     05  RV-TXN-COUNT            PIC 9(7).                                
002100     05  RV-RETURN-COUNT         PIC 9(7).                                
002200     05  FILLER                  PIC X(18).                               
