000100*---------------------------------------------------------------          
000200*    RSWHLT  -  RFM-WHALES TABLE RECORD                                   
000300*    ONE SUMMARY ROW PLUS UP TO 50 WHALE DETAIL ROWS WRITTEN              
000400*    BY RSRFM2 AFTER THE QUINTILE-SCORING PASS.                           
000500*                                                                         
000600*    92/03/13  RGH  ORIGINAL LAYOUT.                                      
000700*---------------------------------------------------------------          
000800 01  RS-WHALE-RECORD.                                                     
000900     05  WH-RECORD-TYPE          PIC X.                                   
001000         88  WH-IS-SUMMARY       VALUE 'S'.                               
001100         88  WH-IS-DETAIL        VALUE 'D'.                               
001200     05  WH-RANK                 PIC 9(3).                                
001300     05  WH-CUSTOMER-ID          PIC X(10).                               
001400     05  WH-TOTAL-SPEND          PIC S9(11)V99.                           
001500     05  WH-TXN-COUNT            PIC 9(7).                                
001600     05  WH-RECENCY-DAYS         PIC 9(5).                                
001700     05  WH-RFM-SCORE-TXT        PIC X(3).                                
001800     05  WH-TOTAL-CUSTOMERS      PIC 9(7).                                
001900     05  WH-WHALE-COUNT          PIC 9(7).                                
002000     05  WH-WHALE-PCT            PIC 9(3)V99.                             
002100     05  WH-WHALE-REVENUE        PIC S9(11)V99.                           
002200     05  WH-WHALE-SHARE-PCT      PIC 9(3)V99.                             
002300     05  FILLER                  PIC X(10).                               
