000100****************************************************************          
000200*  PROGRAM:  RSRFM2                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  RFM QUINTILE SCORING AND WHALE IDENTIFICATION (RFM PASS 2)  *          
000500*                                                               *         
000600*  CALLED ONCE, AFTER RSRFM1 HAS SPILLED THE CUSTOMER PROFILE   *         
000700*  TABLE TO RSRFMWK.  LOADS THE PROFILES, DERIVES RECENCY-DAYS  *         
000800*  AGAINST THE RUN'S REFERENCE DATE (THE LATEST LAST-SEEN DATE  *         
000900*  OF ANY CUSTOMER), SCORES EACH CUSTOMER 1-5 ON RECENCY,       *         
001000*  FREQUENCY AND MONETARY BY QUINTILE, FLAGS WHALE CUSTOMERS AT *         
001100*  OR ABOVE THE 99TH MONETARY PERCENTILE, AND WRITES THE RFM-   *         
001200*  WHALES TABLE.  OWNS WHALFILE.  THIS COMPILER HAS NO DATE     *         
001300*  INTRINSIC FUNCTIONS, SO 800-DATE-TO-JULIAN CONVERTS YMD TO A *         
001400*  DAY NUMBER BY THE STANDARD FLIEGEL-VAN FLANDERN FORMULA.     *         
001500****************************************************************          
001600*  AMENDMENT HISTORY                                           *          
001700*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001800*  --------  -----------  ----------  -----------------------  *          
001900*  11/12/91  RGH          DPR-0581    ORIGINAL PROGRAM.        *          
002000*  03/30/95  RGH          DPR-0762    WHALE SELECTION ADDED -   *         
002100*                                     MERCHANDISING WANTED THE  *         
002200*                                     TOP-SPENDER LIST, NOT     *         
002300*                                     JUST THE R/F/M SCORES.    *         
002400*  12/29/98  CAL          Y2K-0117    800-DATE-TO-JULIAN USES   *         
002500*                                     THE FULL 4-DIGIT YEAR     *         
002600*                                     THROUGHOUT - VERIFIED NO  *         
002700*                                     2-DIGIT WINDOWING HERE.   *         
002800*  02/20/03  JFR          CR-1104     PERCENTAGE FIELDS NOW     *         
002900*                                     COMPUTED VIA RSMNY1 SO    *         
003000*                                     THE DIVIDE-BY-ZERO RULE   *         
003100*                                     IS THE SAME EVERYWHERE.   *         
003200****************************************************************          
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID.        RSRFM2.                                               
003500 AUTHOR.            R G HOLLOWAY.                                         
003600 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003700 DATE-WRITTEN.      11/12/91.                                             
003800 DATE-COMPILED.                                                           
003900 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.   IBM-370.                                              
004400 OBJECT-COMPUTER.   IBM-370.                                              
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT RSRFMWK    ASSIGN TO RSRFMWK                                  
005000                        ORGANIZATION IS SEQUENTIAL.                       
005100     SELECT WHALFILE   ASSIGN TO WHALFILE                                 
005200                        ORGANIZATION IS SEQUENTIAL.                       
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD  RSRFMWK                                                              
005700     LABEL RECORDS ARE STANDARD                                           
005800     RECORDING MODE IS F.                                                 
005900     COPY RSCUSTP.                                                        
006000                                                                          
006100 FD  WHALFILE                                                             
006200     LABEL RECORDS ARE STANDARD                                           
006300     RECORDING MODE IS F.                                                 
006400     COPY RSWHLT.                                                         
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700 01  WS-RFM2-COUNTERS.                                                    
006800     05  WS-CUSTOMER-COUNT       PIC 9(5)      COMP-3 VALUE 0.            
006900     05  WS-WHALE-COUNT          PIC 9(5)      COMP-3 VALUE 0.            
007000     05  FILLER                  PIC X(10).                               
007100                                                                          
007200*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
007300 01  WS-RFM2-COUNTERS-DUMP REDEFINES WS-RFM2-COUNTERS.                    
007400     05  WS-COUNTERS-DUMP-BYTES  PIC X(16).                               
007500                                                                          
007600 01  WS-RFM2-TOTALS.                                                      
007700     05  WS-TOTAL-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.            
007800     05  WS-WHALE-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.            
007900     05  WS-REF-DATE              PIC 9(8)       VALUE 0.                 
008000     05  FILLER                  PIC X(8).                                
008100                                                                          
008200*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
008300 01  WS-RFM2-TOTALS-DUMP REDEFINES WS-RFM2-TOTALS.                        
008400     05  WS-TOTALS-DUMP-BYTES    PIC X(30).                               
008500                                                                          
008600 01  WS-WHALE-PERCENTILE          PIC S9(3)V99 COMP-3                     
008700                                                 VALUE 99.00.             
008800 01  WS-WHALE-THRESHOLD           PIC S9(11)V99 COMP-3 VALUE 0.           
008900 01  WS-REF-JULIAN                PIC S9(9)     COMP-3 VALUE 0.           
009000                                                                          
009100 01  WS-PROFILE-TABLE.                                                    
009200     05  WS-PR-ENTRY OCCURS 6000 TIMES                                    
009300                        INDEXED BY WS-CX.                                 
009400         10  WS-PR-CUSTOMER-ID       PIC X(10).                           
009500         10  WS-PR-FIRST-SEEN        PIC 9(8).                            
009600         10  WS-PR-LAST-SEEN         PIC 9(8).                            
009700         10  WS-PR-TXN-COUNT         PIC 9(7)      COMP-3.                
009800         10  WS-PR-TOTAL-SPEND       PIC S9(11)V99 COMP-3.                
009900         10  WS-PR-RECENCY-DAYS      PIC 9(5)      COMP-3.                
010000         10  WS-PR-R-SCORE           PIC 9         COMP-3.                
010100         10  WS-PR-F-SCORE           PIC 9         COMP-3.                
010200         10  WS-PR-M-SCORE           PIC 9         COMP-3.                
010300         10  WS-PR-WHALE-FLAG        PIC X.                               
010400                                                                          
010500*    *** SPEND-ONLY VIEW OF THE PROFILE TABLE - USED BY THE    **         
010600*    *** FINANCE EXTRACT THAT WANTS CUSTOMER-ID AND SPEND      **         
010700*    *** TOGETHER WITHOUT THE SCORING FIELDS.                  **         
010800 01  WS-PROFILE-SPEND-VIEW REDEFINES WS-PROFILE-TABLE.                    
010900     05  WS-SV-ENTRY OCCURS 6000 TIMES.                                   
011000         10  WS-SV-CUSTOMER-ID       PIC X(10).                           
011100         10  FILLER                  PIC X(16).                           
011200         10  WS-SV-TOTAL-SPEND       PIC S9(11)V99 COMP-3.                
011300         10  FILLER                  PIC X(7).                            
011400                                                                          
011500 01  WS-PCT-WORK.                                                         
011600     05  WS-PCT-N                PIC S9(7)     COMP-3 VALUE 0.            
011700     05  WS-PCT-P                PIC S9(3)V99  COMP-3.                    
011800     05  WS-PCT-RANK             PIC S9(7)V9(4) COMP-3.                   
011900     05  WS-PCT-LOWER            PIC S9(7)     COMP-3.                    
012000     05  WS-PCT-FRAC             PIC S9(5)V9(4) COMP-3.                   
012100     05  WS-PCT-LOWER-IDX        PIC S9(7)     COMP-3.                    
012200     05  WS-PCT-UPPER-IDX        PIC S9(7)     COMP-3.                    
012300     05  WS-PCT-RESULT           PIC S9(11)V9(4) COMP-3.                  
012400     05  FILLER                  PIC X(8).                                
012500                                                                          
012600 01  WS-PCT-SORT-ARRAY.                                                   
012700     05  WS-PCT-VALUE OCCURS 6000 TIMES                                   
012800                        INDEXED BY WS-PX                                  
012900                        PIC S9(11)V9(4) COMP-3.                           
013000                                                                          
013100 01  WS-REC-BOUND-TABLE.                                                  
013200     05  WS-REC-BOUND OCCURS 5 TIMES PIC S9(7)V9(4) COMP-3.               
013300 01  WS-FREQ-BOUND-TABLE.                                                 
013400     05  WS-FREQ-BOUND OCCURS 5 TIMES PIC S9(7)V9(4) COMP-3.              
013500 01  WS-MON-BOUND-TABLE.                                                  
013600     05  WS-MON-BOUND OCCURS 5 TIMES PIC S9(11)V9(4) COMP-3.              
013700                                                                          
013800 01  WS-SCORE-WORK.                                                       
013900     05  WS-SCORE-IDX            PIC 9         COMP-3.                    
014000     05  WS-SCORE-FOUND-SW       PIC X.                                   
014100         88  WS-SCORE-FOUND      VALUE 'Y'.                               
014200         88  WS-SCORE-NOT-FOUND  VALUE 'N'.                               
014300     05  FILLER                  PIC X(8).                                
014400                                                                          
014500 01  WS-JD-WORK.                                                          
014600     05  WS-JD-YEAR              PIC S9(4)     COMP-3.                    
014700     05  WS-JD-MONTH             PIC S9(2)     COMP-3.                    
014800     05  WS-JD-DAY               PIC S9(2)     COMP-3.                    
014900     05  WS-JD-T1                PIC S9(9)     COMP-3.                    
015000     05  WS-JD-T2                PIC S9(9)     COMP-3.                    
015100     05  WS-JD-T3                PIC S9(9)     COMP-3.                    
015200     05  WS-JD-T4                PIC S9(9)     COMP-3.                    
015300     05  WS-JD-T5                PIC S9(9)     COMP-3.                    
015400     05  WS-JD-RESULT            PIC S9(9)     COMP-3.                    
015500     05  FILLER                  PIC X(8).                                
015600                                                                          
015700 01  WS-RANK-COUNT                PIC 9(3)      COMP-3 VALUE 0.           
015800 01  WS-RANK-TABLE.                                                       
015900     05  WS-RANK-ENTRY OCCURS 50 TIMES                                    
016000                        INDEXED BY WS-RX.                                 
016100         10  WS-RANK-INDEX        PIC 9(5)      COMP-3.                   
016200                                                                          
016300 01  WS-SORT-WORK.                                                        
016400     05  WS-LOW-SLOT             PIC 9(3)      COMP-3.                    
016500     05  WS-LOW-SPEND             PIC S9(11)V99 COMP-3.                   
016600     05  WS-SWAP-VALUE           PIC S9(11)V9(4) COMP-3.                  
016700     05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.                    
016800     05  FILLER                  PIC X(8).                                
016900                                                                          
017000 COPY RSMNYLK.                                                            
017100                                                                          
017200 PROCEDURE DIVISION.                                                      
017300****************************************************************          
017400                                                                          
017500 000-MAIN.                                                                
017600     PERFORM 100-LOAD-PROFILES THRU 100-EXIT.                             
017700                                                                          
017800     IF WS-CUSTOMER-COUNT = 0                                             
017900         PERFORM 980-WRITE-EMPTY-SUMMARY THRU 980-EXIT                    
018000         GOBACK.                                                          
018100                                                                          
018200     PERFORM 200-COMPUTE-RECENCY THRU 200-EXIT.                           
018300     PERFORM 300-COMPUTE-BOUNDARIES THRU 300-EXIT.                        
018400     PERFORM 400-SCORE-ALL-CUSTOMERS THRU 400-EXIT.                       
018500     PERFORM 500-SELECT-TOP-WHALES THRU 500-EXIT.                         
018600     PERFORM 900-WRITE-WHALE-TABLE THRU 900-EXIT.                         
018700                                                                          
018800     GOBACK.                                                              
018900                                                                          
019000*---------------------------------------------------------------          
019100*    100-LOAD-PROFILES - READ THE PASS-1 WORK FILE INTO STORAGE.          
019200*---------------------------------------------------------------          
019300 100-LOAD-PROFILES.                                                       
019400     MOVE 0 TO WS-CUSTOMER-COUNT.                                         
019500     MOVE 0 TO WS-REF-DATE.                                               
019600     OPEN INPUT RSRFMWK.                                                  
019700 105-READ-NEXT-PROFILE.                                                   
019800     READ RSRFMWK                                                         
019900         AT END                                                           
020000             GO TO 108-DONE-LOADING.                                      
020100                                                                          
020200     IF WS-CUSTOMER-COUNT < 6000                                          
020300         ADD 1 TO WS-CUSTOMER-COUNT                                       
020400         SET WS-CX TO WS-CUSTOMER-COUNT                                   
020500         MOVE CP-CUSTOMER-ID  TO WS-PR-CUSTOMER-ID(WS-CX)                 
020600         MOVE CP-FIRST-SEEN   TO WS-PR-FIRST-SEEN(WS-CX)                  
020700         MOVE CP-LAST-SEEN    TO WS-PR-LAST-SEEN(WS-CX)                   
020800         MOVE CP-TXN-COUNT    TO WS-PR-TXN-COUNT(WS-CX)                   
020900         MOVE CP-TOTAL-SPEND  TO WS-PR-TOTAL-SPEND(WS-CX)                 
021000         MOVE 'N'             TO WS-PR-WHALE-FLAG(WS-CX)                  
021100         IF CP-LAST-SEEN > WS-REF-DATE                                    
021200             MOVE CP-LAST-SEEN TO WS-REF-DATE.                            
021300                                                                          
021400     GO TO 105-READ-NEXT-PROFILE.                                         
021500 108-DONE-LOADING.                                                        
021600     CLOSE RSRFMWK.                                                       
021700 100-EXIT.                                                                
021800     EXIT.                                                                
021900                                                                          
022000*---------------------------------------------------------------          
022100*    200-COMPUTE-RECENCY - CONVERT THE REFERENCE DATE AND EACH            
022200*    CUSTOMER'S LAST-SEEN DATE TO A JULIAN DAY NUMBER AND                 
022300*    SUBTRACT TO GET RECENCY-DAYS.                                        
022400*---------------------------------------------------------------          
022500 200-COMPUTE-RECENCY.                                                     
022600     MOVE WS-REF-DATE(1:4) TO WS-JD-YEAR.                                 
022700     MOVE WS-REF-DATE(5:2) TO WS-JD-MONTH.                                
022800     MOVE WS-REF-DATE(7:2) TO WS-JD-DAY.                                  
022900     PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.                            
023000     MOVE WS-JD-RESULT TO WS-REF-JULIAN.                                  
023100                                                                          
023200     PERFORM 210-RECENCY-FOR-ONE-CUST THRU 210-EXIT                       
023300         VARYING WS-CX FROM 1 BY 1                                        
023400         UNTIL WS-CX > WS-CUSTOMER-COUNT.                                 
023500 200-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800 210-RECENCY-FOR-ONE-CUST.                                                
023900     MOVE WS-PR-LAST-SEEN(WS-CX)(1:4) TO WS-JD-YEAR.                      
024000     MOVE WS-PR-LAST-SEEN(WS-CX)(5:2) TO WS-JD-MONTH.                     
024100     MOVE WS-PR-LAST-SEEN(WS-CX)(7:2) TO WS-JD-DAY.                       
024200     PERFORM 800-DATE-TO-JULIAN THRU 800-EXIT.                            
024300     COMPUTE WS-PR-RECENCY-DAYS(WS-CX) =                                  
024400         WS-REF-JULIAN - WS-JD-RESULT.                                    
024500 210-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800*---------------------------------------------------------------          
024900*    800-DATE-TO-JULIAN - FLIEGEL/VAN FLANDERN INTEGER JULIAN             
025000*    DAY NUMBER.  EACH DIVISION IS ITS OWN COMPUTE INTO AN                
025100*    INTEGER FIELD SO THE TRUNCATION HAPPENS AT THE RIGHT STEP -          
025200*    DO NOT COLLAPSE THESE INTO ONE STATEMENT.                            
025300*---------------------------------------------------------------          
025400 800-DATE-TO-JULIAN.                                                      
025500     COMPUTE WS-JD-T1 = (WS-JD-MONTH - 14) / 12.                          
025600     COMPUTE WS-JD-T2 =                                                   
025700         1461 * (WS-JD-YEAR + 4800 + WS-JD-T1) / 4.                       
025800     COMPUTE WS-JD-T3 =                                                   
025900         367 * (WS-JD-MONTH - 2 - WS-JD-T1 * 12) / 12.                    
026000     COMPUTE WS-JD-T4 = (WS-JD-YEAR + 4900 + WS-JD-T1) / 100.             
026100     COMPUTE WS-JD-T5 = 3 * WS-JD-T4 / 4.                                 
026200     COMPUTE WS-JD-RESULT =                                               
026300         WS-JD-DAY - 32075 + WS-JD-T2 + WS-JD-T3 - WS-JD-T5.              
026400 800-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700*---------------------------------------------------------------          
026800*    300-COMPUTE-BOUNDARIES - LOAD, SORT AND TAKE QUINTILE                
026900*    PERCENTILES OF EACH DIMENSION IN TURN, REUSING THE SAME              
027000*    SORT ARRAY.  THE MONETARY PASS ALSO TAKES THE WHALE                  
027100*    PERCENTILE WHILE THE ARRAY IS STILL SORTED.                          
027200*---------------------------------------------------------------          
027300 300-COMPUTE-BOUNDARIES.                                                  
027400     PERFORM 310-LOAD-RECENCY-ARRAY THRU 310-EXIT                         
027500         VARYING WS-PX FROM 1 BY 1                                        
027600         UNTIL WS-PX > WS-CUSTOMER-COUNT.                                 
027700     MOVE WS-CUSTOMER-COUNT TO WS-PCT-N.                                  
027800     PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.                            
027900     PERFORM 320-TAKE-BOUNDS-RECENCY THRU 320-EXIT.                       
028000                                                                          
028100     PERFORM 330-LOAD-FREQUENCY-ARRAY THRU 330-EXIT                       
028200         VARYING WS-PX FROM 1 BY 1                                        
028300         UNTIL WS-PX > WS-CUSTOMER-COUNT.                                 
028400     PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.                            
028500     PERFORM 340-TAKE-BOUNDS-FREQUENCY THRU 340-EXIT.                     
028600                                                                          
028700     PERFORM 350-LOAD-MONETARY-ARRAY THRU 350-EXIT                        
028800         VARYING WS-PX FROM 1 BY 1                                        
028900         UNTIL WS-PX > WS-CUSTOMER-COUNT.                                 
029000     PERFORM 700-SORT-PCT-ARRAY THRU 700-EXIT.                            
029100     PERFORM 360-TAKE-BOUNDS-MONETARY THRU 360-EXIT.                      
029200     PERFORM 370-TAKE-WHALE-THRESHOLD THRU 370-EXIT.                      
029300 300-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600 310-LOAD-RECENCY-ARRAY.                                                  
029700     MOVE WS-PR-RECENCY-DAYS(WS-PX) TO WS-PCT-VALUE(WS-PX).               
029800 310-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 320-TAKE-BOUNDS-RECENCY.                                                 
030200     MOVE 20.00 TO WS-PCT-P.                                              
030300     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
030400     MOVE WS-PCT-RESULT TO WS-REC-BOUND(1).                               
030500     MOVE 40.00 TO WS-PCT-P.                                              
030600     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
030700     MOVE WS-PCT-RESULT TO WS-REC-BOUND(2).                               
030800     MOVE 60.00 TO WS-PCT-P.                                              
030900     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
031000     MOVE WS-PCT-RESULT TO WS-REC-BOUND(3).                               
031100     MOVE 80.00 TO WS-PCT-P.                                              
031200     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
031300     MOVE WS-PCT-RESULT TO WS-REC-BOUND(4).                               
031400     MOVE 100.00 TO WS-PCT-P.                                             
031500     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
031600     MOVE WS-PCT-RESULT TO WS-REC-BOUND(5).                               
031700 320-EXIT.                                                                
031800     EXIT.                                                                
031900                                                                          
032000 330-LOAD-FREQUENCY-ARRAY.                                                
032100     MOVE WS-PR-TXN-COUNT(WS-PX) TO WS-PCT-VALUE(WS-PX).                  
032200 330-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500 340-TAKE-BOUNDS-FREQUENCY.                                               
032600     MOVE 20.00 TO WS-PCT-P.                                              
032700     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
032800     MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(1).                              
032900     MOVE 40.00 TO WS-PCT-P.                                              
033000     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
033100     MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(2).                              
033200     MOVE 60.00 TO WS-PCT-P.                                              
033300     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
033400     MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(3).                              
033500     MOVE 80.00 TO WS-PCT-P.                                              
033600     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
033700     MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(4).                              
033800     MOVE 100.00 TO WS-PCT-P.                                             
033900     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
034000     MOVE WS-PCT-RESULT TO WS-FREQ-BOUND(5).                              
034100 340-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400 350-LOAD-MONETARY-ARRAY.                                                 
034500     MOVE WS-PR-TOTAL-SPEND(WS-PX) TO WS-PCT-VALUE(WS-PX).                
034600 350-EXIT.                                                                
034700     EXIT.                                                                
034800                                                                          
034900 360-TAKE-BOUNDS-MONETARY.                                                
035000     MOVE 20.00 TO WS-PCT-P.                                              
035100     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
035200     MOVE WS-PCT-RESULT TO WS-MON-BOUND(1).                               
035300     MOVE 40.00 TO WS-PCT-P.                                              
035400     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
035500     MOVE WS-PCT-RESULT TO WS-MON-BOUND(2).                               
035600     MOVE 60.00 TO WS-PCT-P.                                              
035700     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
035800     MOVE WS-PCT-RESULT TO WS-MON-BOUND(3).                               
035900     MOVE 80.00 TO WS-PCT-P.                                              
036000     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
036100     MOVE WS-PCT-RESULT TO WS-MON-BOUND(4).                               
036200     MOVE 100.00 TO WS-PCT-P.                                             
036300     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
036400     MOVE WS-PCT-RESULT TO WS-MON-BOUND(5).                               
036500 360-EXIT.                                                                
036600     EXIT.                                                                
036700                                                                          
036800 370-TAKE-WHALE-THRESHOLD.                                                
036900     MOVE WS-WHALE-PERCENTILE TO WS-PCT-P.                                
037000     PERFORM 750-PERCENTILE THRU 750-EXIT.                                
037100     MOVE WS-PCT-RESULT TO WS-WHALE-THRESHOLD.                            
037200 370-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500*---------------------------------------------------------------          
037600*    700-SORT-PCT-ARRAY - BUBBLE SORT ASCENDING, 1 TO WS-PCT-N.           
037700*---------------------------------------------------------------          
037800 700-SORT-PCT-ARRAY.                                                      
037900     IF WS-PCT-N < 2                                                      
038000         GO TO 700-EXIT.                                                  
038100                                                                          
038200     PERFORM 705-BUBBLE-PASS THRU 705-EXIT                                
038300         VARYING WS-LOW-SLOT FROM 1 BY 1                                  
038400         UNTIL WS-LOW-SLOT > WS-PCT-N - 1.                                
038500 700-EXIT.                                                                
038600     EXIT.                                                                
038700                                                                          
038800 705-BUBBLE-PASS.                                                         
038900     PERFORM 708-COMPARE-SWAP THRU 708-EXIT                               
039000         VARYING WS-PX FROM 1 BY 1                                        
039100         UNTIL WS-PX > WS-PCT-N - WS-LOW-SLOT.                            
039200 705-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 708-COMPARE-SWAP.                                                        
039600     IF WS-PCT-VALUE(WS-PX) > WS-PCT-VALUE(WS-PX + 1)                     
039700         MOVE WS-PCT-VALUE(WS-PX)     TO WS-SWAP-VALUE                    
039800         MOVE WS-PCT-VALUE(WS-PX + 1) TO WS-PCT-VALUE(WS-PX)              
039900         MOVE WS-SWAP-VALUE           TO WS-PCT-VALUE(WS-PX + 1).         
040000 708-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300*---------------------------------------------------------------          
040400*    750-PERCENTILE - LINEAR-INTERPOLATION PERCENTILE OF THE              
040500*    SORTED WS-PCT-SORT-ARRAY(1..WS-PCT-N) AT WS-PCT-P PERCENT.           
040600*---------------------------------------------------------------          
040700 750-PERCENTILE.                                                          
040800     IF WS-PCT-N = 1                                                      
040900         MOVE WS-PCT-VALUE(1) TO WS-PCT-RESULT                            
041000         GO TO 750-EXIT.                                                  
041100                                                                          
041200     COMPUTE WS-PCT-RANK =                                                
041300         (WS-PCT-P / 100) * (WS-PCT-N - 1).                               
041400     COMPUTE WS-PCT-LOWER = WS-PCT-RANK.                                  
041500     COMPUTE WS-PCT-FRAC = WS-PCT-RANK - WS-PCT-LOWER.                    
041600     COMPUTE WS-PCT-LOWER-IDX = WS-PCT-LOWER + 1.                         
041700     COMPUTE WS-PCT-UPPER-IDX = WS-PCT-LOWER-IDX + 1.                     
041800     IF WS-PCT-UPPER-IDX > WS-PCT-N                                       
041900         MOVE WS-PCT-N TO WS-PCT-UPPER-IDX.                               
042000                                                                          
042100     COMPUTE WS-PCT-RESULT =                                              
042200         WS-PCT-VALUE(WS-PCT-LOWER-IDX) +                                 
042300         WS-PCT-FRAC *                                                    
042400         (WS-PCT-VALUE(WS-PCT-UPPER-IDX) -                                
042500          WS-PCT-VALUE(WS-PCT-LOWER-IDX)).                                
042600 750-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900*---------------------------------------------------------------          
043000*    400-SCORE-ALL-CUSTOMERS - APPLY THE R/F/M QUINTILE SCORES            
043100*    AND THE WHALE FLAG TO EVERY PROFILE, ACCUMULATING TOTALS.            
043200*---------------------------------------------------------------          
043300 400-SCORE-ALL-CUSTOMERS.                                                 
043400     MOVE 0 TO WS-TOTAL-REVENUE WS-WHALE-REVENUE WS-WHALE-COUNT.          
043500     PERFORM 410-SCORE-ONE-CUSTOMER THRU 410-EXIT                         
043600         VARYING WS-CX FROM 1 BY 1                                        
043700         UNTIL WS-CX > WS-CUSTOMER-COUNT.                                 
043800 400-EXIT.                                                                
043900     EXIT.                                                                
044000                                                                          
044100 410-SCORE-ONE-CUSTOMER.                                                  
044200     MOVE WS-PR-RECENCY-DAYS(WS-CX) TO WS-PCT-RESULT.                     
044300     PERFORM 420-SCORE-RECENCY THRU 420-EXIT.                             
044400     MOVE WS-PR-TXN-COUNT(WS-CX) TO WS-PCT-RESULT.                        
044500     PERFORM 430-SCORE-FREQUENCY THRU 430-EXIT.                           
044600     MOVE WS-PR-TOTAL-SPEND(WS-CX) TO WS-PCT-RESULT.                      
044700     PERFORM 440-SCORE-MONETARY THRU 440-EXIT.                            
044800                                                                          
044900     ADD WS-PR-TOTAL-SPEND(WS-CX) TO WS-TOTAL-REVENUE.                    
045000     IF WS-PR-TOTAL-SPEND(WS-CX) >= WS-WHALE-THRESHOLD                    
045100         MOVE 'Y' TO WS-PR-WHALE-FLAG(WS-CX)                              
045200         ADD 1 TO WS-WHALE-COUNT                                          
045300         ADD WS-PR-TOTAL-SPEND(WS-CX) TO WS-WHALE-REVENUE.                
045400 410-EXIT.                                                                
045500     EXIT.                                                                
045600                                                                          
045700*---------------------------------------------------------------          
045800*    420/430/440 - ONE SCORING PASS PER DIMENSION.  RECENCY IS            
045900*    THE DESCENDING DIMENSION (LOWER IS BETTER) - SCORE 6 MINUS           
046000*    THE MATCHED BUCKET.  FREQUENCY AND MONETARY ARE ASCENDING.           
046100*---------------------------------------------------------------          
046200 420-SCORE-RECENCY.                                                       
046300     SET WS-SCORE-NOT-FOUND TO TRUE.                                      
046400     PERFORM 425-TEST-REC-BOUND THRU 425-EXIT                             
046500         VARYING WS-SCORE-IDX FROM 1 BY 1                                 
046600         UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.                        
046700                                                                          
046800     IF WS-SCORE-FOUND                                                    
046900         COMPUTE WS-PR-R-SCORE(WS-CX) = 6 - WS-SCORE-IDX                  
047000     ELSE                                                                 
047100         MOVE 1 TO WS-PR-R-SCORE(WS-CX).                                  
047200 420-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500 425-TEST-REC-BOUND.                                                      
047600     IF WS-REC-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT                       
047700         SET WS-SCORE-FOUND TO TRUE.                                      
047800 425-EXIT.                                                                
047900     EXIT.                                                                
048000                                                                          
048100 430-SCORE-FREQUENCY.                                                     
048200     SET WS-SCORE-NOT-FOUND TO TRUE.                                      
048300     PERFORM 435-TEST-FREQ-BOUND THRU 435-EXIT                            
048400         VARYING WS-SCORE-IDX FROM 1 BY 1                                 
048500         UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.                        
048600                                                                          
048700     IF WS-SCORE-FOUND                                                    
048800         MOVE WS-SCORE-IDX TO WS-PR-F-SCORE(WS-CX)                        
048900     ELSE                                                                 
049000         MOVE 5 TO WS-PR-F-SCORE(WS-CX).                                  
049100 430-EXIT.                                                                
049200     EXIT.                                                                
049300                                                                          
049400 435-TEST-FREQ-BOUND.                                                     
049500     IF WS-FREQ-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT                      
049600         SET WS-SCORE-FOUND TO TRUE.                                      
049700 435-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000 440-SCORE-MONETARY.                                                      
050100     SET WS-SCORE-NOT-FOUND TO TRUE.                                      
050200     PERFORM 445-TEST-MON-BOUND THRU 445-EXIT                             
050300         VARYING WS-SCORE-IDX FROM 1 BY 1                                 
050400         UNTIL WS-SCORE-IDX > 5 OR WS-SCORE-FOUND.                        
050500                                                                          
050600     IF WS-SCORE-FOUND                                                    
050700         MOVE WS-SCORE-IDX TO WS-PR-M-SCORE(WS-CX)                        
050800     ELSE                                                                 
050900         MOVE 5 TO WS-PR-M-SCORE(WS-CX).                                  
051000 440-EXIT.                                                                
051100     EXIT.                                                                
051200                                                                          
051300 445-TEST-MON-BOUND.                                                      
051400     IF WS-MON-BOUND(WS-SCORE-IDX) >= WS-PCT-RESULT                       
051500         SET WS-SCORE-FOUND TO TRUE.                                      
051600 445-EXIT.                                                                
051700     EXIT.                                                                
051800                                                                          
051900*---------------------------------------------------------------          
052000*    500-SELECT-TOP-WHALES - RUNNING TOP-50 RANK TABLE AMONG              
052100*    WHALE-FLAGGED CUSTOMERS, RANKED BY MONETARY DESCENDING.              
052200*---------------------------------------------------------------          
052300 500-SELECT-TOP-WHALES.                                                   
052400     MOVE 0 TO WS-RANK-COUNT.                                             
052500     PERFORM 510-CONSIDER-ONE-CUST THRU 510-EXIT                          
052600         VARYING WS-CX FROM 1 BY 1                                        
052700         UNTIL WS-CX > WS-CUSTOMER-COUNT.                                 
052800                                                                          
052900     IF WS-RANK-COUNT = 0                                                 
053000         GO TO 500-EXIT.                                                  
053100                                                                          
053200     PERFORM 520-SORT-RANK-TABLE THRU 520-EXIT                            
053300         VARYING WS-LOW-SLOT FROM 1 BY 1                                  
053400         UNTIL WS-LOW-SLOT > WS-RANK-COUNT - 1.                           
053500 500-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800 510-CONSIDER-ONE-CUST.                                                   
053900     IF WS-PR-WHALE-FLAG(WS-CX) NOT = 'Y'                                 
054000         GO TO 510-EXIT.                                                  
054100                                                                          
054200     IF WS-RANK-COUNT < 50                                                
054300         ADD 1 TO WS-RANK-COUNT                                           
054400         SET WS-RX TO WS-RANK-COUNT                                       
054500         SET WS-RANK-INDEX(WS-RX) TO WS-CX                                
054600         GO TO 510-EXIT.                                                  
054700                                                                          
054800     PERFORM 515-FIND-LOWEST-RANK THRU 515-EXIT.                          
054900     IF WS-PR-TOTAL-SPEND(WS-CX) > WS-LOW-SPEND                           
055000         SET WS-RX TO WS-LOW-SLOT                                         
055100         SET WS-RANK-INDEX(WS-RX) TO WS-CX.                               
055200 510-EXIT.                                                                
055300     EXIT.                                                                
055400                                                                          
055500 515-FIND-LOWEST-RANK.                                                    
055600     SET WS-LOW-SLOT TO 1.                                                
055700     MOVE WS-PR-TOTAL-SPEND(WS-RANK-INDEX(1)) TO WS-LOW-SPEND.            
055800     PERFORM 518-TEST-ONE-SLOT THRU 518-EXIT                              
055900         VARYING WS-RX FROM 2 BY 1                                        
056000         UNTIL WS-RX > WS-RANK-COUNT.                                     
056100 515-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400 518-TEST-ONE-SLOT.                                                       
056500     IF WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX)) < WS-LOW-SPEND            
056600         MOVE WS-RX TO WS-LOW-SLOT                                        
056700         MOVE WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX))                     
056800                                       TO WS-LOW-SPEND.                   
056900 518-EXIT.                                                                
057000     EXIT.                                                                
057100                                                                          
057200 520-SORT-RANK-TABLE.                                                     
057300     PERFORM 525-COMPARE-SWAP-RANK THRU 525-EXIT                          
057400         VARYING WS-RX FROM 1 BY 1                                        
057500         UNTIL WS-RX > WS-RANK-COUNT - WS-LOW-SLOT.                       
057600 520-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900 525-COMPARE-SWAP-RANK.                                                   
058000     IF WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX)) <                         
058100             WS-PR-TOTAL-SPEND(WS-RANK-INDEX(WS-RX + 1))                  
058200         SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-RX)                        
058300         SET WS-RANK-INDEX(WS-RX) TO WS-RANK-INDEX(WS-RX + 1)             
058400         SET WS-RANK-INDEX(WS-RX + 1) TO WS-SWAP-INDEX.                   
058500 525-EXIT.                                                                
058600     EXIT.                                                                
058700                                                                          
058800*---------------------------------------------------------------          
058900*    900-WRITE-WHALE-TABLE - SUMMARY ROW, THEN UP TO 50 WHALE             
059000*    DETAIL ROWS IN MONETARY-DESCENDING ORDER.                            
059100*---------------------------------------------------------------          
059200 900-WRITE-WHALE-TABLE.                                                   
059300     OPEN OUTPUT WHALFILE.                                                
059400                                                                          
059500     MOVE WS-WHALE-COUNT  TO LK-OPERAND-1.                                
059600     MOVE WS-CUSTOMER-COUNT TO LK-OPERAND-2.                              
059700     MOVE 'D' TO LK-FUNCTION-CODE.                                        
059800     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
059900     MOVE SPACES TO RS-WHALE-RECORD.                                      
060000     SET WH-IS-SUMMARY TO TRUE.                                           
060100     MOVE ZERO TO WH-RANK.                                                
060200     MOVE SPACES TO WH-CUSTOMER-ID WH-RFM-SCORE-TXT.                      
060300     MOVE ZERO TO WH-TOTAL-SPEND WH-TXN-COUNT WH-RECENCY-DAYS.            
060400     MOVE WS-CUSTOMER-COUNT TO WH-TOTAL-CUSTOMERS.                        
060500     MOVE WS-WHALE-COUNT    TO WH-WHALE-COUNT.                            
060600     IF LK-DIVIDE-BY-ZERO                                                 
060700         MOVE 0 TO WH-WHALE-PCT                                           
060800     ELSE                                                                 
060900         MOVE LK-RESULT TO WH-WHALE-PCT.                                  
061000     MOVE WS-WHALE-REVENUE  TO WH-WHALE-REVENUE.                          
061100                                                                          
061200     MOVE WS-WHALE-REVENUE TO LK-OPERAND-1.                               
061300     MOVE WS-TOTAL-REVENUE TO LK-OPERAND-2.                               
061400     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
061500     IF LK-DIVIDE-BY-ZERO                                                 
061600         MOVE 0 TO WH-WHALE-SHARE-PCT                                     
061700     ELSE                                                                 
061800         MOVE LK-RESULT TO WH-WHALE-SHARE-PCT.                            
061900     WRITE RS-WHALE-RECORD.                                               
062000                                                                          
062100     IF WS-RANK-COUNT = 0                                                 
062200         GO TO 960-CLOSE-UP.                                              
062300                                                                          
062400     PERFORM 930-WRITE-ONE-WHALE THRU 930-EXIT                            
062500         VARYING WS-RX FROM 1 BY 1                                        
062600         UNTIL WS-RX > WS-RANK-COUNT.                                     
062700                                                                          
062800 960-CLOSE-UP.                                                            
062900     CLOSE WHALFILE.                                                      
063000 900-EXIT.                                                                
063100     EXIT.                                                                
063200                                                                          
063300 930-WRITE-ONE-WHALE.                                                     
063400     SET WS-CX TO WS-RANK-INDEX(WS-RX).                                   
063500     MOVE SPACES TO RS-WHALE-RECORD.                                      
063600     SET WH-IS-DETAIL TO TRUE.                                            
063700     MOVE WS-RX                         TO WH-RANK.                       
063800     MOVE WS-PR-CUSTOMER-ID(WS-CX)      TO WH-CUSTOMER-ID.                
063900     MOVE WS-PR-TOTAL-SPEND(WS-CX)      TO WH-TOTAL-SPEND.                
064000     MOVE WS-PR-TXN-COUNT(WS-CX)        TO WH-TXN-COUNT.                  
064100     MOVE WS-PR-RECENCY-DAYS(WS-CX)     TO WH-RECENCY-DAYS.               
064200     MOVE WS-PR-R-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(1:1).         
064300     MOVE WS-PR-F-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(2:1).         
064400     MOVE WS-PR-M-SCORE(WS-CX)          TO WH-RFM-SCORE-TXT(3:1).         
064500     MOVE WS-CUSTOMER-COUNT             TO WH-TOTAL-CUSTOMERS.            
064600     MOVE WS-WHALE-COUNT                TO WH-WHALE-COUNT.                
064700     WRITE RS-WHALE-RECORD.                                               
064800 930-EXIT.                                                                
064900     EXIT.                                                                
065000                                                                          
065100*---------------------------------------------------------------          
065200*    980-WRITE-EMPTY-SUMMARY - NO CUSTOMER ROWS MADE IT THROUGH           
065300*    PASS 1 (EVERY ROW WAS MISSING A CUSTOMER-ID).  WRITE A               
065400*    ZERO SUMMARY SO THE REPORT WRITER HAS SOMETHING TO READ.             
065500*---------------------------------------------------------------          
065600 980-WRITE-EMPTY-SUMMARY.                                                 
065700     OPEN OUTPUT WHALFILE.                                                
065800     MOVE SPACES TO RS-WHALE-RECORD.                                      
065900     SET WH-IS-SUMMARY TO TRUE.                                           
066000     MOVE ZERO TO WH-RANK WH-TOTAL-SPEND WH-TXN-COUNT                     
066100                  WH-RECENCY-DAYS WH-TOTAL-CUSTOMERS                      
066200                  WH-WHALE-COUNT WH-WHALE-PCT WH-WHALE-REVENUE            
066300                  WH-WHALE-SHARE-PCT.                                     
066400     MOVE SPACES TO WH-CUSTOMER-ID WH-RFM-SCORE-TXT.                      
066500     WRITE RS-WHALE-RECORD.                                               
066600     CLOSE WHALFILE.                                                      
066700 980-EXIT.                                                                
066800     EXIT.                                                                
