000100****************************************************************          
000200*  PROGRAM:  RSDQ1                                             *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  DATA-QUALITY SCORECARD SUBROUTINE                           *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO COUNT ROWS  *          
000700*  MISSING AN OPTIONAL FIELD, THEN ONCE MORE AT END OF FILE    *          
000800*  (MODE 'F') TO COMBINE THOSE COUNTS WITH THE DRIVER'S ROW     *         
000900*  AND DEAD-LETTER TOTALS AND WRITE THE DATA-QUALITY SCORE-     *         
001000*  CARD.  OWNS DQLTFILE.  COMPLETENESS-PCT IS VALID ROWS LESS  *          
001100*  THE WORSE OF THE TWO MISSING-FIELD COUNTS, OVER VALID ROWS -*          
001200*  SEE RSMNY1 FOR THE ROUNDING RULE.                            *         
001300****************************************************************          
001400*  AMENDMENT HISTORY                                           *          
001500*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001600*  --------  -----------  ----------  -----------------------  *          
001700*  03/09/92  RGH          DPR-0605    ORIGINAL PROGRAM.        *          
001800*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
001900*                                     PROGRAM - REVIEWED AND   *          
002000*                                     SIGNED OFF, NO CHANGE.   *          
002100*  06/14/02  JFR          CR-1104     COMPLETENESS-PCT NOW     *          
002200*                                     COMPUTED VIA RSMNY1 SO   *          
002300*                                     THE DIVIDE-BY-ZERO RULE  *          
002400*                                     IS THE SAME EVERYWHERE.  *          
002500*  02/20/03  JFR          CR-1104     LK-RUN-TOTALS PARAMETER  *          
002600*                                     ADDED SO RSDRV1 CAN PASS *          
002700*                                     THE ROW COUNT AND DLQ    *          
002800*                                     COUNT AT FINALIZE TIME.  *          
002900*  05/11/04  TMW          CR-1198     COMPLETENESS-PCT FORMULA *          
003000*                                     CORRECTED - WAS DIVIDING *          
003100*                                     TOTAL-ROWS-READ BY       *          
003200*                                     VALID-ROWS, WHICH RAN    *          
003300*                                     OVER 100% ON REJECT-     *          
003400*                                     HEAVY RUNS AND NEVER     *          
003500*                                     TOUCHED THE MISSING-     *          
003600*                                     FIELD COUNTERS.  NOW     *          
003700*                                     VALID-ROWS LESS THE      *          
003800*                                     WORSE OF THE TWO         *          
003900*                                     MISSING COUNTS, OVER     *          
004000*                                     VALID-ROWS - SEE THE NEW *          
004100*                                     150-TAKE-MAX-MISSING     *          
004200*                                     PARAGRAPH.               *          
004300****************************************************************          
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.        RSDQ1.                                                
004600 AUTHOR.            R G HOLLOWAY.                                         
004700 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
004800 DATE-WRITTEN.      03/09/92.                                             
004900 DATE-COMPILED.                                                           
005000 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.   IBM-370.                                              
005500 OBJECT-COMPUTER.   IBM-370.                                              
005600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT DQLTFILE   ASSIGN TO DQLTFILE                                 
006100                        ORGANIZATION IS SEQUENTIAL.                       
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  DQLTFILE                                                             
006600     LABEL RECORDS ARE STANDARD                                           
006700     RECORDING MODE IS F.                                                 
006800     COPY RSDQT.                                                          
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100 01  WS-DQ1-SWITCHES.                                                     
007200     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
007300     05  FILLER                  PIC X(19)     VALUE SPACES.              
007400                                                                          
007500*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
007600 01  WS-DQ1-SWITCHES-DUMP REDEFINES WS-DQ1-SWITCHES.                      
007700     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
007800                                                                          
007900 01  WS-DQ1-COUNTERS.                                                     
008000     05  WS-VALID-ROWS           PIC 9(7)      COMP-3 VALUE 0.            
008100     05  WS-MISSING-CUSTOMER     PIC 9(7)      COMP-3 VALUE 0.            
008200     05  WS-MISSING-DESCRIPTION  PIC 9(7)      COMP-3 VALUE 0.            
008300     05  FILLER                  PIC X(9).                                
008400                                                                          
008500*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
008600 01  WS-DQ1-COUNTERS-DUMP REDEFINES WS-DQ1-COUNTERS.                      
008700     05  WS-COUNTERS-DUMP-BYTES  PIC X(21).                               
008800                                                                          
008900*    *** ALTERNATE VIEW USED BY THE WEEKLY SCORECARD DUMP -    **         
009000*    *** PULLS JUST THE TWO MISSING-FIELD COUNTERS TOGETHER.   **         
009100 01  WS-MISSING-PAIR REDEFINES WS-DQ1-COUNTERS.                           
009200     05  FILLER                  PIC X(4).                                
009300     05  WS-MISSING-PAIR-BYTES   PIC X(8).                                
009400     05  FILLER                  PIC X(9).                                
009500                                                                          
009600*    *** HOLDS THE WORSE OF THE TWO MISSING-FIELD COUNTERS, SET **        
009700*    *** BY 150-TAKE-MAX-MISSING JUST AHEAD OF THE RSMNY1 CALL. **        
009800 01  WS-MAX-MISSING              PIC 9(7)      COMP-3 VALUE 0.            
009900                                                                          
010000 COPY RSMNYLK.                                                            
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300 COPY RSTRANC.                                                            
010400 COPY RSCALLM.                                                            
010500                                                                          
010600 01  LK-RUN-TOTALS.                                                       
010700     05  LK-TOTAL-ROWS-READ      PIC 9(7).                                
010800     05  LK-DLQ-COUNT            PIC 9(7).                                
010900     05  FILLER                  PIC X(6).                                
011000                                                                          
011100****************************************************************          
011200 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE,                   
011300                           LK-RUN-TOTALS.                                 
011400****************************************************************          
011500                                                                          
011600 000-MAIN.                                                                
011700     IF CM-ACCUMULATE                                                     
011800         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
011900     ELSE IF CM-FINALIZE                                                  
012000         PERFORM 900-FINALIZE THRU 900-EXIT.                              
012100                                                                          
012200     GOBACK.                                                              
012300                                                                          
012400*---------------------------------------------------------------          
012500*    100-ACCUMULATE - ONE CALL PER VALID ROW.  CUSTOMER-ID IS             
012600*    AN OPTIONAL FIELD PER THE EXTRACT SPEC - COUNT IT MISSING,           
012700*    DO NOT REJECT THE ROW.  DESCRIPTION IS REQUIRED BY RSVAL1            
012800*    SO THIS COUNTER SHOULD STAY AT ZERO - KEPT FOR THE AUDIT             
012900*    TRAIL IN CASE THE EDIT RULE EVER LOOSENS.                            
013000*---------------------------------------------------------------          
013100 100-ACCUMULATE.                                                          
013200     IF WS-FIRST-TIME-SW = 'Y'                                            
013300         OPEN OUTPUT DQLTFILE                                             
013400         MOVE 0 TO WS-VALID-ROWS                                          
013500         MOVE 0 TO WS-MISSING-CUSTOMER WS-MISSING-DESCRIPTION             
013600         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
013700                                                                          
013800     ADD 1 TO WS-VALID-ROWS.                                              
013900     IF RT-CUSTOMER-ID = SPACES OR LOW-VALUES                             
014000         ADD 1 TO WS-MISSING-CUSTOMER.                                    
014100     IF RT-DESCRIPTION = SPACES OR LOW-VALUES                             
014200         ADD 1 TO WS-MISSING-DESCRIPTION.                                 
014300 100-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600*---------------------------------------------------------------          
014700*    900-FINALIZE - ONE CALL AT END OF FILE.  TOTAL-ROWS AND              
014800*    DLQ-COUNT COME FROM RSDRV1 SINCE THIS PROGRAM NEVER SEES             
014900*    A REJECTED ROW.  COMPLETENESS-PCT IS VALID-ROWS LESS THE             
015000*    WORSE OF THE TWO MISSING-FIELD COUNTS, OVER VALID-ROWS -             
015100*    A ROW MISSING BOTH FIELDS IS STILL JUST ONE INCOMPLETE ROW.          
015200*---------------------------------------------------------------          
015300 900-FINALIZE.                                                            
015400     PERFORM 150-TAKE-MAX-MISSING THRU 150-EXIT.                          
015500                                                                          
015600     COMPUTE LK-OPERAND-1 = WS-VALID-ROWS - WS-MAX-MISSING.               
015700     MOVE WS-VALID-ROWS TO LK-OPERAND-2.                                  
015800     MOVE 'D' TO LK-FUNCTION-CODE.                                        
015900     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
016000                                                                          
016100     MOVE SPACES TO RS-DATA-QUALITY-RECORD.                               
016200     MOVE LK-TOTAL-ROWS-READ     TO DQ-TOTAL-ROWS.                        
016300     MOVE WS-VALID-ROWS          TO DQ-VALID-ROWS.                        
016400     MOVE LK-DLQ-COUNT           TO DQ-DLQ-COUNT.                         
016500     MOVE WS-MISSING-CUSTOMER    TO DQ-MISSING-CUSTOMER.                  
016600     MOVE WS-MISSING-DESCRIPTION TO DQ-MISSING-DESCRIPTION.               
016700                                                                          
016800     IF LK-DIVIDE-BY-ZERO                                                 
016900         MOVE 0 TO DQ-COMPLETENESS-PCT                                    
017000     ELSE                                                                 
017100         MOVE LK-RESULT TO DQ-COMPLETENESS-PCT.                           
017200                                                                          
017300     WRITE RS-DATA-QUALITY-RECORD.                                        
017400     CLOSE DQLTFILE.                                                      
017500 900-EXIT.                                                                
017600     EXIT.                                                                
017700                                                                          
017800*---------------------------------------------------------------          
017900*    150-TAKE-MAX-MISSING - PICKS THE LARGER OF THE TWO MISSING-          
018000*    FIELD COUNTERS SO THE COMPLETENESS FORMULA DOES NOT DOUBLE-          
018100*    COUNT A ROW THAT IS MISSING BOTH CUSTOMER-ID AND                     
018200*    DESCRIPTION.                                                         
018300*---------------------------------------------------------------          
018400 150-TAKE-MAX-MISSING.                                                    
018500     IF WS-MISSING-CUSTOMER NOT < WS-MISSING-DESCRIPTION                  
018600         MOVE WS-MISSING-CUSTOMER TO WS-MAX-MISSING                       
018700     ELSE                                                                 
018800         MOVE WS-MISSING-DESCRIPTION TO WS-MAX-MISSING.                   
018900 150-EXIT.                                                                
019000     EXIT.                                                                
