000100*---------------------------------------------------------------          
000200*    RSDLQR  -  DEAD-LETTER (REJECTED ROW) RECORD                         
000300*    ONE RECORD PER TRANSACTION FAILING FIELD VALIDATION.                 
000400*                                                                         
000500*    90/02/20  RGH  ORIGINAL LAYOUT.                                      
000600*---------------------------------------------------------------          
000700 01  RS-DLQ-RECORD.                                                       
000800     05  DL-ROW-NUMBER           PIC 9(7).                                
000900     05  FILLER                  PIC X(1)      VALUE SPACE.               
001000     05  DL-RAW-RECORD           PIC X(140).                              
001100     05  FILLER                  PIC X(1)      VALUE SPACE.               
001200     05  DL-REASON               PIC X(60).                               
001300     05  FILLER                  PIC X(11).                               
