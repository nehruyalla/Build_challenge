000100*---------------------------------------------------------------          
000200*    RSMNYLK  -  RSMNY1 CALL INTERFACE                                    
000300*    SHARED BY RSMNY1 (LINKAGE SECTION) AND EVERY PROGRAM THAT            
000400*    CALLS IT (WORKING-STORAGE) SO THE TWO SIDES NEVER DRIFT              
000500*    APART WHEN THE LAYOUT CHANGES.                                       
000600*                                                                         
000700*    02/20/03  JFR  ORIGINAL COPYBOOK - PULLED OUT OF RSMNY1              
000800*                   WHEN THE DIVIDE ENTRY POINT WAS ADDED SO              
000900*                   CALLERS STOP HAND-COPYING THE 01-LEVEL.               
001000*    05/11/04  TMW  DROPPED THE LK-OPERAND-2-WHOLE REDEFINES -            
001100*                   IT CARRIED THE SAME PICTURE AS LK-OPERAND-2           
001200*                   AND EVERY CALLER CAN MOVE A WHOLE COUNT INTO          
001300*                   LK-OPERAND-2 DIRECTLY.                                
001400*---------------------------------------------------------------          
001500 01  LK-MONEY-REQUEST.                                                    
001600     05  LK-FUNCTION-CODE        PIC X.                                   
001700         88  LK-MULTIPLY         VALUE 'M'.                               
001800         88  LK-DIVIDE           VALUE 'D'.                               
001900     05  LK-OPERAND-1            PIC S9(11)V99.                           
002000*    OPERAND-2 CARRIES 4 DECIMAL PLACES SO A MULTIPLY CALLER'S            
002100*    QUANTITY (A WHOLE NUMBER) LINES UP WITH UNIT-PRICE WITHOUT           
002200*    TRUNCATING THE UNIT-PRICE PENNIES - SEE RSMNY1 100-MULTIPLY-         
002300*    AND-ROUND.  A DIVIDE CALLER MOVES A WHOLE COUNT IN HERE TOO;         
002400*    NO SEPARATE "WHOLE" ALIAS IS KEPT FOR IT - THE PIC ALREADY           
002500*    ACCEPTS A WHOLE NUMBER ON EITHER PATH.                               
002600     05  LK-OPERAND-2            PIC S9(11)V9(4).                         
002700     05  LK-RESULT               PIC S9(11)V99.                           
002800     05  LK-ERROR-SW             PIC X.                                   
002900         88  LK-NO-ERROR         VALUE 'N'.                               
003000         88  LK-DIVIDE-BY-ZERO   VALUE 'Y'.                               
003100     05  FILLER                  PIC X(9).                                
