000100*---------------------------------------------------------------          
000200*    RSPRDT  -  PRODUCT TABLE RECORD                                      
000300*    ONE SUMMARY ROW PLUS THE TOP-K DETAIL ROWS WRITTEN BY                
000400*    RSPRD1 AFTER END OF FILE.                                            
000500*                                                                         
000600*    92/03/06  RGH  ORIGINAL LAYOUT.                                      
000700*---------------------------------------------------------------          
000800 01  RS-PRODUCT-RECORD.                                                   
000900     05  PR-RECORD-TYPE          PIC X.                                   
001000         88  PR-IS-SUMMARY       VALUE 'S'.                               
001100         88  PR-IS-DETAIL        VALUE 'D'.                               
001200     05  PR-RANK                 PIC 9(3).                                
001300     05  PR-STOCK-CODE           PIC X(10).                               
001400     05  PR-DESCRIPTION          PIC X(35).                               
001500     05  PR-REVENUE              PIC S9(11)V99.                           
001600     05  PR-QUANTITY-SOLD        PIC S9(9).                               
001700     05  PR-TXN-COUNT            PIC 9(7).                                
001800     05  PR-SUMMARY-VIEW REDEFINES PR-TXN-COUNT.                          
001900         10  PR-UNIQUE-PRODUCTS  PIC 9(7).                                
002000     05  FILLER                  PIC X(16).                               
