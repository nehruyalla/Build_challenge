000100****************************************************************          
000200*  PROGRAM:  RSANM1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  STATISTICAL ANOMALY DETECTION SUBROUTINE (TWO-PASS)         *          
000500*                                                               *         
000600*  PASS 1 RUNS DURING THE MAIN READ (MODE 'A') - WELFORD'S     *          
000700*  RUNNING MEAN/VARIANCE ALGORITHM UPDATES ON EVERY CALL AND    *         
000800*  EACH TRANSACTION'S KEY FIELDS ARE SPOOLED TO THE RSANMWK     *         
000900*  WORK FILE FOR THE SECOND PASS.  PASS 2 RUNS AT END OF FILE   *         
001000*  (MODE 'F') - THE WORK FILE IS RE-READ, EACH ROW'S Z-SCORE    *         
001100*  IS COMPUTED AGAINST THE NOW-FINAL MEAN AND STANDARD          *         
001200*  DEVIATION, AND THE 100 LARGEST |Z-SCORE| ROWS ARE KEPT AND   *         
001300*  WRITTEN TO ANOMFILE, WHICH THIS PROGRAM OWNS.  NO SQRT        *        
001400*  FUNCTION IS AVAILABLE ON THIS COMPILER - 800-COMPUTE-SQRT     *        
001500*  IS A HAND-ROLLED NEWTON-RAPHSON ITERATION.                   *         
001600****************************************************************          
001700*  AMENDMENT HISTORY                                           *          
001800*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001900*  --------  -----------  ----------  -----------------------  *          
002000*  03/11/92  RGH          DPR-0606    ORIGINAL PROGRAM.        *          
002100*  07/02/93  RGH          DPR-0660    NEWTON-RAPHSON ITERATION *          
002200*                                     COUNT RAISED FROM 10 TO  *          
002300*                                     20 PASSES - AUDIT FOUND  *          
002400*                                     STDDEV DRIFTING ON LARGE *          
002500*                                     VARIANCE VALUES.         *          
002600*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
002700*                                     PROGRAM - REVIEWED AND   *          
002800*                                     SIGNED OFF, NO CHANGE.   *          
002900*  02/20/03  JFR          CR-1104     Z-THRESHOLD PULLED OUT   *          
003000*                                     TO A WORKING-STORAGE     *          
003100*                                     CONSTANT - WAS BURIED IN *          
003200*                                     THE COMPARE LOGIC.       *          
003300****************************************************************          
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.        RSANM1.                                               
003600 AUTHOR.            R G HOLLOWAY.                                         
003700 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003800 DATE-WRITTEN.      03/11/92.                                             
003900 DATE-COMPILED.                                                           
004000 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.   IBM-370.                                              
004500 OBJECT-COMPUTER.   IBM-370.                                              
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT ANOMFILE   ASSIGN TO ANOMFILE                                 
005100                        ORGANIZATION IS SEQUENTIAL.                       
005200     SELECT RSANMWK    ASSIGN TO RSANMWK                                  
005300                        ORGANIZATION IS SEQUENTIAL.                       
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  ANOMFILE                                                             
005800     LABEL RECORDS ARE STANDARD                                           
005900     RECORDING MODE IS F.                                                 
006000     COPY RSANMT.                                                         
006100                                                                          
006200 FD  RSANMWK                                                              
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORDING MODE IS F.                                                 
006500 01  WS-ANMWK-RECORD.                                                     
006600     05  AW-INVOICE-NO           PIC X(10).                               
006700     05  AW-CUSTOMER-ID          PIC X(10).                               
006800     05  AW-VALUE                PIC S9(9)V99.                            
006900     05  FILLER                  PIC X(9).                                
007000                                                                          
007100*    *** RAW-BYTES VIEW OF THE WORK RECORD FOR THE OPERATIONS  **         
007200*    *** DESK WHEN RSANMWK WON'T READ BACK CLEANLY.            **         
007300 01  WS-ANMWK-RECORD-DUMP REDEFINES WS-ANMWK-RECORD.                      
007400     05  WS-ANMWK-DUMP-BYTES     PIC X(40).                               
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WS-ANM1-SWITCHES.                                                    
007800     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
007900     05  FILLER                  PIC X(19)     VALUE SPACES.              
008000                                                                          
008100 01  WS-ANM1-STATS.                                                       
008200     05  WS-WELFORD-COUNT        PIC 9(7)      COMP-3 VALUE 0.            
008300     05  WS-WELFORD-MEAN         PIC S9(9)V9(4) COMP-3 VALUE 0.           
008400     05  WS-WELFORD-M2           PIC S9(13)V9(4) COMP-3 VALUE 0.          
008500     05  FILLER                  PIC X(8).                                
008600                                                                          
008700*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
008800 01  WS-ANM1-STATS-DUMP REDEFINES WS-ANM1-STATS.                          
008900     05  WS-STATS-DUMP-BYTES     PIC X(28).                               
009000                                                                          
009100 01  WS-ANM1-WORK-FIELDS.                                                 
009200     05  WS-VALUE                PIC S9(9)V99   COMP-3 VALUE 0.           
009300     05  WS-DELTA                PIC S9(9)V9(4) COMP-3 VALUE 0.           
009400     05  WS-DELTA2               PIC S9(9)V9(4) COMP-3 VALUE 0.           
009500     05  WS-VARIANCE             PIC S9(13)V9(4) COMP-3 VALUE 0.          
009600     05  WS-STDDEV               PIC S9(9)V9(4) COMP-3 VALUE 0.           
009700     05  WS-Z-THRESHOLD          PIC S9(3)V9(4) COMP-3                    
009800                                                  VALUE 3.0000.           
009900     05  FILLER                  PIC X(8).                                
010000                                                                          
010100 01  WS-SQRT-WORK.                                                        
010200     05  WS-SQRT-INPUT           PIC S9(13)V9(4) COMP-3.                  
010300     05  WS-SQRT-GUESS           PIC S9(9)V9(4)  COMP-3.                  
010400     05  WS-SQRT-RESULT          PIC S9(9)V9(4)  COMP-3.                  
010500     05  WS-SQRT-PASS-COUNT      PIC 9(2)        COMP-3.                  
010600     05  FILLER                  PIC X(10).                               
010700                                                                          
010800 01  WS-PASS2-WORK.                                                       
010900     05  WS-CUR-Z-SIGNED         PIC S9(5)V9(4) COMP-3.                   
011000     05  WS-CUR-Z-ABS            PIC S9(5)V9(4) COMP-3.                   
011100     05  FILLER                  PIC X(10).                               
011200                                                                          
011300 01  WS-ANOM-RANK-COUNT          PIC 9(3)      COMP-3 VALUE 0.            
011400                                                                          
011500 01  WS-ANOM-RANK-TABLE.                                                  
011600     05  WS-ANOM-RANK-ENTRY OCCURS 100 TIMES                              
011700                        INDEXED BY WS-AX.                                 
011800         10  WS-AR-INVOICE-NO        PIC X(10).                           
011900         10  WS-AR-CUSTOMER-ID       PIC X(10).                           
012000         10  WS-AR-AMOUNT            PIC S9(9)V99   COMP-3.               
012100         10  WS-AR-Z-SIGNED          PIC S9(5)V9(4) COMP-3.               
012200         10  WS-AR-Z-ABS             PIC S9(5)V9(4) COMP-3.               
012300                                                                          
012400*    *** SHORT SCAN VIEW - INVOICE NUMBER AND ABS Z ONLY - USED **        
012500*    *** BY THE OPERATOR'S QUICK-LOOK UTILITY.                  **        
012600 01  WS-ANOM-RANK-SCAN REDEFINES WS-ANOM-RANK-TABLE.                      
012700     05  WS-ANOM-SCAN-ENTRY OCCURS 100 TIMES.                             
012800         10  WS-SCAN-INVOICE-NO      PIC X(10).                           
012900         10  FILLER                  PIC X(26).                           
013000                                                                          
013100 01  WS-SORT-WORK.                                                        
013200     05  WS-LOW-SLOT             PIC 9(3)      COMP-3.                    
013300     05  WS-LOW-Z-ABS            PIC S9(5)V9(4) COMP-3.                   
013400     05  WS-HOLD-ANOM-ENTRY      PIC X(36).                               
013500     05  FILLER                  PIC X(8).                                
013600                                                                          
013700 LINKAGE SECTION.                                                         
013800 COPY RSTRANC.                                                            
013900 COPY RSCALLM.                                                            
014000                                                                          
014100****************************************************************          
014200 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
014300****************************************************************          
014400                                                                          
014500 000-MAIN.                                                                
014600     IF CM-ACCUMULATE                                                     
014700         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
014800     ELSE IF CM-FINALIZE                                                  
014900         PERFORM 900-FINALIZE THRU 900-EXIT.                              
015000                                                                          
015100     GOBACK.                                                              
015200                                                                          
015300*---------------------------------------------------------------          
015400*    100-ACCUMULATE - PASS 1.  UPDATE THE WELFORD RUNNING                 
015500*    STATISTICS AND SPOOL THE ROW TO THE WORK FILE FOR PASS 2.            
015600*---------------------------------------------------------------          
015700 100-ACCUMULATE.                                                          
015800     IF WS-FIRST-TIME-SW = 'Y'                                            
015900         OPEN OUTPUT RSANMWK                                              
016000         MOVE 0 TO WS-WELFORD-COUNT                                       
016100         MOVE 0 TO WS-WELFORD-MEAN WS-WELFORD-M2                          
016200         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
016300                                                                          
016400     IF RT-TOTAL-AMOUNT < 0                                               
016500         COMPUTE WS-VALUE = RT-TOTAL-AMOUNT * -1                          
016600     ELSE                                                                 
016700         MOVE RT-TOTAL-AMOUNT TO WS-VALUE.                                
016800                                                                          
016900     ADD 1 TO WS-WELFORD-COUNT.                                           
017000     COMPUTE WS-DELTA = WS-VALUE - WS-WELFORD-MEAN.                       
017100     COMPUTE WS-WELFORD-MEAN =                                            
017200         WS-WELFORD-MEAN + (WS-DELTA / WS-WELFORD-COUNT).                 
017300     COMPUTE WS-DELTA2 = WS-VALUE - WS-WELFORD-MEAN.                      
017400     COMPUTE WS-WELFORD-M2 =                                              
017500         WS-WELFORD-M2 + (WS-DELTA * WS-DELTA2).                          
017600                                                                          
017700     MOVE SPACES TO WS-ANMWK-RECORD.                                      
017800     MOVE RT-INVOICE-NO  TO AW-INVOICE-NO.                                
017900     MOVE RT-CUSTOMER-ID TO AW-CUSTOMER-ID.                               
018000     MOVE WS-VALUE       TO AW-VALUE.                                     
018100     WRITE WS-ANMWK-RECORD.                                               
018200 100-EXIT.                                                                
018300     EXIT.                                                                
018400                                                                          
018500*---------------------------------------------------------------          
018600*    900-FINALIZE - CLOSE OFF PASS 1, DERIVE STDDEV, RE-READ              
018700*    THE WORK FILE FOR PASS 2, THEN WRITE THE ANOMALY TABLE.              
018800*---------------------------------------------------------------          
018900 900-FINALIZE.                                                            
019000     CLOSE RSANMWK.                                                       
019100                                                                          
019200     IF WS-WELFORD-COUNT < 2                                              
019300         MOVE 0 TO WS-VARIANCE                                            
019400     ELSE                                                                 
019500         COMPUTE WS-VARIANCE = WS-WELFORD-M2 / WS-WELFORD-COUNT.          
019600                                                                          
019700     MOVE WS-VARIANCE TO WS-SQRT-INPUT.                                   
019800     PERFORM 800-COMPUTE-SQRT THRU 800-EXIT.                              
019900     MOVE WS-SQRT-RESULT TO WS-STDDEV.                                    
020000                                                                          
020100     MOVE 0 TO WS-ANOM-RANK-COUNT.                                        
020200     OPEN INPUT RSANMWK.                                                  
020300     PERFORM 920-PASS2-READ-LOOP THRU 920-EXIT.                           
020400     CLOSE RSANMWK.                                                       
020500                                                                          
020600     PERFORM 950-WRITE-ANOMALY-TABLE THRU 950-EXIT.                       
020700 900-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000*---------------------------------------------------------------          
021100*    800-COMPUTE-SQRT - NEWTON-RAPHSON SQUARE ROOT.  NO SQRT              
021200*    FUNCTION ON THIS COMPILER.  20 PASSES IS MORE THAN ENOUGH            
021300*    TO SETTLE AT OUR 4-DECIMAL WORKING PRECISION.                        
021400*---------------------------------------------------------------          
021500 800-COMPUTE-SQRT.                                                        
021600     IF WS-SQRT-INPUT NOT > 0                                             
021700         MOVE 0 TO WS-SQRT-RESULT                                         
021800         GO TO 800-EXIT.                                                  
021900                                                                          
022000     IF WS-SQRT-INPUT < 1                                                 
022100         MOVE 1 TO WS-SQRT-GUESS                                          
022200     ELSE                                                                 
022300         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.                             
022400                                                                          
022500     PERFORM 810-NEWTON-RAPHSON-PASS THRU 810-EXIT                        
022600         VARYING WS-SQRT-PASS-COUNT FROM 1 BY 1                           
022700         UNTIL WS-SQRT-PASS-COUNT > 20.                                   
022800                                                                          
022900     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.                                
023000 800-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300 810-NEWTON-RAPHSON-PASS.                                                 
023400     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
023500         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.           
023600 810-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900*---------------------------------------------------------------          
024000*    920-PASS2-READ-LOOP - RE-READ THE WORK FILE, COMPUTE EACH            
024100*    ROW'S Z-SCORE AND KEEP A RUNNING TOP-100 BY |Z-SCORE|.               
024200*---------------------------------------------------------------          
024300 920-PASS2-READ-LOOP.                                                     
024400     READ RSANMWK                                                         
024500         AT END                                                           
024600             GO TO 920-EXIT.                                              
024700                                                                          
024800     IF WS-STDDEV = 0                                                     
024900         MOVE 0 TO WS-CUR-Z-SIGNED                                        
025000     ELSE                                                                 
025100         COMPUTE WS-CUR-Z-SIGNED ROUNDED =                                
025200             (AW-VALUE - WS-WELFORD-MEAN) / WS-STDDEV.                    
025300                                                                          
025400     IF WS-CUR-Z-SIGNED < 0                                               
025500         COMPUTE WS-CUR-Z-ABS = WS-CUR-Z-SIGNED * -1                      
025600     ELSE                                                                 
025700         MOVE WS-CUR-Z-SIGNED TO WS-CUR-Z-ABS.                            
025800                                                                          
025900     IF WS-CUR-Z-ABS >= WS-Z-THRESHOLD                                    
026000         PERFORM 925-CONSIDER-ANOMALY THRU 925-EXIT.                      
026100                                                                          
026200     GO TO 920-PASS2-READ-LOOP.                                           
026300 920-EXIT.                                                                
026400     EXIT.                                                                
026500                                                                          
026600 925-CONSIDER-ANOMALY.                                                    
026700     IF WS-ANOM-RANK-COUNT < 100                                          
026800         ADD 1 TO WS-ANOM-RANK-COUNT                                      
026900         SET WS-AX TO WS-ANOM-RANK-COUNT                                  
027000         PERFORM 928-STORE-ANOMALY THRU 928-EXIT                          
027100         GO TO 925-EXIT.                                                  
027200                                                                          
027300     PERFORM 930-FIND-LOWEST-RANK THRU 930-EXIT.                          
027400     IF WS-CUR-Z-ABS > WS-LOW-Z-ABS                                       
027500         SET WS-AX TO WS-LOW-SLOT                                         
027600         PERFORM 928-STORE-ANOMALY THRU 928-EXIT.                         
027700 925-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 928-STORE-ANOMALY.                                                       
028100     MOVE AW-INVOICE-NO      TO WS-AR-INVOICE-NO(WS-AX).                  
028200     MOVE AW-CUSTOMER-ID     TO WS-AR-CUSTOMER-ID(WS-AX).                 
028300     MOVE AW-VALUE           TO WS-AR-AMOUNT(WS-AX).                      
028400     MOVE WS-CUR-Z-SIGNED    TO WS-AR-Z-SIGNED(WS-AX).                    
028500     MOVE WS-CUR-Z-ABS       TO WS-AR-Z-ABS(WS-AX).                       
028600 928-EXIT.                                                                
028700     EXIT.                                                                
028800                                                                          
028900 930-FIND-LOWEST-RANK.                                                    
029000     SET WS-LOW-SLOT TO 1.                                                
029100     MOVE WS-AR-Z-ABS(1) TO WS-LOW-Z-ABS.                                 
029200     PERFORM 935-TEST-ONE-RANK-SLOT THRU 935-EXIT                         
029300         VARYING WS-AX FROM 2 BY 1                                        
029400         UNTIL WS-AX > WS-ANOM-RANK-COUNT.                                
029500 930-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 935-TEST-ONE-RANK-SLOT.                                                  
029900     IF WS-AR-Z-ABS(WS-AX) < WS-LOW-Z-ABS                                 
030000         MOVE WS-AX TO WS-LOW-SLOT                                        
030100         MOVE WS-AR-Z-ABS(WS-AX) TO WS-LOW-Z-ABS.                         
030200 935-EXIT.                                                                
030300     EXIT.                                                                
030400                                                                          
030500*---------------------------------------------------------------          
030600*    950-WRITE-ANOMALY-TABLE - SUMMARY ROW FIRST, THEN THE                
030700*    ANOMALIES SORTED DESCENDING BY |Z-SCORE|.                            
030800*---------------------------------------------------------------          
030900 950-WRITE-ANOMALY-TABLE.                                                 
031000     OPEN OUTPUT ANOMFILE.                                                
031100                                                                          
031200     MOVE SPACES TO RS-ANOMALY-RECORD.                                    
031300     SET AN-IS-SUMMARY TO TRUE.                                           
031400     MOVE ZERO TO AN-RANK.                                                
031500     MOVE SPACES TO AN-INVOICE-NO AN-CUSTOMER-ID.                         
031600     MOVE ZERO TO AN-AMOUNT AN-Z-SCORE.                                   
031700     MOVE WS-WELFORD-COUNT TO AN-TXN-ANALYZED.                            
031800     MOVE WS-ANOM-RANK-COUNT TO AN-ANOMALY-COUNT.                         
031900     MOVE WS-WELFORD-MEAN TO AN-MEAN-VALUE.                               
032000     MOVE WS-STDDEV TO AN-STDDEV-VALUE.                                   
032100     WRITE RS-ANOMALY-RECORD.                                             
032200                                                                          
032300     IF WS-ANOM-RANK-COUNT = 0                                            
032400         GO TO 960-CLOSE-UP.                                              
032500                                                                          
032600     PERFORM 955-SORT-RANK-TABLE THRU 955-EXIT                            
032700         VARYING WS-AX FROM 1 BY 1                                        
032800         UNTIL WS-AX > WS-ANOM-RANK-COUNT - 1.                            
032900                                                                          
033000     PERFORM 958-WRITE-ONE-ANOMALY THRU 958-EXIT                          
033100         VARYING WS-AX FROM 1 BY 1                                        
033200         UNTIL WS-AX > WS-ANOM-RANK-COUNT.                                
033300                                                                          
033400 960-CLOSE-UP.                                                            
033500     CLOSE ANOMFILE.                                                      
033600 950-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900 955-SORT-RANK-TABLE.                                                     
034000     PERFORM 957-COMPARE-SWAP-ANOM THRU 957-EXIT                          
034100         VARYING WS-LOW-SLOT FROM 1 BY 1                                  
034200         UNTIL WS-LOW-SLOT > WS-ANOM-RANK-COUNT - WS-AX.                  
034300 955-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600 957-COMPARE-SWAP-ANOM.                                                   
034700     IF WS-AR-Z-ABS(WS-LOW-SLOT) < WS-AR-Z-ABS(WS-LOW-SLOT + 1)           
034800         MOVE WS-ANOM-RANK-ENTRY(WS-LOW-SLOT)                             
034900                                     TO WS-HOLD-ANOM-ENTRY                
035000         MOVE WS-ANOM-RANK-ENTRY(WS-LOW-SLOT + 1)                         
035100                             TO WS-ANOM-RANK-ENTRY(WS-LOW-SLOT)           
035200         MOVE WS-HOLD-ANOM-ENTRY                                          
035300                         TO WS-ANOM-RANK-ENTRY(WS-LOW-SLOT + 1).          
035400 957-EXIT.                                                                
035500     EXIT.                                                                
035600                                                                          
035700 958-WRITE-ONE-ANOMALY.                                                   
035800     MOVE SPACES TO RS-ANOMALY-RECORD.                                    
035900     SET AN-IS-DETAIL TO TRUE.                                            
036000     MOVE WS-AX                      TO AN-RANK.                          
036100     MOVE WS-AR-INVOICE-NO(WS-AX)    TO AN-INVOICE-NO.                    
036200     MOVE WS-AR-CUSTOMER-ID(WS-AX)   TO AN-CUSTOMER-ID.                   
036300     MOVE WS-AR-AMOUNT(WS-AX)        TO AN-AMOUNT.                        
036400     MOVE WS-AR-Z-SIGNED(WS-AX)      TO AN-Z-SCORE.                       
036500     MOVE WS-WELFORD-COUNT           TO AN-TXN-ANALYZED.                  
036600     MOVE WS-ANOM-RANK-COUNT         TO AN-ANOMALY-COUNT.                 
036700     MOVE WS-WELFORD-MEAN            TO AN-MEAN-VALUE.                    
036800     MOVE WS-STDDEV                  TO AN-STDDEV-VALUE.                  
036900     WRITE RS-ANOMALY-RECORD.                                             
037000 958-EXIT.                                                                
037100     EXIT.                                                                
