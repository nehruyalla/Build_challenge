000100****************************************************************          
000200*  PROGRAM:  RSRFM1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  RFM CUSTOMER PROFILE BUILDER (RFM PASS 1)                   *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO BUILD A      *         
000700*  RUNNING PER-CUSTOMER PROFILE - FIRST AND LAST INVOICE DATE,  *         
000800*  TRANSACTION COUNT AND TOTAL SPEND.  ROWS WITH NO CUSTOMER-ID *         
000900*  ARE SKIPPED - THEY CANNOT BE SCORED PER CUSTOMER.  AT END    *         
001000*  OF FILE (MODE 'F') THE PROFILE TABLE IS SPILLED TO THE       *         
001100*  RSRFMWK WORK FILE FOR RSRFM2 TO RE-READ IN PASS 2 - THIS     *         
001200*  PROGRAM DOES NOT SCORE ANYTHING ITSELF.                      *         
001300****************************************************************          
001400*  AMENDMENT HISTORY                                           *          
001500*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001600*  --------  -----------  ----------  -----------------------  *          
001700*  11/05/91  RGH          DPR-0580    ORIGINAL PROGRAM.        *          
001800*  02/14/96  CAL          DPR-0847    CUSTOMER TABLE RAISED    *          
001900*                                     FROM 3000 TO 6000 -      *          
002000*                                     LOYALTY PROGRAM PUSHED   *          
002100*                                     REPEAT-CUSTOMER COUNT UP. *         
002200*  12/29/98  CAL          Y2K-0117    CP-FIRST-SEEN/LAST-SEEN  *          
002300*                                     ARE 4-DIGIT-YEAR FIELDS  *          
002400*                                     ALREADY - NO 2-DIGIT      *         
002500*                                     YEAR MATH IN THIS MODULE. *         
002600*  09/14/01  JFR          CR-1042     SKIP-COUNT ADDED SO THE   *         
002700*                                     OPERATIONS LOG SHOWS HOW *          
002800*                                     MANY ROWS HAD NO CUSTOMER *         
002900*                                     ID - RETAIL ANALYTICS     *         
003000*                                     WANTED THIS VISIBLE.      *         
003100****************************************************************          
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.        RSRFM1.                                               
003400 AUTHOR.            R G HOLLOWAY.                                         
003500 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003600 DATE-WRITTEN.      11/05/91.                                             
003700 DATE-COMPILED.                                                           
003800 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.   IBM-370.                                              
004300 OBJECT-COMPUTER.   IBM-370.                                              
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT RSRFMWK    ASSIGN TO RSRFMWK                                  
004900                        ORGANIZATION IS SEQUENTIAL.                       
005000                                                                          
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  RSRFMWK                                                              
005400     LABEL RECORDS ARE STANDARD                                           
005500     RECORDING MODE IS F.                                                 
005600     COPY RSCUSTP.                                                        
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900 01  WS-RFM1-SWITCHES.                                                    
006000     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
006100     05  FILLER                  PIC X(19)     VALUE SPACES.              
006200                                                                          
006300*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
006400 01  WS-RFM1-SWITCHES-DUMP REDEFINES WS-RFM1-SWITCHES.                    
006500     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
006600                                                                          
006700 01  WS-RFM1-COUNTERS.                                                    
006800     05  WS-CUSTOMER-COUNT       PIC 9(5)      COMP-3 VALUE 0.            
006900     05  WS-SKIP-COUNT           PIC 9(7)      COMP-3 VALUE 0.            
007000     05  FILLER                  PIC X(10).                               
007100                                                                          
007200*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
007300 01  WS-RFM1-COUNTERS-DUMP REDEFINES WS-RFM1-COUNTERS.                    
007400     05  WS-COUNTERS-DUMP-BYTES  PIC X(17).                               
007500                                                                          
007600 01  WS-CUSTOMER-TABLE.                                                   
007700     05  WS-CUST-ENTRY OCCURS 6000 TIMES                                  
007800                        INDEXED BY WS-CX.                                 
007900         10  WS-CUST-ID              PIC X(10).                           
008000         10  WS-CUST-FIRST-SEEN      PIC 9(8).                            
008100         10  WS-CUST-LAST-SEEN       PIC 9(8).                            
008200         10  WS-CUST-TXN-COUNT       PIC 9(7)      COMP-3.                
008300         10  WS-CUST-TOTAL-SPEND     PIC S9(11)V99 COMP-3.                
008400                                                                          
008500*    *** FIRST-SEEN/LAST-SEEN YEAR-ONLY VIEW - USED BY THE      **        
008600*    *** ANNUAL LOYALTY EXTRACT RUN THAT SHARES THIS TABLE      **        
008700*    *** LAYOUT WITH THE MONTHLY ANALYTICS JOB.                 **        
008800 01  WS-CUSTOMER-TABLE-YEAR-VIEW REDEFINES WS-CUSTOMER-TABLE.             
008900     05  WS-CUST-YEAR-ENTRY OCCURS 6000 TIMES.                            
009000         10  FILLER                  PIC X(10).                           
009100         10  WS-CUST-FIRST-SEEN-YEAR PIC 9(4).                            
009200         10  FILLER                  PIC X(4).                            
009300         10  WS-CUST-LAST-SEEN-YEAR  PIC 9(4).                            
009400         10  FILLER                  PIC X(4).                            
009500         10  FILLER                  PIC X(11).                           
009600                                                                          
009700 LINKAGE SECTION.                                                         
009800 COPY RSTRANC.                                                            
009900 COPY RSCALLM.                                                            
010000                                                                          
010100****************************************************************          
010200 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
010300****************************************************************          
010400                                                                          
010500 000-MAIN.                                                                
010600     IF CM-ACCUMULATE                                                     
010700         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
010800     ELSE IF CM-FINALIZE                                                  
010900         PERFORM 900-FINALIZE THRU 900-EXIT.                              
011000                                                                          
011100     GOBACK.                                                              
011200                                                                          
011300*---------------------------------------------------------------          
011400*    100-ACCUMULATE - SKIP ROWS WITH NO CUSTOMER-ID.  OTHERWISE           
011500*    SEARCH THE CUSTOMER TABLE; NOT FOUND MEANS A NEW CUSTOMER.           
011600*---------------------------------------------------------------          
011700 100-ACCUMULATE.                                                          
011800     IF WS-FIRST-TIME-SW = 'Y'                                            
011900         MOVE 0 TO WS-CUSTOMER-COUNT WS-SKIP-COUNT                        
012000         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
012100                                                                          
012200     IF RT-CUSTOMER-ID = SPACES OR LOW-VALUES                             
012300         ADD 1 TO WS-SKIP-COUNT                                           
012400         GO TO 100-EXIT.                                                  
012500                                                                          
012600     SET WS-CX TO 1.                                                      
012700     SEARCH WS-CUST-ENTRY                                                 
012800         AT END                                                           
012900             PERFORM 110-ADD-CUST-ENTRY THRU 110-EXIT                     
013000         WHEN WS-CUST-ID(WS-CX) = RT-CUSTOMER-ID                          
013100             PERFORM 120-UPDATE-CUST-ENTRY THRU 120-EXIT.                 
013200 100-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500 110-ADD-CUST-ENTRY.                                                      
013600     IF WS-CUSTOMER-COUNT NOT < 6000                                      
013700         GO TO 110-EXIT.                                                  
013800                                                                          
013900     ADD 1 TO WS-CUSTOMER-COUNT.                                          
014000     SET WS-CX TO WS-CUSTOMER-COUNT.                                      
014100     MOVE RT-CUSTOMER-ID     TO WS-CUST-ID(WS-CX).                        
014200     MOVE RT-INV-DATE-YMD    TO WS-CUST-FIRST-SEEN(WS-CX).                
014300     MOVE RT-INV-DATE-YMD    TO WS-CUST-LAST-SEEN(WS-CX).                 
014400     MOVE 1                  TO WS-CUST-TXN-COUNT(WS-CX).                 
014500     MOVE RT-TOTAL-AMOUNT    TO WS-CUST-TOTAL-SPEND(WS-CX).               
014600 110-EXIT.                                                                
014700     EXIT.                                                                
014800                                                                          
014900 120-UPDATE-CUST-ENTRY.                                                   
015000     IF RT-INV-DATE-YMD < WS-CUST-FIRST-SEEN(WS-CX)                       
015100         MOVE RT-INV-DATE-YMD TO WS-CUST-FIRST-SEEN(WS-CX).               
015200     IF RT-INV-DATE-YMD > WS-CUST-LAST-SEEN(WS-CX)                        
015300         MOVE RT-INV-DATE-YMD TO WS-CUST-LAST-SEEN(WS-CX).                
015400                                                                          
015500     ADD 1 TO WS-CUST-TXN-COUNT(WS-CX).                                   
015600     ADD RT-TOTAL-AMOUNT TO WS-CUST-TOTAL-SPEND(WS-CX).                   
015700 120-EXIT.                                                                
015800     EXIT.                                                                
015900                                                                          
016000*---------------------------------------------------------------          
016100*    900-FINALIZE - SPILL THE CUSTOMER TABLE TO RSRFMWK.  NO              
016200*    SCORING HAPPENS HERE - THAT IS RSRFM2'S JOB, PASS 2.                 
016300*---------------------------------------------------------------          
016400 900-FINALIZE.                                                            
016500     OPEN OUTPUT RSRFMWK.                                                 
016600                                                                          
016700     IF WS-CUSTOMER-COUNT = 0                                             
016800         GO TO 950-CLOSE-UP.                                              
016900                                                                          
017000     PERFORM 910-WRITE-ONE-PROFILE THRU 910-EXIT                          
017100         VARYING WS-CX FROM 1 BY 1                                        
017200         UNTIL WS-CX > WS-CUSTOMER-COUNT.                                 
017300                                                                          
017400 950-CLOSE-UP.                                                            
017500     CLOSE RSRFMWK.                                                       
017600 900-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900 910-WRITE-ONE-PROFILE.                                                   
018000     MOVE SPACES TO RS-CUST-PROFILE.                                      
018100     MOVE WS-CUST-ID(WS-CX)          TO CP-CUSTOMER-ID.                   
018200     MOVE WS-CUST-FIRST-SEEN(WS-CX)  TO CP-FIRST-SEEN.                    
018300     MOVE WS-CUST-LAST-SEEN(WS-CX)   TO CP-LAST-SEEN.                     
018400     MOVE WS-CUST-TXN-COUNT(WS-CX)   TO CP-TXN-COUNT.                     
018500     MOVE WS-CUST-TOTAL-SPEND(WS-CX) TO CP-TOTAL-SPEND.                   
018600     WRITE RS-CUST-PROFILE.                                               
018700 910-EXIT.                                                                
018800     EXIT.                                                                
