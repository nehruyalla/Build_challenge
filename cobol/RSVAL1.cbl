000100****************************************************************          
000200*  PROGRAM:  RSVAL1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  TRANSACTION FIELD VALIDATION SUBROUTINE                     *          
000500*                                                               *         
000600*  CALLED ONCE PER INPUT RECORD BY RSDRV1.  APPLIES THE EDIT   *          
000700*  RULES FOR THE SALES LEDGER EXTRACT AND RETURNS A PASS/FAIL  *          
000800*  SWITCH AND A ONE-LINE REJECT REASON.  THE CALLER WRITES THE *          
000900*  REASON, THE ROW NUMBER AND THE RAW RECORD TO THE DEAD-      *          
001000*  LETTER FILE WHEN THE ROW FAILS.  THE FIRST FIELD TO FAIL    *          
001100*  WINS - WE DO NOT ACCUMULATE MULTIPLE REASONS PER ROW.       *          
001200****************************************************************          
001300*  AMENDMENT HISTORY                                           *          
001400*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001500*  --------  -----------  ----------  -----------------------  *          
001600*  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM.        *          
001700*  05/02/90  RGH          DPR-0502    ADDED COUNTRY EDIT -     *          
001800*                                     CORPORATE WANTS EXPORT   *          
001900*                                     SALES BROKEN OUT BY      *          
002000*                                     COUNTRY NEXT QUARTER.    *          
002100*  11/19/91  RGH          DPR-0588    REJECT BLANK DESCRIPTION *          
002200*                                     PER MERCHANDISING.       *          
002300*  03/08/94  TMW          DPR-0719    UNIT-PRICE NOW CHECKED   *          
002400*                                     FOR NUMERIC BEFORE THE   *          
002500*                                     AMOUNT SUBROUTINE RUNS - *          
002600*                                     WAS ABENDING ON SPACES.  *          
002700*  07/22/96  CAL          DPR-0833    INVOICE-DATE EDIT        *          
002800*                                     TIGHTENED - MONTH AND    *          
002900*                                     DAY RANGE CHECKS ADDED.  *          
003000*  12/29/98  CAL          Y2K-0117    INVOICE-DATE YEAR FIELD  *          
003100*                                     WIDENED TO 4 DIGITS FOR  *          
003200*                                     CENTURY WINDOWING.  SEE  *          
003300*                                     RSTRANC Y2K WORKSHEET.   *          
003400*  09/14/01  JFR          CR-1042     CUSTOMER-ID CONFIRMED    *          
003500*                                     OPTIONAL PER RETAIL      *          
003600*                                     ANALYTICS REQUEST -      *          
003700*                                     NO EDIT ADDED, COMMENT   *          
003800*                                     ONLY FOR FUTURE READERS. *          
003900*  04/03/06  DBO          CR-1277     REASON TEXT STANDARDIZED *          
004000*                                     TO MATCH THE OTHER EDIT  *          
004100*                                     PROGRAMS IN THE RUN.     *          
004200****************************************************************          
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.        RSVAL1.                                               
004500 AUTHOR.            R G HOLLOWAY.                                         
004600 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
004700 DATE-WRITTEN.      02/14/90.                                             
004800 DATE-COMPILED.                                                           
004900 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.   IBM-370.                                              
005400 OBJECT-COMPUTER.   IBM-370.                                              
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
005600                     UPSI-0 IS RSVAL1-TEST-SWITCH.                        
005700                                                                          
005800 DATA DIVISION.                                                           
005900 WORKING-STORAGE SECTION.                                                 
006000 01  WS-VAL1-SWITCHES.                                                    
006100     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
006200     05  FILLER                  PIC X(19)     VALUE SPACES.              
006300                                                                          
006400*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE - UPSI-0 TEST  ***        
006500*    *** RUNS DISPLAY THIS WHEN A TESTER ASKS WHY A ROW WAS    ***        
006600*    *** SKIPPED ON THE FIRST CALL.                            ***        
006700 01  WS-VAL1-SWITCHES-DUMP REDEFINES WS-VAL1-SWITCHES.                    
006800     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
006900                                                                          
007000 01  WS-VAL1-COUNTERS.                                                    
007100     05  WS-ROWS-CHECKED         PIC 9(7)      COMP-3 VALUE 0.            
007200     05  WS-ROWS-REJECTED        PIC 9(7)      COMP-3 VALUE 0.            
007300     05  FILLER                  PIC X(10).                               
007400                                                                          
007500*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
007600 01  WS-VAL1-COUNTERS-DUMP REDEFINES WS-VAL1-COUNTERS.                    
007700     05  WS-COUNTERS-DUMP-BYTES  PIC X(18).                               
007800                                                                          
007900*    *** CHECKED/REJECTED PAIR VIEW - USED BY THE WEEKLY EDIT   ***       
008000*    *** STATISTICS DUMP, SAME PATTERN AS RSDQ1'S MISSING-PAIR. ***       
008100 01  WS-VAL1-TALLY-PAIR REDEFINES WS-VAL1-COUNTERS.                       
008200     05  WS-TALLY-PAIR-BYTES     PIC X(8).                                
008300     05  FILLER                  PIC X(10).                               
008400                                                                          
008500*---------------------------------------------------------------          
008600*    COPY RSTRANC REPLACING ==RS-TRAN-RECORD== BY                         
008700*    ==RS-TRAN-RECORD== - FULL RECORD PASSED FOR EDITING.                 
008800*---------------------------------------------------------------          
008900 LINKAGE SECTION.                                                         
009000 COPY RSTRANC.                                                            
009100                                                                          
009200 01  LK-VALIDATION-RESULT.                                                
009300     05  LK-VALID-SW             PIC X.                                   
009400         88  LK-ROW-VALID        VALUE 'Y'.                               
009500         88  LK-ROW-INVALID      VALUE 'N'.                               
009600     05  LK-REASON               PIC X(60).                               
009700     05  FILLER                  PIC X(9).                                
009800                                                                          
009900****************************************************************          
010000 PROCEDURE DIVISION USING RS-TRAN-RECORD, LK-VALIDATION-RESULT.           
010100****************************************************************          
010200                                                                          
010300 000-MAIN.                                                                
010400     IF WS-FIRST-TIME-SW = 'Y'                                            
010500         PERFORM 500-INIT-COUNTERS                                        
010600         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
010700                                                                          
010800     PERFORM 100-VALIDATE-RECORD THRU 100-EXIT.                           
010900                                                                          
011000     IF RSVAL1-TEST-SWITCH                                                
011100         DISPLAY 'RSVAL1 ROW ' RT-ROW-NUMBER ' RESULT '                   
011200                 LK-VALID-SW ' ' LK-REASON.                               
011300                                                                          
011400     GOBACK.                                                              
011500                                                                          
011600*---------------------------------------------------------------          
011700*    100-VALIDATE-RECORD - ONE IF PER EDIT RULE, IN THE ORDER             
011800*    THE REQUIREMENTS DOCUMENT LISTS THEM.  FIRST FAILURE WINS.           
011900*---------------------------------------------------------------          
012000 100-VALIDATE-RECORD.                                                     
012100     ADD 1 TO WS-ROWS-CHECKED.                                            
012200     SET LK-ROW-VALID TO TRUE.                                            
012300     MOVE SPACES TO LK-REASON.                                            
012400                                                                          
012500     IF RT-INVOICE-NO = SPACES OR LOW-VALUES                              
012600         MOVE 'INVOICE-NO IS REQUIRED AND BLANK' TO LK-REASON             
012700         GO TO 110-REJECT-ROW.                                            
012800                                                                          
012900     IF RT-STOCK-CODE = SPACES OR LOW-VALUES                              
013000         MOVE 'STOCK-CODE IS REQUIRED AND BLANK' TO LK-REASON             
013100         GO TO 110-REJECT-ROW.                                            
013200                                                                          
013300     IF RT-DESCRIPTION = SPACES OR LOW-VALUES                             
013400         MOVE 'DESCRIPTION IS REQUIRED AND BLANK' TO LK-REASON            
013500         GO TO 110-REJECT-ROW.                                            
013600                                                                          
013700     IF RT-COUNTRY = SPACES OR LOW-VALUES                                 
013800         MOVE 'COUNTRY IS REQUIRED AND BLANK' TO LK-REASON                
013900         GO TO 110-REJECT-ROW.                                            
014000                                                                          
014100     IF RT-QUANTITY NOT NUMERIC                                           
014200         MOVE 'QUANTITY IS NOT A VALID INTEGER' TO LK-REASON              
014300         GO TO 110-REJECT-ROW.                                            
014400                                                                          
014500     IF RT-UNIT-PRICE NOT NUMERIC                                         
014600         MOVE 'UNIT-PRICE IS NOT A VALID AMOUNT' TO LK-REASON             
014700         GO TO 110-REJECT-ROW.                                            
014800                                                                          
014900     IF RT-INV-YEAR NOT NUMERIC OR RT-INV-YEAR = 0                        
015000         MOVE 'INVOICE-DATE YEAR DOES NOT PARSE' TO LK-REASON             
015100         GO TO 110-REJECT-ROW.                                            
015200                                                                          
015300     IF RT-INV-MONTH < 1 OR RT-INV-MONTH > 12                             
015400         MOVE 'INVOICE-DATE MONTH OUT OF RANGE' TO LK-REASON              
015500         GO TO 110-REJECT-ROW.                                            
015600                                                                          
015700     IF RT-INV-DAY < 1 OR RT-INV-DAY > 31                                 
015800         MOVE 'INVOICE-DATE DAY OUT OF RANGE' TO LK-REASON                
015900         GO TO 110-REJECT-ROW.                                            
016000                                                                          
016100     GO TO 100-EXIT.                                                      
016200                                                                          
016300 110-REJECT-ROW.                                                          
016400     SET LK-ROW-INVALID TO TRUE.                                          
016500     ADD 1 TO WS-ROWS-REJECTED.                                           
016600                                                                          
016700 100-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000*---------------------------------------------------------------          
017100*    500-INIT-COUNTERS - RUNS ON THE FIRST CALL ONLY.  THE                
017200*    COUNTERS ARE FOR DEBUG TOOL WORKSHOP ONLY - RSDQ1 KEEPS              
017300*    THE COUNTS THAT GO ON THE PRINTED REPORT.                            
017400*---------------------------------------------------------------          
017500 500-INIT-COUNTERS.                                                       
017600     MOVE 0 TO WS-ROWS-CHECKED.                                           
017700     MOVE 0 TO WS-ROWS-REJECTED.                                          
