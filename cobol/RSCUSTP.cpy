000100*---------------------------------------------------------------          
000200*    RSCUSTP  -  CUSTOMER PROFILE WORK RECORD  (RFM PASS 1)               
000300*    HOLDS THE RUNNING RFM AGGREGATE FOR ONE CUSTOMER.  BUILT             
000400*    BY RSRFM1 IN AN IN-STORAGE OCCURS TABLE, THEN SPILLED TO             
000500*    THE RSRFMWK WORK FILE FOR RSRFM2 TO RE-READ IN PASS 2.               
000600*                                                                         
000700*    91/11/05  RGH  ORIGINAL LAYOUT.                                      
000800*---------------------------------------------------------------          
000900 01  RS-CUST-PROFILE.                                                     
001000     05  CP-CUSTOMER-ID          PIC X(10).                               
001100     05  CP-FIRST-SEEN           PIC 9(8).                                
001200     05  CP-LAST-SEEN            PIC 9(8).                                
001300     05  CP-LAST-SEEN-SPLIT REDEFINES CP-LAST-SEEN.                       
001400         10  CP-LS-YEAR          PIC 9(4).                                
001500         10  CP-LS-MONTH         PIC 9(2).                                
001600         10  CP-LS-DAY           PIC 9(2).                                
001700     05  CP-TXN-COUNT            PIC 9(7) COMP-3.                         
001800     05  CP-TOTAL-SPEND          PIC S9(11)V99 COMP-3.                    
001900     05  FILLER                  PIC X(20).                               
