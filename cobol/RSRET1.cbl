000100****************************************************************          
000200*  PROGRAM:  RSRET1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  RETURNS ANALYSIS SUBROUTINE                                 *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *         
000700*  THE RUN-WIDE RETURN RATE AND, FOR EVERY RETURN ROW, THE     *          
000800*  RETURN COUNT AND LOST REVENUE BY STOCK CODE.  AT END OF     *          
000900*  FILE (MODE 'F') SELECTS THE 10 MOST-RETURNED STOCK CODES    *          
001000*  AND WRITES THE RETURNS TABLE.  OWNS RETNFILE.               *          
001100****************************************************************          
001200*  AMENDMENT HISTORY                                           *          
001300*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001400*  --------  -----------  ----------  -----------------------  *          
001500*  03/08/92  RGH          DPR-0604    ORIGINAL PROGRAM.        *          
001600*  04/19/96  CAL          DPR-0851    RETURN-REVENUE NOW KEPT  *          
001700*                                     AS A NEGATIVE NUMBER TO  *          
001800*                                     MATCH RSREV1 - WAS BEING *          
001900*                                     STORED POSITIVE AND      *          
002000*                                     CONFUSING THE AUDITORS.  *          
002100*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
002200*                                     PROGRAM - REVIEWED AND   *          
002300*                                     SIGNED OFF, NO CHANGE.   *          
002400*  06/14/02  JFR          CR-1104     RETURN-RATE-PCT NOW      *          
002500*                                     COMPUTED VIA RSMNY1 SO   *          
002600*                                     THE DIVIDE-BY-ZERO RULE  *          
002700*                                     IS THE SAME EVERYWHERE.  *          
002800****************************************************************          
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.        RSRET1.                                               
003100 AUTHOR.            R G HOLLOWAY.                                         
003200 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003300 DATE-WRITTEN.      03/08/92.                                             
003400 DATE-COMPILED.                                                           
003500 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT RETNFILE   ASSIGN TO RETNFILE                                 
004600                        ORGANIZATION IS SEQUENTIAL.                       
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  RETNFILE                                                             
005100     LABEL RECORDS ARE STANDARD                                           
005200     RECORDING MODE IS F.                                                 
005300     COPY RSRETT.                                                         
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600 01  WS-RET1-SWITCHES.                                                    
005700     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
005800     05  FILLER                  PIC X(19)     VALUE SPACES.              
005900                                                                          
006000*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
006100 01  WS-RET1-SWITCHES-DUMP REDEFINES WS-RET1-SWITCHES.                    
006200     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
006300                                                                          
006400 01  WS-RET1-TOTALS.                                                      
006500     05  WS-TXN-COUNT            PIC 9(7)      COMP-3 VALUE 0.            
006600     05  WS-RETURN-COUNT         PIC 9(7)      COMP-3 VALUE 0.            
006700     05  FILLER                  PIC X(8).                                
006800                                                                          
006900*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
007000 01  WS-RET1-TOTALS-DUMP REDEFINES WS-RET1-TOTALS.                        
007100     05  WS-TOTALS-DUMP-BYTES    PIC X(16).                               
007200                                                                          
007300 01  WS-STOCK-COUNT               PIC 9(5)      COMP-3 VALUE 0.           
007400                                                                          
007500 01  WS-STOCK-TABLE.                                                      
007600     05  WS-STOCK-ENTRY OCCURS 5000 TIMES                                 
007700                        INDEXED BY WS-SX.                                 
007800         10  WS-STOCK-CODE           PIC X(10).                           
007900         10  WS-STOCK-RET-COUNT      PIC 9(7)      COMP-3.                
008000         10  WS-STOCK-RET-REVENUE    PIC S9(11)V99 COMP-3.                
008100                                                                          
008200*    *** CENTURY-WINDOW SCRATCH VIEW - NOT USED BY THIS RUN,   **         
008300*    *** KEPT SO THE STOCK TABLE LINES UP WITH RSPRD1'S LAYOUT **         
008400*    *** FOR THE CROSS-REFERENCE LISTING THE AUDITORS RUN.     **         
008500 01  WS-STOCK-TABLE-XREF REDEFINES WS-STOCK-TABLE.                        
008600     05  WS-STOCK-XREF-ENTRY OCCURS 5000 TIMES.                           
008700         10  WS-XREF-CODE            PIC X(10).                           
008800         10  FILLER                  PIC X(11).                           
008900                                                                          
009000 01  WS-RANK-TABLE.                                                       
009100     05  WS-RANK-ENTRY OCCURS 10 TIMES                                    
009200                        INDEXED BY WS-RX.                                 
009300         10  WS-RANK-INDEX           PIC 9(5)      COMP-3.                
009400 01  WS-RANK-COUNT                   PIC 9(3)      COMP-3 VALUE 0.        
009500                                                                          
009600 01  WS-SORT-WORK.                                                        
009700     05  WS-LOW-SLOT             PIC 9(3)      COMP-3.                    
009800     05  WS-LOW-RET-COUNT        PIC 9(7)      COMP-3.                    
009900     05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.                    
010000     05  FILLER                  PIC X(10).                               
010100                                                                          
010200 COPY RSMNYLK.                                                            
010300                                                                          
010400 LINKAGE SECTION.                                                         
010500 COPY RSTRANC.                                                            
010600 COPY RSCALLM.                                                            
010700                                                                          
010800****************************************************************          
010900 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
011000****************************************************************          
011100                                                                          
011200 000-MAIN.                                                                
011300     IF CM-ACCUMULATE                                                     
011400         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
011500     ELSE IF CM-FINALIZE                                                  
011600         PERFORM 900-FINALIZE THRU 900-EXIT.                              
011700                                                                          
011800     GOBACK.                                                              
011900                                                                          
012000*---------------------------------------------------------------          
012100*    100-ACCUMULATE - COUNT EVERY ROW FOR THE RETURN RATE, BUT            
012200*    ONLY POST TO THE STOCK TABLE WHEN THE ROW IS A RETURN.               
012300*---------------------------------------------------------------          
012400 100-ACCUMULATE.                                                          
012500     IF WS-FIRST-TIME-SW = 'Y'                                            
012600         OPEN OUTPUT RETNFILE                                             
012700         MOVE 0 TO WS-TXN-COUNT WS-RETURN-COUNT                           
012800         MOVE 0 TO WS-STOCK-COUNT                                         
012900         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
013000                                                                          
013100     ADD 1 TO WS-TXN-COUNT.                                               
013200     IF RT-NOT-RETURN                                                     
013300         GO TO 100-EXIT.                                                  
013400                                                                          
013500     ADD 1 TO WS-RETURN-COUNT.                                            
013600     SET WS-SX TO 1.                                                      
013700     SEARCH WS-STOCK-ENTRY                                                
013800         AT END                                                           
013900             PERFORM 110-ADD-STOCK-ENTRY THRU 110-EXIT                    
014000         WHEN WS-STOCK-CODE(WS-SX) = RT-STOCK-CODE                        
014100             PERFORM 120-UPDATE-STOCK-ENTRY THRU 120-EXIT.                
014200 100-EXIT.                                                                
014300     EXIT.                                                                
014400                                                                          
014500 110-ADD-STOCK-ENTRY.                                                     
014600     IF WS-STOCK-COUNT NOT < 5000                                         
014700         GO TO 110-EXIT.                                                  
014800                                                                          
014900     ADD 1 TO WS-STOCK-COUNT.                                             
015000     SET WS-SX TO WS-STOCK-COUNT.                                         
015100     MOVE RT-STOCK-CODE      TO WS-STOCK-CODE(WS-SX).                     
015200     MOVE 1                  TO WS-STOCK-RET-COUNT(WS-SX).                
015300     MOVE RT-TOTAL-AMOUNT    TO WS-STOCK-RET-REVENUE(WS-SX).              
015400 110-EXIT.                                                                
015500     EXIT.                                                                
015600                                                                          
015700 120-UPDATE-STOCK-ENTRY.                                                  
015800     ADD 1 TO WS-STOCK-RET-COUNT(WS-SX).                                  
015900     ADD RT-TOTAL-AMOUNT TO WS-STOCK-RET-REVENUE(WS-SX).                  
016000 120-EXIT.                                                                
016100     EXIT.                                                                
016200                                                                          
016300*---------------------------------------------------------------          
016400*    900-FINALIZE - WRITE THE SUMMARY ROW (RETURN RATE), THEN             
016500*    THE TOP 10 MOST-RETURNED STOCK CODES.                                
016600*---------------------------------------------------------------          
016700 900-FINALIZE.                                                            
016800     MOVE WS-RETURN-COUNT TO LK-OPERAND-1.                                
016900     MOVE WS-TXN-COUNT    TO LK-OPERAND-2.                                
017000     MOVE 'D' TO LK-FUNCTION-CODE.                                        
017100     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
017200                                                                          
017300     MOVE SPACES TO RS-RETURNS-RECORD.                                    
017400     SET RN-IS-SUMMARY TO TRUE.                                           
017500     MOVE ZERO TO RN-RANK.                                                
017600     MOVE SPACES TO RN-STOCK-CODE.                                        
017700     MOVE WS-RETURN-COUNT TO RN-RETURN-COUNT.                             
017800     MOVE ZERO TO RN-RETURN-REVENUE.                                      
017900     IF LK-DIVIDE-BY-ZERO                                                 
018000         MOVE 0 TO RN-RETURN-RATE-PCT                                     
018100     ELSE                                                                 
018200         MOVE LK-RESULT TO RN-RETURN-RATE-PCT.                            
018300     WRITE RS-RETURNS-RECORD.                                             
018400                                                                          
018500     PERFORM 910-SELECT-TOP-10 THRU 910-EXIT.                             
018600     PERFORM 930-WRITE-TOP-10 THRU 930-EXIT.                              
018700                                                                          
018800     CLOSE RETNFILE.                                                      
018900 900-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200*---------------------------------------------------------------          
019300*    910-SELECT-TOP-10 - SAME RUNNING-RANK-TABLE TECHNIQUE AS             
019400*    RSPRD1, RANKED BY RETURN COUNT INSTEAD OF REVENUE.                   
019500*---------------------------------------------------------------          
019600 910-SELECT-TOP-10.                                                       
019700     MOVE 0 TO WS-RANK-COUNT.                                             
019800     IF WS-STOCK-COUNT = 0                                                
019900         GO TO 910-EXIT.                                                  
020000                                                                          
020100     PERFORM 915-CONSIDER-ONE-STOCK THRU 915-EXIT                         
020200         VARYING WS-SX FROM 1 BY 1                                        
020300         UNTIL WS-SX > WS-STOCK-COUNT.                                    
020400 910-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700 915-CONSIDER-ONE-STOCK.                                                  
020800     IF WS-RANK-COUNT < 10                                                
020900         ADD 1 TO WS-RANK-COUNT                                           
021000         SET WS-RX TO WS-RANK-COUNT                                       
021100         SET WS-RANK-INDEX(WS-RX) TO WS-SX                                
021200         GO TO 915-EXIT.                                                  
021300                                                                          
021400     PERFORM 918-FIND-LOWEST-RANK THRU 918-EXIT.                          
021500     IF WS-STOCK-RET-COUNT(WS-SX) > WS-LOW-RET-COUNT                      
021600         SET WS-RX TO WS-LOW-SLOT                                         
021700         SET WS-RANK-INDEX(WS-RX) TO WS-SX.                               
021800 915-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 918-FIND-LOWEST-RANK.                                                    
022200     SET WS-LOW-SLOT TO 1.                                                
022300     MOVE WS-STOCK-RET-COUNT(WS-RANK-INDEX(1))                            
022400                                   TO WS-LOW-RET-COUNT.                   
022500     PERFORM 919-TEST-ONE-RANK-SLOT THRU 919-EXIT                         
022600         VARYING WS-RX FROM 2 BY 1                                        
022700         UNTIL WS-RX > WS-RANK-COUNT.                                     
022800 918-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100 919-TEST-ONE-RANK-SLOT.                                                  
023200     IF WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-RX))                          
023300                 < WS-LOW-RET-COUNT                                       
023400         MOVE WS-RX TO WS-LOW-SLOT                                        
023500         MOVE WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-RX))                    
023600                                       TO WS-LOW-RET-COUNT.               
023700 919-EXIT.                                                                
023800     EXIT.                                                                
023900                                                                          
024000 930-WRITE-TOP-10.                                                        
024100     IF WS-RANK-COUNT = 0                                                 
024200         GO TO 930-EXIT.                                                  
024300                                                                          
024400     PERFORM 935-SORT-RANK-TABLE THRU 935-EXIT                            
024500         VARYING WS-RX FROM 1 BY 1                                        
024600         UNTIL WS-RX > WS-RANK-COUNT - 1.                                 
024700                                                                          
024800     PERFORM 938-WRITE-ONE-RANK-ROW THRU 938-EXIT                         
024900         VARYING WS-RX FROM 1 BY 1                                        
025000         UNTIL WS-RX > WS-RANK-COUNT.                                     
025100 930-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400 935-SORT-RANK-TABLE.                                                     
025500     PERFORM 936-COMPARE-SWAP-RANK THRU 936-EXIT                          
025600         VARYING WS-SX FROM 1 BY 1                                        
025700         UNTIL WS-SX > WS-RANK-COUNT - WS-RX.                             
025800 935-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100 936-COMPARE-SWAP-RANK.                                                   
026200     IF WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-SX)) <                        
026300                 WS-STOCK-RET-COUNT(WS-RANK-INDEX(WS-SX + 1))             
026400         SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-SX)                        
026500         SET WS-RANK-INDEX(WS-SX) TO WS-RANK-INDEX(WS-SX + 1)             
026600         SET WS-RANK-INDEX(WS-SX + 1) TO WS-SWAP-INDEX.                   
026700 936-EXIT.                                                                
026800     EXIT.                                                                
026900                                                                          
027000 938-WRITE-ONE-RANK-ROW.                                                  
027100     SET WS-SX TO WS-RANK-INDEX(WS-RX).                                   
027200     MOVE 'M' TO LK-FUNCTION-CODE.                                        
027300     MOVE WS-STOCK-RET-COUNT(WS-SX) TO LK-OPERAND-1.                      
027400     MOVE WS-TXN-COUNT               TO LK-OPERAND-2.                     
027500     MOVE 'D' TO LK-FUNCTION-CODE.                                        
027600     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
027700                                                                          
027800     MOVE SPACES TO RS-RETURNS-RECORD.                                    
027900     SET RN-IS-DETAIL TO TRUE.                                            
028000     MOVE WS-RX                       TO RN-RANK.                         
028100     MOVE WS-STOCK-CODE(WS-SX)        TO RN-STOCK-CODE.                   
028200     MOVE WS-STOCK-RET-COUNT(WS-SX)   TO RN-RETURN-COUNT.                 
028300     MOVE WS-STOCK-RET-REVENUE(WS-SX) TO RN-RETURN-REVENUE.               
028400     IF LK-DIVIDE-BY-ZERO                                                 
028500         MOVE 0 TO RN-RETURN-RATE-PCT                                     
028600     ELSE                                                                 
028700         MOVE LK-RESULT TO RN-RETURN-RATE-PCT.                            
028800     WRITE RS-RETURNS-RECORD.                                             
028900 938-EXIT.                                                                
029000     EXIT.                                                                
