000100****************************************************************          
000200*  PROGRAM:  RSRPT1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  SUMMARY REPORT WRITER                                       *          
000500*                                                               *         
000600*  CALLED ONCE AT THE VERY END OF THE RUN, AFTER EVERY OTHER    *         
000700*  COLLECTOR HAS CLOSED ITS OUTPUT TABLE.  RE-OPENS EACH TABLE  *         
000800*  AS INPUT AND RENDERS THE EIGHT-SECTION MANAGEMENT SUMMARY -  *         
000900*  REVENUE, GEOGRAPHY, PRODUCT, WHALE CUSTOMERS, ANOMALIES AND  *         
001000*  DATA QUALITY - ONTO SUMRFILE.  OWNS NOTHING BUT SUMRFILE;    *         
001100*  EVERY OTHER FILE HERE IS READ-ONLY AND ALREADY POPULATED.    *         
001200****************************************************************          
001300*  AMENDMENT HISTORY                                           *          
001400*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001500*  --------  -----------  ----------  -----------------------  *          
001600*  04/02/92  RGH          DPR-0612    ORIGINAL PROGRAM - FIVE   *         
001700*                                     SECTIONS, NO WHALE        *         
001800*                                     ANALYSIS YET.             *         
001900*  03/30/95  RGH          DPR-0762    WHALE CUSTOMER ANALYSIS   *         
002000*                                     SECTION ADDED TO MATCH    *         
002100*                                     THE NEW RSRFM2 WHALE      *         
002200*                                     SELECTION LOGIC.          *         
002300*  12/29/98  CAL          Y2K-0117    ACCEPT FROM DATE STILL    *         
002400*                                     RETURNS A 2-DIGIT YEAR -  *         
002500*                                     TITLE LINE NOW PREFIXES   *         
002600*                                     '19/20' BY COMPARING THE  *         
002700*                                     YY AGAINST THE CUTOVER    *         
002800*                                     CONSTANT BELOW.           *         
002900*  07/11/03  JFR          CR-1104     ANOMALY RATE NOW COMPUTED *         
003000*                                     VIA RSMNY1 SO THE DIVIDE- *         
003100*                                     BY-ZERO RULE IS THE SAME  *         
003200*                                     EVERYWHERE.               *         
003300****************************************************************          
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.        RSRPT1.                                               
003600 AUTHOR.            R G HOLLOWAY.                                         
003700 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003800 DATE-WRITTEN.      04/02/92.                                             
003900 DATE-COMPILED.                                                           
004000 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.   IBM-370.                                              
004500 OBJECT-COMPUTER.   IBM-370.                                              
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT REVNFILE   ASSIGN TO REVNFILE                                 
005100                        ORGANIZATION IS SEQUENTIAL.                       
005200     SELECT GEOGFILE   ASSIGN TO GEOGFILE                                 
005300                        ORGANIZATION IS SEQUENTIAL.                       
005400     SELECT PRODFILE   ASSIGN TO PRODFILE                                 
005500                        ORGANIZATION IS SEQUENTIAL.                       
005600     SELECT RETNFILE   ASSIGN TO RETNFILE                                 
005700                        ORGANIZATION IS SEQUENTIAL.                       
005800     SELECT DQLTFILE   ASSIGN TO DQLTFILE                                 
005900                        ORGANIZATION IS SEQUENTIAL.                       
006000     SELECT ANOMFILE   ASSIGN TO ANOMFILE                                 
006100                        ORGANIZATION IS SEQUENTIAL.                       
006200     SELECT WHALFILE   ASSIGN TO WHALFILE                                 
006300                        ORGANIZATION IS SEQUENTIAL.                       
006400     SELECT SUMRFILE   ASSIGN TO SUMRFILE                                 
006500                        ORGANIZATION IS SEQUENTIAL.                       
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  REVNFILE                                                             
007000     LABEL RECORDS ARE STANDARD                                           
007100     RECORDING MODE IS F.                                                 
007200     COPY RSREVT.                                                         
007300                                                                          
007400 FD  GEOGFILE                                                             
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORDING MODE IS F.                                                 
007700     COPY RSGEOT.                                                         
007800                                                                          
007900 FD  PRODFILE                                                             
008000     LABEL RECORDS ARE STANDARD                                           
008100     RECORDING MODE IS F.                                                 
008200     COPY RSPRDT.                                                         
008300                                                                          
008400 FD  RETNFILE                                                             
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORDING MODE IS F.                                                 
008700     COPY RSRETT.                                                         
008800                                                                          
008900 FD  DQLTFILE                                                             
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORDING MODE IS F.                                                 
009200     COPY RSDQT.                                                          
009300                                                                          
009400 FD  ANOMFILE                                                             
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORDING MODE IS F.                                                 
009700     COPY RSANMT.                                                         
009800                                                                          
009900 FD  WHALFILE                                                             
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORDING MODE IS F.                                                 
010200     COPY RSWHLT.                                                         
010300                                                                          
010400 FD  SUMRFILE                                                             
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORDING MODE IS F.                                                 
010700 01  RS-SUMMARY-LINE             PIC X(132).                              
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000 01  WS-RPT-SWITCHES.                                                     
011100     05  WS-EOF-SW               PIC X         VALUE 'N'.                 
011200         88  WS-AT-EOF           VALUE 'Y'.                               
011300         88  WS-NOT-EOF          VALUE 'N'.                               
011400     05  FILLER                  PIC X(19).                               
011500                                                                          
011600 01  WS-RPT-COUNTERS.                                                     
011700     05  WS-GEO-COUNT            PIC 9(3)      COMP-3 VALUE 0.            
011800     05  WS-PRD-COUNT            PIC 9(3)      COMP-3 VALUE 0.            
011900     05  WS-WHL-COUNT            PIC 9(3)      COMP-3 VALUE 0.            
012000     05  WS-ANM-COUNT            PIC 9(3)      COMP-3 VALUE 0.            
012100     05  FILLER                  PIC X(8).                                
012200                                                                          
012300*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
012400 01  WS-RPT-COUNTERS-DUMP REDEFINES WS-RPT-COUNTERS.                      
012500     05  WS-COUNTERS-DUMP-BYTES  PIC X(16).                               
012600                                                                          
012700 01  WS-RUN-DATE                 PIC 9(6)      VALUE 0.                   
012800                                                                          
012900*    *** CENTURY-SPLIT VIEW OF THE RUN DATE - SEE THE Y2K-0117  **        
013000*    *** AMENDMENT ABOVE.  THE OPERATOR SIGN-ON SCREEN STILL     **       
013100*    *** ONLY GIVES US A 2-DIGIT YEAR FROM ACCEPT FROM DATE.     **       
013200 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE.                             
013300     05  WS-RUN-YY               PIC 99.                                  
013400     05  WS-RUN-MM               PIC 99.                                  
013500     05  WS-RUN-DD               PIC 99.                                  
013600                                                                          
013700 01  WS-CENTURY-CUTOVER          PIC 99        VALUE 50.                  
013800 01  WS-RUN-CENTURY-TXT          PIC X(2)      VALUE '19'.                
013900                                                                          
014000 COPY RSMNYLK.                                                            
014100                                                                          
014200 01  WS-ANOMALY-RATE-PCT         PIC 9(3)V99   VALUE 0.                   
014300                                                                          
014400 01  WS-TITLE-LINE1.                                                      
014500     05  FILLER                  PIC X(4).                                
014600     05  FILLER                  PIC X(60)                                
014700             VALUE 'MIDLAND MERCANTILE SALES LEDGER ANALYTICS'.           
014800     05  FILLER                  PIC X(68)     VALUE SPACES.              
014900                                                                          
015000 01  WS-TITLE-LINE2.                                                      
015100     05  FILLER                  PIC X(4).                                
015200     05  FILLER                  PIC X(20)                                
015300             VALUE 'RUN DATE ............'.                               
015400     05  WS-TITLE-CENTURY        PIC X(2).                                
015500     05  WS-TITLE-YY             PIC 99.                                  
015600     05  FILLER                  PIC X(1)      VALUE '-'.                 
015700     05  WS-TITLE-MM             PIC 99.                                  
015800     05  FILLER                  PIC X(1)      VALUE '-'.                 
015900     05  WS-TITLE-DD             PIC 99.                                  
016000     05  FILLER                  PIC X(98)     VALUE SPACES.              
016100                                                                          
016200 01  WS-BLANK-LINE               PIC X(132)    VALUE SPACES.              
016300                                                                          
016400 01  WS-SECTION-HDR-LINE.                                                 
016500     05  FILLER                  PIC X(4).                                
016600     05  WS-SECTION-TITLE        PIC X(60).                               
016700     05  FILLER                  PIC X(68)     VALUE SPACES.              
016800                                                                          
016900 01  WS-STAT-LINE.                                                        
017000     05  FILLER                  PIC X(6).                                
017100     05  WS-STAT-LABEL           PIC X(40).                               
017200     05  FILLER                  PIC X(2).                                
017300     05  WS-STAT-VALUE           PIC X(20).                               
017400     05  FILLER                  PIC X(64).                               
017500                                                                          
017600*    *** COMPACT VIEW OF THE STAT LINE - USED BY THE CONSOLE    **        
017700*    *** ECHO ROUTINE WHEN THE OPERATOR RUNS THIS STEP WITH     **        
017800*    *** SYSOUT ROUTED TO THE SCREEN INSTEAD OF A PRINT CLASS.  **        
017900 01  WS-STAT-LINE-COMPACT-VIEW REDEFINES WS-STAT-LINE.                    
018000     05  FILLER                  PIC X(6).                                
018100     05  WS-STAT-COMPACT         PIC X(62).                               
018200     05  FILLER                  PIC X(64).                               
018300                                                                          
018400 01  WS-GEO-LINE.                                                         
018500     05  FILLER                  PIC X(6).                                
018600     05  WS-GEO-RANK-OUT         PIC Z9.                                  
018700     05  FILLER                  PIC X(2).                                
018800     05  WS-GEO-COUNTRY-OUT      PIC X(20).                               
018900     05  FILLER                  PIC X(2).                                
019000     05  WS-GEO-REVENUE-OUT      PIC $$$,$$$,$$$,$$9.99.                  
019100     05  FILLER                  PIC X(2).                                
019200     05  WS-GEO-SHARE-OUT        PIC ZZ9.9.                               
019300     05  FILLER                  PIC X(1)      VALUE '%'.                 
019400     05  FILLER                  PIC X(77)     VALUE SPACES.              
019500                                                                          
019600 01  WS-PRD-LINE.                                                         
019700     05  FILLER                  PIC X(6).                                
019800     05  WS-PRD-RANK-OUT         PIC Z9.                                  
019900     05  FILLER                  PIC X(2).                                
020000     05  WS-PRD-STOCK-OUT        PIC X(10).                               
020100     05  FILLER                  PIC X(2).                                
020200     05  WS-PRD-DESC-OUT         PIC X(35).                               
020300     05  FILLER                  PIC X(2).                                
020400     05  WS-PRD-REVENUE-OUT      PIC $$$,$$$,$$9.99.                      
020500     05  FILLER                  PIC X(2).                                
020600     05  WS-PRD-QTY-OUT          PIC ---,---,ZZ9.                         
020700     05  FILLER                  PIC X(2).                                
020800     05  WS-PRD-TXN-OUT          PIC ZZZ,ZZ9.                             
020900     05  FILLER                  PIC X(23)     VALUE SPACES.              
021000                                                                          
021100 01  WS-WHL-LINE.                                                         
021200     05  FILLER                  PIC X(6).                                
021300     05  WS-WHL-RANK-OUT         PIC Z9.                                  
021400     05  FILLER                  PIC X(2).                                
021500     05  WS-WHL-CUST-OUT         PIC X(10).                               
021600     05  FILLER                  PIC X(2).                                
021700     05  WS-WHL-SPEND-OUT        PIC $$$,$$$,$$9.99.                      
021800     05  FILLER                  PIC X(2).                                
021900     05  WS-WHL-TXN-OUT          PIC ZZZ,ZZ9.                             
022000     05  FILLER                  PIC X(2).                                
022100     05  WS-WHL-RECENCY-OUT      PIC ZZ,ZZ9.                              
022200     05  FILLER                  PIC X(2).                                
022300     05  WS-WHL-SCORE-OUT        PIC X(3).                                
022400     05  FILLER                  PIC X(53)     VALUE SPACES.              
022500                                                                          
022600 01  WS-ANM-LINE.                                                         
022700     05  FILLER                  PIC X(6).                                
022800     05  WS-ANM-RANK-OUT         PIC Z9.                                  
022900     05  FILLER                  PIC X(2).                                
023000     05  WS-ANM-INVOICE-OUT      PIC X(10).                               
023100     05  FILLER                  PIC X(2).                                
023200     05  WS-ANM-CUST-OUT         PIC X(10).                               
023300     05  FILLER                  PIC X(2).                                
023400     05  WS-ANM-AMOUNT-OUT       PIC ---,---,ZZ9.99.                      
023500     05  FILLER                  PIC X(2).                                
023600     05  WS-ANM-ZSCORE-OUT       PIC ---9.99.                             
023700     05  FILLER                  PIC X(68)     VALUE SPACES.              
023800                                                                          
023900 01  WS-FOOTER-LINE.                                                      
024000     05  FILLER                  PIC X(4).                                
024100     05  FILLER                  PIC X(50)                                
024200             VALUE '*** END OF SALES LEDGER ANALYTICS SUMMARY ***'.       
024300     05  FILLER                  PIC X(78)     VALUE SPACES.              
024400                                                                          
024500 PROCEDURE DIVISION.                                                      
024600****************************************************************          
024700                                                                          
024800 000-MAIN.                                                                
024900     OPEN INPUT  REVNFILE GEOGFILE PRODFILE RETNFILE                      
025000                 DQLTFILE ANOMFILE WHALFILE.                              
025100     OPEN OUTPUT SUMRFILE.                                                
025200                                                                          
025300     PERFORM 100-PRINT-TITLE         THRU 100-EXIT.                       
025400     PERFORM 200-PRINT-REVENUE       THRU 200-EXIT.                       
025500     PERFORM 300-PRINT-GEOGRAPHY     THRU 300-EXIT.                       
025600     PERFORM 400-PRINT-PRODUCT       THRU 400-EXIT.                       
025700     PERFORM 500-PRINT-WHALES        THRU 500-EXIT.                       
025800     PERFORM 600-PRINT-ANOMALIES     THRU 600-EXIT.                       
025900     PERFORM 700-PRINT-DATA-QUALITY  THRU 700-EXIT.                       
026000     PERFORM 800-PRINT-FOOTER        THRU 800-EXIT.                       
026100                                                                          
026200     CLOSE REVNFILE GEOGFILE PRODFILE RETNFILE                            
026300           DQLTFILE ANOMFILE WHALFILE SUMRFILE.                           
026400     GOBACK.                                                              
026500                                                                          
026600*---------------------------------------------------------------          
026700*    100-PRINT-TITLE - TITLE BLOCK, TOP OF A FRESH PAGE.                  
026800*---------------------------------------------------------------          
026900 100-PRINT-TITLE.                                                         
027000     ACCEPT WS-RUN-DATE FROM DATE.                                        
027100     MOVE WS-RUN-CENTURY-TXT TO WS-TITLE-CENTURY.                         
027200     IF WS-RUN-YY < WS-CENTURY-CUTOVER                                    
027300         MOVE '20' TO WS-TITLE-CENTURY.                                   
027400     MOVE WS-RUN-YY TO WS-TITLE-YY.                                       
027500     MOVE WS-RUN-MM TO WS-TITLE-MM.                                       
027600     MOVE WS-RUN-DD TO WS-TITLE-DD.                                       
027700                                                                          
027800     WRITE RS-SUMMARY-LINE FROM WS-TITLE-LINE1                            
027900         AFTER ADVANCING TOP-OF-FORM.                                     
028000     WRITE RS-SUMMARY-LINE FROM WS-TITLE-LINE2                            
028100         AFTER ADVANCING 1 LINE.                                          
028200     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
028300         AFTER ADVANCING 1 LINE.                                          
028400 100-EXIT.                                                                
028500     EXIT.                                                                
028600                                                                          
028700*---------------------------------------------------------------          
028800*    200-PRINT-REVENUE - SECTION 2.  TOTALS ROW IS ALWAYS THE             
028900*    FIRST RECORD IN REVNFILE.  RETURN RATE COMES FROM THE                
029000*    RETURNS SUMMARY ROW, ALWAYS THE FIRST RECORD IN RETNFILE.            
029100*---------------------------------------------------------------          
029200 200-PRINT-REVENUE.                                                       
029300     MOVE 'REVENUE OVERVIEW' TO WS-SECTION-TITLE.                         
029400     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
029500         AFTER ADVANCING 1 LINE.                                          
029600                                                                          
029700     READ REVNFILE                                                        
029800         AT END                                                           
029900             GO TO 200-EXIT.                                              
030000     READ RETNFILE                                                        
030100         AT END                                                           
030200             CONTINUE.                                                    
030300                                                                          
030400     MOVE 'GROSS REVENUE' TO WS-STAT-LABEL.                               
030500     MOVE RV-GROSS-REVENUE TO WS-GEO-REVENUE-OUT.                         
030600     MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.                            
030700     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
030800         AFTER ADVANCING 1 LINE.                                          
030900                                                                          
031000     MOVE 'NET REVENUE' TO WS-STAT-LABEL.                                 
031100     MOVE RV-NET-REVENUE TO WS-GEO-REVENUE-OUT.                           
031200     MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.                            
031300     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
031400         AFTER ADVANCING 1 LINE.                                          
031500                                                                          
031600     MOVE 'TRANSACTION COUNT' TO WS-STAT-LABEL.                           
031700     MOVE RV-TXN-COUNT TO WS-PRD-TXN-OUT.                                 
031800     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
031900     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
032000         AFTER ADVANCING 1 LINE.                                          
032100                                                                          
032200     MOVE 'RETURN COUNT' TO WS-STAT-LABEL.                                
032300     MOVE RV-RETURN-COUNT TO WS-PRD-TXN-OUT.                              
032400     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
032500     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
032600         AFTER ADVANCING 1 LINE.                                          
032700                                                                          
032800     MOVE 'RETURN RATE PCT' TO WS-STAT-LABEL.                             
032900     MOVE RN-RETURN-RATE-PCT TO WS-GEO-SHARE-OUT.                         
033000     MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.                              
033100     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
033200         AFTER ADVANCING 1 LINE.                                          
033300                                                                          
033400     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
033500         AFTER ADVANCING 1 LINE.                                          
033600 200-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900*---------------------------------------------------------------          
034000*    300-PRINT-GEOGRAPHY - SECTION 3.  GEOGFILE HAS NO SUMMARY            
034100*    ROW - RSGEO1 WRITES ONLY COUNTRY ROWS, ALREADY SORTED                
034200*    REVENUE-DESCENDING, SO THE FIRST FIVE ARE THE TOP FIVE.              
034300*---------------------------------------------------------------          
034400 300-PRINT-GEOGRAPHY.                                                     
034500     MOVE 'GEOGRAPHIC PERFORMANCE - TOP 5 COUNTRIES'                      
034600         TO WS-SECTION-TITLE.                                             
034700     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
034800         AFTER ADVANCING 1 LINE.                                          
034900                                                                          
035000     MOVE 'N' TO WS-EOF-SW.                                               
035100     MOVE 0 TO WS-GEO-COUNT.                                              
035200     PERFORM 310-PRINT-ONE-COUNTRY THRU 310-EXIT                          
035300         UNTIL WS-GEO-COUNT = 5 OR WS-AT-EOF.                             
035400                                                                          
035500     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
035600         AFTER ADVANCING 1 LINE.                                          
035700 300-EXIT.                                                                
035800     EXIT.                                                                
035900                                                                          
036000 310-PRINT-ONE-COUNTRY.                                                   
036100     READ GEOGFILE                                                        
036200         AT END                                                           
036300             SET WS-AT-EOF TO TRUE                                        
036400             GO TO 310-EXIT.                                              
036500                                                                          
036600     ADD 1 TO WS-GEO-COUNT.                                               
036700     MOVE WS-GEO-COUNT     TO WS-GEO-RANK-OUT.                            
036800     MOVE GO-COUNTRY       TO WS-GEO-COUNTRY-OUT.                         
036900     MOVE GO-REVENUE       TO WS-GEO-REVENUE-OUT.                         
037000     MOVE GO-REVENUE-SHARE-PCT TO WS-GEO-SHARE-OUT.                       
037100     WRITE RS-SUMMARY-LINE FROM WS-GEO-LINE                               
037200         AFTER ADVANCING 1 LINE.                                          
037300 310-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600*---------------------------------------------------------------          
037700*    400-PRINT-PRODUCT - SECTION 4.  FIRST RECORD IN PRODFILE IS          
037800*    ALWAYS THE SUMMARY ROW; THE TOP-K DETAIL ROWS FOLLOW IN              
037900*    REVENUE-DESCENDING ORDER.                                            
038000*---------------------------------------------------------------          
038100 400-PRINT-PRODUCT.                                                       
038200     MOVE 'PRODUCT PERFORMANCE - TOP 3 PRODUCTS'                          
038300         TO WS-SECTION-TITLE.                                             
038400     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
038500         AFTER ADVANCING 1 LINE.                                          
038600                                                                          
038700     READ PRODFILE                                                        
038800         AT END                                                           
038900             GO TO 400-EXIT.                                              
039000                                                                          
039100     MOVE 'UNIQUE PRODUCTS TRACKED' TO WS-STAT-LABEL.                     
039200     MOVE PR-UNIQUE-PRODUCTS TO WS-PRD-TXN-OUT.                           
039300     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
039400     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
039500         AFTER ADVANCING 1 LINE.                                          
039600                                                                          
039700     MOVE 'N' TO WS-EOF-SW.                                               
039800     MOVE 0 TO WS-PRD-COUNT.                                              
039900     PERFORM 410-PRINT-ONE-PRODUCT THRU 410-EXIT                          
040000         UNTIL WS-PRD-COUNT = 3 OR WS-AT-EOF.                             
040100                                                                          
040200     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
040300         AFTER ADVANCING 1 LINE.                                          
040400 400-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 410-PRINT-ONE-PRODUCT.                                                   
040800     READ PRODFILE                                                        
040900         AT END                                                           
041000             SET WS-AT-EOF TO TRUE                                        
041100             GO TO 410-EXIT.                                              
041200                                                                          
041300     ADD 1 TO WS-PRD-COUNT.                                               
041400     MOVE WS-PRD-COUNT      TO WS-PRD-RANK-OUT.                           
041500     MOVE PR-STOCK-CODE     TO WS-PRD-STOCK-OUT.                          
041600     MOVE PR-DESCRIPTION    TO WS-PRD-DESC-OUT.                           
041700     MOVE PR-REVENUE        TO WS-PRD-REVENUE-OUT.                        
041800     MOVE PR-QUANTITY-SOLD  TO WS-PRD-QTY-OUT.                            
041900     MOVE PR-TXN-COUNT      TO WS-PRD-TXN-OUT.                            
042000     WRITE RS-SUMMARY-LINE FROM WS-PRD-LINE                               
042100         AFTER ADVANCING 1 LINE.                                          
042200 410-EXIT.                                                                
042300     EXIT.                                                                
042400                                                                          
042500*---------------------------------------------------------------          
042600*    500-PRINT-WHALES - SECTION 5.  FIRST RECORD IN WHALFILE IS           
042700*    ALWAYS THE SUMMARY ROW; THE WHALE DETAIL ROWS FOLLOW IN              
042800*    MONETARY-DESCENDING ORDER.                                           
042900*---------------------------------------------------------------          
043000 500-PRINT-WHALES.                                                        
043100     MOVE 'WHALE CUSTOMER ANALYSIS - TOP 3 WHALES'                        
043200         TO WS-SECTION-TITLE.                                             
043300     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
043400         AFTER ADVANCING 1 LINE.                                          
043500                                                                          
043600     READ WHALFILE                                                        
043700         AT END                                                           
043800             GO TO 500-EXIT.                                              
043900                                                                          
044000     MOVE 'TOTAL CUSTOMERS' TO WS-STAT-LABEL.                             
044100     MOVE WH-TOTAL-CUSTOMERS TO WS-PRD-TXN-OUT.                           
044200     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
044300     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
044400         AFTER ADVANCING 1 LINE.                                          
044500                                                                          
044600     MOVE 'WHALE COUNT' TO WS-STAT-LABEL.                                 
044700     MOVE WH-WHALE-COUNT TO WS-PRD-TXN-OUT.                               
044800     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
044900     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
045000         AFTER ADVANCING 1 LINE.                                          
045100                                                                          
045200     MOVE 'WHALE PCT OF CUSTOMERS' TO WS-STAT-LABEL.                      
045300     MOVE WH-WHALE-PCT TO WS-GEO-SHARE-OUT.                               
045400     MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.                              
045500     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
045600         AFTER ADVANCING 1 LINE.                                          
045700                                                                          
045800     MOVE 'WHALE REVENUE' TO WS-STAT-LABEL.                               
045900     MOVE WH-WHALE-REVENUE TO WS-GEO-REVENUE-OUT.                         
046000     MOVE WS-GEO-REVENUE-OUT TO WS-STAT-VALUE.                            
046100     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
046200         AFTER ADVANCING 1 LINE.                                          
046300                                                                          
046400     MOVE 'WHALE REVENUE SHARE PCT' TO WS-STAT-LABEL.                     
046500     MOVE WH-WHALE-SHARE-PCT TO WS-GEO-SHARE-OUT.                         
046600     MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.                              
046700     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
046800         AFTER ADVANCING 1 LINE.                                          
046900                                                                          
047000     MOVE 'N' TO WS-EOF-SW.                                               
047100     MOVE 0 TO WS-WHL-COUNT.                                              
047200     PERFORM 510-PRINT-ONE-WHALE THRU 510-EXIT                            
047300         UNTIL WS-WHL-COUNT = 3 OR WS-AT-EOF.                             
047400                                                                          
047500     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
047600         AFTER ADVANCING 1 LINE.                                          
047700 500-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 510-PRINT-ONE-WHALE.                                                     
048100     READ WHALFILE                                                        
048200         AT END                                                           
048300             SET WS-AT-EOF TO TRUE                                        
048400             GO TO 510-EXIT.                                              
048500                                                                          
048600     ADD 1 TO WS-WHL-COUNT.                                               
048700     MOVE WS-WHL-COUNT       TO WS-WHL-RANK-OUT.                          
048800     MOVE WH-CUSTOMER-ID     TO WS-WHL-CUST-OUT.                          
048900     MOVE WH-TOTAL-SPEND     TO WS-WHL-SPEND-OUT.                         
049000     MOVE WH-TXN-COUNT       TO WS-WHL-TXN-OUT.                           
049100     MOVE WH-RECENCY-DAYS    TO WS-WHL-RECENCY-OUT.                       
049200     MOVE WH-RFM-SCORE-TXT   TO WS-WHL-SCORE-OUT.                         
049300     WRITE RS-SUMMARY-LINE FROM WS-WHL-LINE                               
049400         AFTER ADVANCING 1 LINE.                                          
049500 510-EXIT.                                                                
049600     EXIT.                                                                
049700                                                                          
049800*---------------------------------------------------------------          
049900*    600-PRINT-ANOMALIES - SECTION 6.  FIRST RECORD IN ANOMFILE           
050000*    IS ALWAYS THE SUMMARY ROW; THE DETAIL ROWS FOLLOW IN                 
050100*    |Z-SCORE|-DESCENDING ORDER.  ANOMALY RATE IS NOT STORED ON           
050200*    THE SUMMARY ROW - DERIVE IT HERE VIA RSMNY1.                         
050300*---------------------------------------------------------------          
050400 600-PRINT-ANOMALIES.                                                     
050500     MOVE 'ANOMALY DETECTION - TOP 3 ANOMALIES'                           
050600         TO WS-SECTION-TITLE.                                             
050700     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
050800         AFTER ADVANCING 1 LINE.                                          
050900                                                                          
051000     READ ANOMFILE                                                        
051100         AT END                                                           
051200             GO TO 600-EXIT.                                              
051300                                                                          
051400     MOVE AN-ANOMALY-COUNT  TO LK-OPERAND-1.                              
051500     MOVE AN-TXN-ANALYZED   TO LK-OPERAND-2.                              
051600     MOVE 'D' TO LK-FUNCTION-CODE.                                        
051700     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
051800     IF LK-DIVIDE-BY-ZERO                                                 
051900         MOVE 0 TO WS-ANOMALY-RATE-PCT                                    
052000     ELSE                                                                 
052100         MOVE LK-RESULT TO WS-ANOMALY-RATE-PCT.                           
052200                                                                          
052300     MOVE 'TRANSACTIONS ANALYZED' TO WS-STAT-LABEL.                       
052400     MOVE AN-TXN-ANALYZED TO WS-PRD-TXN-OUT.                              
052500     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
052600     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
052700         AFTER ADVANCING 1 LINE.                                          
052800                                                                          
052900     MOVE 'ANOMALY COUNT' TO WS-STAT-LABEL.                               
053000     MOVE AN-ANOMALY-COUNT TO WS-PRD-TXN-OUT.                             
053100     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
053200     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
053300         AFTER ADVANCING 1 LINE.                                          
053400                                                                          
053500     MOVE 'ANOMALY RATE PCT' TO WS-STAT-LABEL.                            
053600     MOVE WS-ANOMALY-RATE-PCT TO WS-GEO-SHARE-OUT.                        
053700     MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.                              
053800     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
053900         AFTER ADVANCING 1 LINE.                                          
054000                                                                          
054100     MOVE 'MEAN TRANSACTION VALUE' TO WS-STAT-LABEL.                      
054200     MOVE AN-MEAN-VALUE TO WS-ANM-AMOUNT-OUT.                             
054300     MOVE WS-ANM-AMOUNT-OUT TO WS-STAT-VALUE.                             
054400     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
054500         AFTER ADVANCING 1 LINE.                                          
054600                                                                          
054700     MOVE 'STDDEV TRANSACTION VALUE' TO WS-STAT-LABEL.                    
054800     MOVE AN-STDDEV-VALUE TO WS-ANM-AMOUNT-OUT.                           
054900     MOVE WS-ANM-AMOUNT-OUT TO WS-STAT-VALUE.                             
055000     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
055100         AFTER ADVANCING 1 LINE.                                          
055200                                                                          
055300     MOVE 'N' TO WS-EOF-SW.                                               
055400     MOVE 0 TO WS-ANM-COUNT.                                              
055500     PERFORM 610-PRINT-ONE-ANOMALY THRU 610-EXIT                          
055600         UNTIL WS-ANM-COUNT = 3 OR WS-AT-EOF.                             
055700                                                                          
055800     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
055900         AFTER ADVANCING 1 LINE.                                          
056000 600-EXIT.                                                                
056100     EXIT.                                                                
056200                                                                          
056300 610-PRINT-ONE-ANOMALY.                                                   
056400     READ ANOMFILE                                                        
056500         AT END                                                           
056600             SET WS-AT-EOF TO TRUE                                        
056700             GO TO 610-EXIT.                                              
056800                                                                          
056900     ADD 1 TO WS-ANM-COUNT.                                               
057000     MOVE WS-ANM-COUNT      TO WS-ANM-RANK-OUT.                           
057100     MOVE AN-INVOICE-NO     TO WS-ANM-INVOICE-OUT.                        
057200     MOVE AN-CUSTOMER-ID    TO WS-ANM-CUST-OUT.                           
057300     MOVE AN-AMOUNT         TO WS-ANM-AMOUNT-OUT.                         
057400     MOVE AN-Z-SCORE        TO WS-ANM-ZSCORE-OUT.                         
057500     WRITE RS-SUMMARY-LINE FROM WS-ANM-LINE                               
057600         AFTER ADVANCING 1 LINE.                                          
057700 610-EXIT.                                                                
057800     EXIT.                                                                
057900                                                                          
058000*---------------------------------------------------------------          
058100*    700-PRINT-DATA-QUALITY - SECTION 7.  DQLTFILE HOLDS EXACTLY          
058200*    ONE ROW.                                                             
058300*---------------------------------------------------------------          
058400 700-PRINT-DATA-QUALITY.                                                  
058500     MOVE 'DATA QUALITY' TO WS-SECTION-TITLE.                             
058600     WRITE RS-SUMMARY-LINE FROM WS-SECTION-HDR-LINE                       
058700         AFTER ADVANCING 1 LINE.                                          
058800                                                                          
058900     READ DQLTFILE                                                        
059000         AT END                                                           
059100             GO TO 700-EXIT.                                              
059200                                                                          
059300     MOVE 'TOTAL ROWS READ' TO WS-STAT-LABEL.                             
059400     MOVE DQ-TOTAL-ROWS TO WS-PRD-TXN-OUT.                                
059500     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
059600     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
059700         AFTER ADVANCING 1 LINE.                                          
059800                                                                          
059900     MOVE 'VALID ROWS' TO WS-STAT-LABEL.                                  
060000     MOVE DQ-VALID-ROWS TO WS-PRD-TXN-OUT.                                
060100     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
060200     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
060300         AFTER ADVANCING 1 LINE.                                          
060400                                                                          
060500     MOVE 'MISSING CUSTOMER ID' TO WS-STAT-LABEL.                         
060600     MOVE DQ-MISSING-CUSTOMER TO WS-PRD-TXN-OUT.                          
060700     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
060800     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
060900         AFTER ADVANCING 1 LINE.                                          
061000                                                                          
061100     MOVE 'COMPLETENESS RATE PCT' TO WS-STAT-LABEL.                       
061200     MOVE DQ-COMPLETENESS-PCT TO WS-GEO-SHARE-OUT.                        
061300     MOVE WS-GEO-SHARE-OUT TO WS-STAT-VALUE.                              
061400     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
061500         AFTER ADVANCING 1 LINE.                                          
061600                                                                          
061700     MOVE 'DEAD-LETTER COUNT' TO WS-STAT-LABEL.                           
061800     MOVE DQ-DLQ-COUNT TO WS-PRD-TXN-OUT.                                 
061900     MOVE WS-PRD-TXN-OUT TO WS-STAT-VALUE.                                
062000     WRITE RS-SUMMARY-LINE FROM WS-STAT-LINE                              
062100         AFTER ADVANCING 1 LINE.                                          
062200                                                                          
062300     WRITE RS-SUMMARY-LINE FROM WS-BLANK-LINE                             
062400         AFTER ADVANCING 1 LINE.                                          
062500 700-EXIT.                                                                
062600     EXIT.                                                                
062700                                                                          
062800*---------------------------------------------------------------          
062900*    800-PRINT-FOOTER - SECTION 8.                                        
063000*---------------------------------------------------------------          
063100 800-PRINT-FOOTER.                                                        
063200     WRITE RS-SUMMARY-LINE FROM WS-FOOTER-LINE                            
063300         AFTER ADVANCING 1 LINE.                                          
063400 800-EXIT.                                                                
063500     EXIT.                                                                
