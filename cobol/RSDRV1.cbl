000100****************************************************************          
000200*  PROGRAM:  RSDRV1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  MAIN DRIVER                                                 *          
000500*                                                               *         
000600*  TOP OF THE JOB STEP.  OWNS TRANFILE AND DLQFILE ONLY - EVERY *         
000700*  OTHER FILE IN THE RUN IS OPENED AND CLOSED BY THE PROGRAM    *         
000800*  THAT OWNS IT.  READS THE DAILY SALES EXTRACT ONE RECORD AT A *         
000900*  TIME, DERIVES TOTAL-AMOUNT AND THE RETURN FLAG, HANDS THE    *         
001000*  RECORD TO RSVAL1 FOR EDITING, ROUTES FAILURES TO THE DEAD-   *         
001100*  LETTER FILE AND VALID ROWS TO EVERY COLLECTOR SUBPROGRAM IN  *         
001200*  THE SAME PASS.  AT END OF FILE, FINALIZES EVERY COLLECTOR,   *         
001300*  RUNS RFM PASS 2 AND THE SUMMARY REPORT WRITER, THEN STOPS.   *         
001400****************************************************************          
001500*  AMENDMENT HISTORY                                           *          
001600*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001700*  --------  -----------  ----------  -----------------------  *          
001800*  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM - CALLS  *         
001900*                                     RSVAL1, RSMNY1, RSREV1,   *         
002000*                                     RSGEO1, RSPRD1, RSRET1.   *         
002100*  11/05/91  RGH          DPR-0580    RSRFM1 WIRED IN FOR THE   *         
002200*                                     NEW CUSTOMER PROFILE      *         
002300*                                     BUILD (RFM PASS 1).       *         
002400*  11/12/91  RGH          DPR-0581    RSRFM2 CALL ADDED AT END  *         
002500*                                     OF FILE FOR RFM PASS 2.   *         
002600*  03/09/92  RGH          DPR-0605    RSDQ1 WIRED IN FOR THE    *         
002700*                                     DATA-QUALITY SCORECARD.   *         
002800*  04/02/92  RGH          DPR-0612    RSRPT1 CALL ADDED AT END  *         
002900*                                     OF FILE FOR THE SUMMARY   *         
003000*                                     REPORT.                   *         
003100*  07/22/96  CAL          DPR-0833    UPSI-0 CONSOLE ECHO ADDED *         
003200*                                     FOR DEAD-LETTER ROWS -    *         
003300*                                     OPERATIONS WANTED TO SEE  *         
003400*                                     REJECTS ON THE SCREEN     *         
003500*                                     DURING TEST RUNS WITHOUT   *        
003600*                                     WAITING ON THE DLQ REPORT. *        
003700*  12/29/98  CAL          Y2K-0117    RT-INV-YEAR IS A 4-DIGIT  *         
003800*                                     FIELD ALREADY - REVIEWED  *         
003900*                                     AND SIGNED OFF, NO CHANGE. *        
004000*  02/20/03  JFR          CR-1104     RSDQ1'S FINALIZE CALL NOW *         
004100*                                     PASSES LK-RUN-TOTALS SO   *         
004200*                                     THE SCORECARD AGREES WITH *         
004300*                                     THE ROW COUNT THIS DRIVER  *        
004400*                                     ACTUALLY READ.             *        
004500****************************************************************          
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID.        RSDRV1.                                               
004800 AUTHOR.            R G HOLLOWAY.                                         
004900 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
005000 DATE-WRITTEN.      02/14/90.                                             
005100 DATE-COMPILED.                                                           
005200 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER.   IBM-370.                                              
005700 OBJECT-COMPUTER.   IBM-370.                                              
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
005900                     UPSI-0 IS RSDRV1-TEST-SWITCH.                        
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT TRANFILE   ASSIGN TO TRANFILE                                 
006400                        ORGANIZATION IS SEQUENTIAL.                       
006500     SELECT DLQFILE    ASSIGN TO DLQFILE                                  
006600                        ORGANIZATION IS SEQUENTIAL.                       
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  TRANFILE                                                             
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORDING MODE IS F.                                                 
007300     COPY RSTRANC.                                                        
007400                                                                          
007500 FD  DLQFILE                                                              
007600     LABEL RECORDS ARE STANDARD                                           
007700     RECORDING MODE IS F.                                                 
007800     COPY RSDLQR.                                                         
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100 01  WS-DRV1-SWITCHES.                                                    
008200     05  WS-EOF-SW               PIC X         VALUE 'N'.                 
008300         88  WS-AT-EOF           VALUE 'Y'.                               
008400         88  WS-NOT-EOF          VALUE 'N'.                               
008500     05  FILLER                  PIC X(19)     VALUE SPACES.              
008600                                                                          
008700 01  WS-DRV1-COUNTERS.                                                    
008800     05  WS-TOTAL-ROWS           PIC 9(7)      COMP-3 VALUE 0.            
008900     05  WS-DLQ-COUNT            PIC 9(7)      COMP-3 VALUE 0.            
009000     05  FILLER                  PIC X(10).                               
009100                                                                          
009200*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
009300 01  WS-DRV1-COUNTERS-DUMP REDEFINES WS-DRV1-COUNTERS.                    
009400     05  WS-COUNTERS-DUMP-BYTES  PIC X(18).                               
009500                                                                          
009600 01  WS-RUN-TIME                 PIC 9(6)      VALUE 0.                   
009700                                                                          
009800*    *** HH/MM/SS VIEW OF THE RUN-START TIME, USED ONLY ON THE  **        
009900*    *** CONSOLE BANNER WHEN THE TEST SWITCH IS ON.             **        
010000 01  WS-RUN-TIME-SPLIT REDEFINES WS-RUN-TIME.                             
010100     05  WS-RUN-HH               PIC 99.                                  
010200     05  WS-RUN-MM               PIC 99.                                  
010300     05  WS-RUN-SS               PIC 99.                                  
010400                                                                          
010500 01  WS-DLQ-ECHO-LINE.                                                    
010600     05  WS-DLQ-ECHO-ROW         PIC 9(7).                                
010700     05  FILLER                  PIC X(1)      VALUE SPACE.               
010800     05  WS-DLQ-ECHO-REASON      PIC X(60).                               
010900                                                                          
011000*    *** SHORT CONSOLE VIEW - ROW NUMBER ONLY - USED WHEN THE   **        
011100*    *** OPERATOR JUST WANTS A REJECT COUNT TICKING BY.         **        
011200 01  WS-DLQ-ECHO-SHORT-VIEW REDEFINES WS-DLQ-ECHO-LINE.                   
011300     05  WS-DLQ-ECHO-ROW-ONLY    PIC 9(7).                                
011400     05  FILLER                  PIC X(61).                               
011500                                                                          
011600 COPY RSMNYLK.                                                            
011700                                                                          
011800 01  LK-VALIDATION-RESULT.                                                
011900     05  LK-VALID-SW             PIC X.                                   
012000         88  LK-ROW-VALID        VALUE 'Y'.                               
012100         88  LK-ROW-INVALID      VALUE 'N'.                               
012200     05  LK-REASON               PIC X(60).                               
012300     05  FILLER                  PIC X(9).                                
012400                                                                          
012500 COPY RSCALLM.                                                            
012600                                                                          
012700 01  LK-RUN-TOTALS.                                                       
012800     05  LK-TOTAL-ROWS-READ      PIC 9(7).                                
012900     05  LK-DLQ-COUNT            PIC 9(7).                                
013000     05  FILLER                  PIC X(6).                                
013100                                                                          
013200 PROCEDURE DIVISION.                                                      
013300****************************************************************          
013400                                                                          
013500 000-MAIN.                                                                
013600     ACCEPT WS-RUN-TIME FROM TIME.                                        
013700     IF RSDRV1-TEST-SWITCH                                                
013800         DISPLAY 'RSDRV1 STARTING AT ' WS-RUN-HH ':'                      
013900                 WS-RUN-MM ':' WS-RUN-SS.                                 
014000                                                                          
014100     OPEN INPUT  TRANFILE.                                                
014200     OPEN OUTPUT DLQFILE.                                                 
014300                                                                          
014400     PERFORM 100-PROCESS-ONE-ROW THRU 100-EXIT                            
014500         UNTIL WS-AT-EOF.                                                 
014600                                                                          
014700     CLOSE TRANFILE DLQFILE.                                              
014800                                                                          
014900     PERFORM 900-FINALIZE-RUN THRU 900-EXIT.                              
015000                                                                          
015100     GOBACK.                                                              
015200                                                                          
015300*---------------------------------------------------------------          
015400*    100-PROCESS-ONE-ROW - READ, DERIVE TOTAL-AMOUNT AND THE              
015500*    RETURN FLAG, EDIT, THEN ROUTE TO THE DEAD-LETTER FILE OR             
015600*    TO EVERY COLLECTOR.                                                  
015700*---------------------------------------------------------------          
015800 100-PROCESS-ONE-ROW.                                                     
015900     READ TRANFILE                                                        
016000         AT END                                                           
016100             SET WS-AT-EOF TO TRUE                                        
016200             GO TO 100-EXIT.                                              
016300                                                                          
016400     ADD 1 TO WS-TOTAL-ROWS.                                              
016500     MOVE WS-TOTAL-ROWS TO RT-ROW-NUMBER.                                 
016600                                                                          
016700     PERFORM 150-DERIVE-TOTAL-AMOUNT THRU 150-EXIT.                       
016800     PERFORM 160-DERIVE-RETURN-FLAG  THRU 160-EXIT.                       
016900                                                                          
017000     CALL 'RSVAL1' USING RS-TRAN-RECORD, LK-VALIDATION-RESULT.            
017100                                                                          
017200     IF LK-ROW-INVALID                                                    
017300         PERFORM 200-WRITE-DLQ-ROW THRU 200-EXIT                          
017400     ELSE                                                                 
017500         PERFORM 300-CALL-COLLECTORS THRU 300-EXIT.                       
017600 100-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900*---------------------------------------------------------------          
018000*    150-DERIVE-TOTAL-AMOUNT - TOTAL-AMOUNT = UNIT-PRICE TIMES            
018100*    QUANTITY, ROUNDED HALF-UP, VIA THE HOUSE MONEY ROUTINE.              
018200*    QUANTITY IS NOT NUMERIC-CHECKED YET HERE - RSVAL1 CATCHES            
018300*    THAT AND THE ROW GOES TO THE DEAD-LETTER FILE REGARDLESS             
018400*    OF WHAT THIS PARAGRAPH COMPUTED.                                     
018500*---------------------------------------------------------------          
018600 150-DERIVE-TOTAL-AMOUNT.                                                 
018700     IF RT-UNIT-PRICE NOT NUMERIC OR RT-QUANTITY NOT NUMERIC              
018800         MOVE 0 TO RT-TOTAL-AMOUNT                                        
018900         GO TO 150-EXIT.                                                  
019000                                                                          
019100     MOVE RT-UNIT-PRICE  TO LK-OPERAND-1.                                 
019200     MOVE RT-QUANTITY    TO LK-OPERAND-2.                                 
019300     MOVE 'M' TO LK-FUNCTION-CODE.                                        
019400     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
019500     MOVE LK-RESULT TO RT-TOTAL-AMOUNT.                                   
019600 150-EXIT.                                                                
019700     EXIT.                                                                
019800                                                                          
019900*---------------------------------------------------------------          
020000*    160-DERIVE-RETURN-FLAG - IS-RETURN WHEN QUANTITY IS                  
020100*    NEGATIVE OR THE INVOICE NUMBER BEGINS WITH 'C' (CREDIT               
020200*    MEMO PREFIX ON THE LEDGER EXTRACT).                                  
020300*---------------------------------------------------------------          
020400 160-DERIVE-RETURN-FLAG.                                                  
020500     SET RT-NOT-RETURN TO TRUE.                                           
020600     IF RT-QUANTITY NUMERIC AND RT-QUANTITY < 0                           
020700         SET RT-IS-RETURN TO TRUE                                         
020800         GO TO 160-EXIT.                                                  
020900     IF RT-INVOICE-NO(1:1) = 'C'                                          
021000         SET RT-IS-RETURN TO TRUE.                                        
021100 160-EXIT.                                                                
021200     EXIT.                                                                
021300                                                                          
021400*---------------------------------------------------------------          
021500*    200-WRITE-DLQ-ROW                                                    
021600*---------------------------------------------------------------          
021700 200-WRITE-DLQ-ROW.                                                       
021800     ADD 1 TO WS-DLQ-COUNT.                                               
021900     MOVE SPACES          TO RS-DLQ-RECORD.                               
022000     MOVE RT-ROW-NUMBER   TO DL-ROW-NUMBER.                               
022100     MOVE RS-TRAN-RECORD  TO DL-RAW-RECORD.                               
022200     MOVE LK-REASON       TO DL-REASON.                                   
022300     WRITE RS-DLQ-RECORD.                                                 
022400                                                                          
022500     IF RSDRV1-TEST-SWITCH                                                
022600         MOVE RT-ROW-NUMBER TO WS-DLQ-ECHO-ROW                            
022700         MOVE LK-REASON     TO WS-DLQ-ECHO-REASON                         
022800         DISPLAY 'RSDRV1 REJECTED ROW ' WS-DLQ-ECHO-ROW-ONLY              
022900                 ' - ' WS-DLQ-ECHO-REASON.                                
023000 200-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300*---------------------------------------------------------------          
023400*    300-CALL-COLLECTORS - ONE ACCUMULATE CALL PER COLLECTOR,             
023500*    SAME VALID RECORD, SAME PASS.  ORDER DOES NOT MATTER - NONE          
023600*    OF THESE COLLECTORS SHARE STATE WITH EACH OTHER.                     
023700*---------------------------------------------------------------          
023800 300-CALL-COLLECTORS.                                                     
023900     SET CM-ACCUMULATE TO TRUE.                                           
024000     CALL 'RSREV1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024100     CALL 'RSGEO1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024200     CALL 'RSPRD1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024300     CALL 'RSRET1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024400     CALL 'RSANM1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024500     CALL 'RSRFM1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
024600     CALL 'RSDQ1'  USING RS-TRAN-RECORD, RS-CALL-MODE,                    
024700                         LK-RUN-TOTALS.                                   
024800 300-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100*---------------------------------------------------------------          
025200*    900-FINALIZE-RUN - ONE FINALIZE CALL PER COLLECTOR, THEN             
025300*    RFM PASS 2 AND THE SUMMARY REPORT WRITER.  RSDQ1'S FINALIZE          
025400*    CALL CARRIES THE ROW AND DEAD-LETTER COUNTS SINCE RSDQ1              
025500*    NEVER SEES A REJECTED ROW ITSELF.                                    
025600*---------------------------------------------------------------          
025700 900-FINALIZE-RUN.                                                        
025800     SET CM-FINALIZE TO TRUE.                                             
025900     MOVE WS-TOTAL-ROWS TO LK-TOTAL-ROWS-READ.                            
026000     MOVE WS-DLQ-COUNT  TO LK-DLQ-COUNT.                                  
026100                                                                          
026200     CALL 'RSREV1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026300     CALL 'RSGEO1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026400     CALL 'RSPRD1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026500     CALL 'RSRET1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026600     CALL 'RSANM1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026700     CALL 'RSRFM1' USING RS-TRAN-RECORD, RS-CALL-MODE.                    
026800     CALL 'RSDQ1'  USING RS-TRAN-RECORD, RS-CALL-MODE,                    
026900                         LK-RUN-TOTALS.                                   
027000                                                                          
027100     CALL 'RSRFM2'.                                                       
027200     CALL 'RSRPT1'.                                                       
027300 900-EXIT.                                                                
027400     EXIT.                                                                
