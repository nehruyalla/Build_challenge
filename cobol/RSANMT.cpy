000100*---------------------------------------------------------------          
000200*    RSANMT  -  ANOMALY TABLE RECORD                                      
000300*    ONE SUMMARY ROW PLUS UP TO 100 ANOMALY DETAIL ROWS                   
000400*    WRITTEN BY RSANM1 AFTER THE PASS-2 Z-SCORE SCAN.                     
000500*                                                                         
000600*    92/03/11  RGH  ORIGINAL LAYOUT.                                      
000700*---------------------------------------------------------------          
000800 01  RS-ANOMALY-RECORD.                                                   
000900     05  AN-RECORD-TYPE          PIC X.                                   
001000         88  AN-IS-SUMMARY       VALUE 'S'.                               
001100         88  AN-IS-DETAIL        VALUE 'D'.                               
001200     05  AN-RANK                 PIC 9(3).                                
001300     05  AN-INVOICE-NO           PIC X(10).                               
001400     05  AN-CUSTOMER-ID          PIC X(10).                               
001500     05  AN-AMOUNT               PIC S9(9)V99.                            
001600     05  AN-Z-SCORE              PIC S9(3)V99.                            
001700     05  AN-TXN-ANALYZED         PIC 9(7).                                
001800     05  AN-ANOMALY-COUNT        PIC 9(7).                                
001900     05  AN-MEAN-VALUE           PIC S9(9)V99.                            
002000     05  AN-STDDEV-VALUE         PIC S9(9)V99.                            
002100     05  FILLER                  PIC X(8).                                
