000100*---------------------------------------------------------------          
000200*    RSRETT  -  RETURNS TABLE RECORD                                      
000300*    ONE SUMMARY ROW PLUS THE TOP-10 MOST-RETURNED PRODUCT                
000400*    ROWS WRITTEN BY RSRET1 AFTER END OF FILE.                            
000500*                                                                         
000600*    92/03/08  RGH  ORIGINAL LAYOUT.                                      
000700*---------------------------------------------------------------          
000800 01  RS-RETURNS-RECORD.                                                   
000900     05  RN-RECORD-TYPE          PIC X.                                   
001000         88  RN-IS-SUMMARY       VALUE 'S'.                               
001100         88  RN-IS-DETAIL        VALUE 'D'.                               
001200     05  RN-RANK                 PIC 9(3).                                
001300     05  RN-STOCK-CODE           PIC X(10).                               
001400     05  RN-RETURN-COUNT         PIC 9(7).                                
001500     05  RN-RETURN-REVENUE       PIC S9(11)V99.                           
001600     05  RN-RETURN-RATE-PCT      PIC 9(3)V99.                             
001700     05  FILLER                  PIC X(20).                               
