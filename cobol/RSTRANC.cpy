000100*---------------------------------------------------------------          
000200*    RSTRANC  -  SALES LEDGER TRANSACTION RECORD                          
000300*    ONE RECORD PER INVOICE LINE ON THE DAILY SALES EXTRACT.              
000400*    USED IN THE FD OF RSDRV1 AND COPIED INTO THE LINKAGE                 
000500*    SECTION OF EVERY PROGRAM THAT RECEIVES A TRANSACTION.                
000600*                                                                         
000700*    90/02/14  RGH  ORIGINAL LAYOUT FOR THE LEDGER EXTRACT.               
000800*    94/07/09  RGH  ADDED RT-TOTAL-AMOUNT AND RT-RETURN-SW SO             
000900*                   CALLED PROGRAMS DO NOT RECOMPUTE THEM.                
001000*---------------------------------------------------------------          
001100 01  RS-TRAN-RECORD.                                                      
001200     05  RT-INVOICE-NO           PIC X(10).                               
001300     05  RT-STOCK-CODE           PIC X(10).                               
001400     05  RT-DESCRIPTION          PIC X(35).                               
001500     05  RT-QUANTITY             PIC S9(7).                               
001600     05  RT-INVOICE-DATE.                                                 
001700         10  RT-INV-DATE-YMD     PIC 9(8).                                
001800         10  RT-INV-DATE-HMS     PIC 9(4).                                
001900     05  RT-INV-DATE-SPLIT  REDEFINES RT-INVOICE-DATE.                    
002000         10  RT-INV-YEAR         PIC 9(4).                                
002100         10  RT-INV-MONTH        PIC 9(2).                                
002200         10  RT-INV-DAY          PIC 9(2).                                
002300         10  RT-INV-TIME         PIC 9(4).                                
002400     05  RT-UNIT-PRICE           PIC S9(7)V99.                            
002500     05  RT-CUSTOMER-ID           PIC X(10).                              
002600     05  RT-COUNTRY              PIC X(20).                               
002700     05  RT-TOTAL-AMOUNT         PIC S9(9)V99.                            
002800     05  RT-RETURN-SW            PIC X.                                   
002900         88  RT-IS-RETURN        VALUE 'Y'.                               
003000         88  RT-NOT-RETURN       VALUE 'N'.                               
003100     05  RT-ROW-NUMBER           PIC 9(7) COMP-3.                         
003200     05  FILLER                  PIC X(15).                               
