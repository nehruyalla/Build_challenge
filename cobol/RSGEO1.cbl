000100****************************************************************          
000200*  PROGRAM:  RSGEO1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  GEOGRAPHY (COUNTRY) REVENUE SUBROUTINE                      *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *         
000700*  REVENUE AND TRANSACTION COUNT BY COUNTRY, THEN ONCE MORE AT  *         
000800*  END OF FILE (MODE 'F') TO COMPUTE EACH COUNTRY'S SHARE OF    *         
000900*  TOTAL REVENUE AND WRITE THE GEOGRAPHY TABLE.  OWNS GEOGFILE. *         
001000****************************************************************          
001100*  AMENDMENT HISTORY                                           *          
001200*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001300*  --------  -----------  ----------  -----------------------  *          
001400*  03/04/92  RGH          DPR-0602    ORIGINAL PROGRAM.        *          
001500*  09/30/94  RGH          DPR-0735    COUNTRY TABLE RAISED     *          
001600*                                     FROM 40 TO 80 ENTRIES -  *          
001700*                                     EXPORT LEDGER ADDED A    *          
001800*                                     SECOND REGION.           *          
001900*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
002000*                                     PROGRAM - REVIEWED AND   *          
002100*                                     SIGNED OFF, NO CHANGE.   *          
002200*  06/14/02  JFR          CR-1104     REVENUE-SHARE-PCT NOW    *          
002300*                                     COMPUTED VIA RSMNY1 SO   *          
002400*                                     THE DIVIDE-BY-ZERO RULE  *          
002500*                                     IS THE SAME EVERYWHERE.  *          
002600****************************************************************          
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.        RSGEO1.                                               
002900 AUTHOR.            R G HOLLOWAY.                                         
003000 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003100 DATE-WRITTEN.      03/04/92.                                             
003200 DATE-COMPILED.                                                           
003300 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER.   IBM-370.                                              
003800 OBJECT-COMPUTER.   IBM-370.                                              
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004000                                                                          
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT GEOGFILE   ASSIGN TO GEOGFILE                                 
004400                        ORGANIZATION IS SEQUENTIAL.                       
004500                                                                          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  GEOGFILE                                                             
004900     LABEL RECORDS ARE STANDARD                                           
005000     RECORDING MODE IS F.                                                 
005100     COPY RSGEOT.                                                         
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400 01  WS-GEO1-SWITCHES.                                                    
005500     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
005600     05  FILLER                  PIC X(19)     VALUE SPACES.              
005700                                                                          
005800*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
005900 01  WS-GEO1-SWITCHES-DUMP REDEFINES WS-GEO1-SWITCHES.                    
006000     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
006100                                                                          
006200 01  WS-GEO1-TOTALS.                                                      
006300     05  WS-GRAND-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.            
006400     05  FILLER                  PIC X(10).                               
006500                                                                          
006600*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
006700 01  WS-GEO1-TOTALS-DUMP REDEFINES WS-GEO1-TOTALS.                        
006800     05  WS-TOTALS-DUMP-BYTES    PIC X(17).                               
006900                                                                          
007000 01  WS-COUNTRY-COUNT            PIC 9(5)      COMP-3 VALUE 0.            
007100                                                                          
007200 01  WS-COUNTRY-TABLE.                                                    
007300     05  WS-COUNTRY-ENTRY OCCURS 80 TIMES                                 
007400                        INDEXED BY WS-GX.                                 
007500         10  WS-COUNTRY-NAME         PIC X(20).                           
007600         10  WS-COUNTRY-REVENUE      PIC S9(11)V99 COMP-3.                
007700         10  WS-COUNTRY-TXN-COUNT    PIC 9(7)      COMP-3.                
007800                                                                          
007900*    *** FIRST-CHARACTER VIEW OF THE COUNTRY NAME, USED BY     **         
008000*    *** THE OPERATOR'S QUICK-SCAN UTILITY ON A LEDGER ABEND.  **         
008100 01  WS-COUNTRY-TABLE-SCAN REDEFINES WS-COUNTRY-TABLE.                    
008200     05  WS-COUNTRY-SCAN-ENTRY OCCURS 80 TIMES.                           
008300         10  WS-SCAN-FIRST-LETTER PIC X.                                  
008400         10  FILLER                PIC X(30).                             
008500                                                                          
008600 COPY RSMNYLK.                                                            
008700                                                                          
008800 01  WS-SORT-WORK.                                                        
008900     05  WS-SWAP-SW              PIC X.                                   
009000         88  WS-TABLE-SWAPPED    VALUE 'Y'.                               
009100         88  WS-TABLE-IN-ORDER   VALUE 'N'.                               
009200     05  WS-HOLD-COUNTRY-ENTRY   PIC X(31).                               
009300     05  FILLER                  PIC X(9).                                
009400                                                                          
009500 LINKAGE SECTION.                                                         
009600 COPY RSTRANC.                                                            
009700 COPY RSCALLM.                                                            
009800                                                                          
009900****************************************************************          
010000 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
010100****************************************************************          
010200                                                                          
010300 000-MAIN.                                                                
010400     IF CM-ACCUMULATE                                                     
010500         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
010600     ELSE IF CM-FINALIZE                                                  
010700         PERFORM 900-FINALIZE THRU 900-EXIT.                              
010800                                                                          
010900     GOBACK.                                                              
011000                                                                          
011100*---------------------------------------------------------------          
011200*    100-ACCUMULATE - SEARCH THE COUNTRY TABLE; NOT FOUND MEANS           
011300*    A NEW COUNTRY - ADD AN ENTRY AT THE END OF THE TABLE.                
011400*---------------------------------------------------------------          
011500 100-ACCUMULATE.                                                          
011600     IF WS-FIRST-TIME-SW = 'Y'                                            
011700         OPEN OUTPUT GEOGFILE                                             
011800         MOVE 0 TO WS-GRAND-REVENUE                                       
011900         MOVE 0 TO WS-COUNTRY-COUNT                                       
012000         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
012100                                                                          
012200     ADD RT-TOTAL-AMOUNT TO WS-GRAND-REVENUE.                             
012300                                                                          
012400     SET WS-GX TO 1.                                                      
012500     SEARCH WS-COUNTRY-ENTRY                                              
012600         AT END                                                           
012700             PERFORM 110-ADD-COUNTRY-ENTRY THRU 110-EXIT                  
012800         WHEN WS-COUNTRY-NAME(WS-GX) = RT-COUNTRY                         
012900             PERFORM 120-UPDATE-COUNTRY-ENTRY THRU 120-EXIT.              
013000 100-EXIT.                                                                
013100     EXIT.                                                                
013200                                                                          
013300 110-ADD-COUNTRY-ENTRY.                                                   
013400     IF WS-COUNTRY-COUNT NOT < 80                                         
013500         GO TO 110-EXIT.                                                  
013600                                                                          
013700     ADD 1 TO WS-COUNTRY-COUNT.                                           
013800     SET WS-GX TO WS-COUNTRY-COUNT.                                       
013900     MOVE RT-COUNTRY         TO WS-COUNTRY-NAME(WS-GX).                   
014000     MOVE RT-TOTAL-AMOUNT    TO WS-COUNTRY-REVENUE(WS-GX).                
014100     MOVE 1                  TO WS-COUNTRY-TXN-COUNT(WS-GX).              
014200 110-EXIT.                                                                
014300     EXIT.                                                                
014400                                                                          
014500 120-UPDATE-COUNTRY-ENTRY.                                                
014600     ADD RT-TOTAL-AMOUNT TO WS-COUNTRY-REVENUE(WS-GX).                    
014700     ADD 1 TO WS-COUNTRY-TXN-COUNT(WS-GX).                                
014800 120-EXIT.                                                                
014900     EXIT.                                                                
015000                                                                          
015100*---------------------------------------------------------------          
015200*    900-FINALIZE - COMPUTE EACH COUNTRY'S REVENUE SHARE AND              
015300*    WRITE THE GEOGRAPHY TABLE, SORTED DESCENDING BY REVENUE.             
015400*---------------------------------------------------------------          
015500 900-FINALIZE.                                                            
015600     PERFORM 910-SORT-COUNTRY-TABLE THRU 910-EXIT.                        
015700                                                                          
015800     IF WS-COUNTRY-COUNT = 0                                              
015900         GO TO 950-CLOSE-UP.                                              
016000                                                                          
016100     PERFORM 930-WRITE-ONE-COUNTRY THRU 930-EXIT                          
016200         VARYING WS-GX FROM 1 BY 1                                        
016300         UNTIL WS-GX > WS-COUNTRY-COUNT.                                  
016400                                                                          
016500 950-CLOSE-UP.                                                            
016600     CLOSE GEOGFILE.                                                      
016700 900-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 910-SORT-COUNTRY-TABLE.                                                  
017100     IF WS-COUNTRY-COUNT < 2                                              
017200         GO TO 910-EXIT.                                                  
017300                                                                          
017400     SET WS-TABLE-SWAPPED TO TRUE.                                        
017500     PERFORM 915-COUNTRY-BUBBLE-PASS THRU 915-EXIT                        
017600         UNTIL WS-TABLE-IN-ORDER.                                         
017700 910-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000 915-COUNTRY-BUBBLE-PASS.                                                 
018100     SET WS-TABLE-IN-ORDER TO TRUE.                                       
018200     PERFORM 918-COUNTRY-COMPARE-SWAP THRU 918-EXIT                       
018300         VARYING WS-GX FROM 1 BY 1                                        
018400         UNTIL WS-GX > WS-COUNTRY-COUNT - 1.                              
018500 915-EXIT.                                                                
018600     EXIT.                                                                
018700                                                                          
018800 918-COUNTRY-COMPARE-SWAP.                                                
018900     IF WS-COUNTRY-REVENUE(WS-GX) < WS-COUNTRY-REVENUE(WS-GX + 1)         
019000         MOVE WS-COUNTRY-ENTRY(WS-GX)   TO WS-HOLD-COUNTRY-ENTRY          
019100         MOVE WS-COUNTRY-ENTRY(WS-GX + 1)                                 
019200                                     TO WS-COUNTRY-ENTRY(WS-GX)           
019300         MOVE WS-HOLD-COUNTRY-ENTRY                                       
019400                                 TO WS-COUNTRY-ENTRY(WS-GX + 1)           
019500         SET WS-TABLE-SWAPPED TO TRUE.                                    
019600 918-EXIT.                                                                
019700     EXIT.                                                                
019800                                                                          
019900 930-WRITE-ONE-COUNTRY.                                                   
020000     MOVE 'D' TO LK-FUNCTION-CODE.                                        
020100     MOVE WS-COUNTRY-REVENUE(WS-GX) TO LK-OPERAND-1.                      
020200     MOVE WS-GRAND-REVENUE          TO LK-OPERAND-2.                      
020300     CALL 'RSMNY1' USING LK-MONEY-REQUEST.                                
020400                                                                          
020500     MOVE SPACES TO RS-GEOGRAPHY-RECORD.                                  
020600     MOVE WS-COUNTRY-NAME(WS-GX)      TO GO-COUNTRY.                      
020700     MOVE WS-COUNTRY-REVENUE(WS-GX)   TO GO-REVENUE.                      
020800     MOVE WS-COUNTRY-TXN-COUNT(WS-GX) TO GO-TXN-COUNT.                    
020900     IF LK-DIVIDE-BY-ZERO                                                 
021000         MOVE 0 TO GO-REVENUE-SHARE-PCT                                   
021100     ELSE                                                                 
021200         MOVE LK-RESULT TO GO-REVENUE-SHARE-PCT.                          
021300     WRITE RS-GEOGRAPHY-RECORD.                                           
021400 930-EXIT.                                                                
021500     EXIT.                                                                
