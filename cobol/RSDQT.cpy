000100*---------------------------------------------------------------          
000200*    RSDQT  -  DATA-QUALITY TABLE RECORD  (ONE SUMMARY ROW)               
000300*                                                                         
000400*    92/03/09  RGH  ORIGINAL LAYOUT.                                      
000500*---------------------------------------------------------------          
000600 01  RS-DATA-QUALITY-RECORD.                                              
000700     05  DQ-TOTAL-ROWS           PIC 9(7).                                
000800     05  DQ-VALID-ROWS           PIC 9(7).                                
000900     05  DQ-DLQ-COUNT            PIC 9(7).                                
001000     05  DQ-MISSING-CUSTOMER     PIC 9(7).                                
001100     05  DQ-MISSING-DESCRIPTION  PIC 9(7).                                
001200     05  DQ-COMPLETENESS-PCT     PIC 9(3)V99.                             
001300     05  FILLER                  PIC X(20).                               
