000100*---------------------------------------------------------------          
000200*    RSGEOT  -  GEOGRAPHY TABLE RECORD  (ONE PER COUNTRY)                 
000300*                                                                         
000400*    92/03/04  RGH  ORIGINAL LAYOUT.                                      
000500*---------------------------------------------------------------          
000600 01  RS-GEOGRAPHY-RECORD.                                                 
000700     05  GO-COUNTRY              PIC X(20).                               
000800     05  GO-REVENUE              PIC S9(11)V99.                           
000900     05  GO-TXN-COUNT            PIC 9(7).                                
001000     05  GO-REVENUE-SHARE-PCT    PIC 9(3)V99.                             
001100     05  FILLER                  PIC X(20).                               
