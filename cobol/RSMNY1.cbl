000100****************************************************************          
000200*  PROGRAM:  RSMNY1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  MONEY ARITHMETIC SUBROUTINE                                 *          
000500*                                                               *         
000600*  ALL MONEY TOUCHED BY THE ANALYTICS RUN PASSES THROUGH THIS  *          
000700*  ROUTINE SO THE ROUNDING RULE LIVES IN ONE PLACE.  RETURNS   *          
000800*  TOTAL-AMOUNT = UNIT-PRICE TIMES QUANTITY, ROUNDED HALF-UP   *          
000900*  TO 2 DECIMALS.  QUANTITY CARRIES THE SIGN FOR RETURNS SO    *          
001000*  TOTAL-AMOUNT COMES OUT NEGATIVE WITHOUT ANY SPECIAL CASE.   *          
001100****************************************************************          
001200*  AMENDMENT HISTORY                                           *          
001300*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001400*  --------  -----------  ----------  -----------------------  *          
001500*  02/14/90  RGH          DPR-0441    ORIGINAL PROGRAM.        *          
001600*  06/11/92  RGH          DPR-0615    ROUNDED CLAUSE CHANGED   *          
001700*                                     FROM NEAREST-EVEN TO     *          
001800*                                     HALF-UP PER AUDIT.       *          
001900*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
002000*                                     PROGRAM - REVIEWED AND   *          
002100*                                     SIGNED OFF, NO CHANGE.   *          
002200*  02/20/03  JFR          CR-1104     ADDED DIVIDE ENTRY POINT *          
002300*                                     FOR THE REVENUE-SHARE    *          
002400*                                     AND RATE CALCULATIONS -  *          
002500*                                     DIVIDE BY ZERO IS NOW AN *          
002600*                                     ERROR CONDITION, NOT A   *          
002700*                                     SILENT ZERO.             *          
002800****************************************************************          
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.        RSMNY1.                                               
003100 AUTHOR.            R G HOLLOWAY.                                         
003200 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003300 DATE-WRITTEN.      02/14/90.                                             
003400 DATE-COMPILED.                                                           
003500 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004200                                                                          
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500 01  WS-MNY1-WORK.                                                        
004600     05  WS-RAW-AMOUNT           PIC S9(11)V9(4) COMP-3                   
004700                                                   VALUE 0.               
004800     05  WS-ROUND-CARRY          PIC S9V9(4)   COMP-3 VALUE 0.            
004900     05  FILLER                  PIC X(12).                               
005000                                                                          
005100*    *** ABEND-DUMP VIEW OF THE WORK AREA FOR THE OPERATIONS  ***         
005200*    *** DESK - SEE IT AS RAW BYTES WHEN A SIZE ERROR ABENDS  ***         
005300 01  WS-MNY1-WORK-DUMP REDEFINES WS-MNY1-WORK.                            
005400     05  WS-WORK-DUMP-BYTES      PIC X(23).                               
005500                                                                          
005600*    *** ISOLATES JUST THE RAW-AMOUNT PACKED BYTES FROM THE     **        
005700*    *** ROUND-CARRY/FILLER TAIL - ADDED AFTER THE DPR-0615      **       
005800*    *** ROUNDING-RULE CHANGE SO A SIZE-ERROR ABEND COULD BE     **       
005900*    *** CHECKED WITHOUT WADING THROUGH THE WHOLE WORK AREA.     **       
006000 01  WS-MNY1-RAW-AMOUNT-BYTES-VIEW REDEFINES WS-MNY1-WORK.                
006100     05  WS-RAW-AMOUNT-BYTES     PIC X(8).                                
006200     05  FILLER                  PIC X(15).                               
006300                                                                          
006400 01  WS-MNY1-SWITCHES.                                                    
006500     05  WS-DIVIDE-ERROR-SW      PIC X         VALUE 'N'.                 
006600         88  WS-DIVIDE-OK        VALUE 'N'.                               
006700         88  WS-DIVIDE-FAILED    VALUE 'Y'.                               
006800     05  FILLER                  PIC X(19).                               
006900                                                                          
007000*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
007100 01  WS-MNY1-SWITCHES-DUMP REDEFINES WS-MNY1-SWITCHES.                    
007200     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
007300                                                                          
007400*---------------------------------------------------------------          
007500*    LK-MONEY-REQUEST TELLS THIS PROGRAM WHICH ENTRY TO RUN -             
007600*    'M' MULTIPLY (UNIT-PRICE BY QUANTITY), 'D' DIVIDE (A                 
007700*    PERCENTAGE OR RATE CALCULATION, PART OVER WHOLE TIMES 100).          
007800*    LAYOUT LIVES IN RSMNYLK SO EVERY CALLER STAYS IN STEP.               
007900*---------------------------------------------------------------          
008000 LINKAGE SECTION.                                                         
008100 COPY RSMNYLK.                                                            
008200                                                                          
008300****************************************************************          
008400 PROCEDURE DIVISION USING LK-MONEY-REQUEST.                               
008500****************************************************************          
008600                                                                          
008700 000-MAIN.                                                                
008800     MOVE 'N' TO LK-ERROR-SW.                                             
008900     IF LK-MULTIPLY                                                       
009000         PERFORM 100-MULTIPLY-AND-ROUND THRU 100-EXIT                     
009100     ELSE IF LK-DIVIDE                                                    
009200         PERFORM 200-DIVIDE-AND-ROUND THRU 200-EXIT                       
009300     ELSE                                                                 
009400         MOVE 'Y' TO LK-ERROR-SW.                                         
009500                                                                          
009600     GOBACK.                                                              
009700                                                                          
009800*---------------------------------------------------------------          
009900*    100-MULTIPLY-AND-ROUND - TOTAL-AMOUNT = UNIT-PRICE TIMES             
010000*    QUANTITY, ROUNDED HALF-UP TO 2 DECIMALS.  OPERAND-2 CARRIES          
010100*    4 DECIMAL PLACES SO QUANTITY (A WHOLE NUMBER) LINES UP               
010200*    WITH UNIT-PRICE WITHOUT TRUNCATING THE UNIT-PRICE PENNIES.           
010300*---------------------------------------------------------------          
010400 100-MULTIPLY-AND-ROUND.                                                  
010500*    *** COMPUTE THE EXTENDED AMOUNT AT FULL PRECISION ***                
010600     COMPUTE WS-RAW-AMOUNT ROUNDED =                                      
010700         LK-OPERAND-1 * LK-OPERAND-2                                      
010800         ON SIZE ERROR                                                    
010900             MOVE 'Y' TO LK-ERROR-SW                                      
011000             MOVE 0 TO LK-RESULT                                          
011100             GO TO 100-EXIT.                                              
011200*    *** ROUND HALF-UP TO 2 DECIMALS - NEVER BANKERS ROUNDING **          
011300     COMPUTE LK-RESULT ROUNDED =                                          
011400         WS-RAW-AMOUNT                                                    
011500         ON SIZE ERROR                                                    
011600             MOVE 'Y' TO LK-ERROR-SW                                      
011700             MOVE 0 TO LK-RESULT.                                         
011800 100-EXIT.                                                                
011900     EXIT.                                                                
012000                                                                          
012100*---------------------------------------------------------------          
012200*    200-DIVIDE-AND-ROUND - USED FOR RATE/PERCENTAGE WORK, E.G.           
012300*    REVENUE SHARE, RETURN RATE, COMPLETENESS RATE.  OPERAND-1            
012400*    IS THE PART, OPERAND-2 THE WHOLE.  DIVIDE BY ZERO IS AN              
012500*    ERROR CONDITION PER THE BUSINESS RULES - THE CALLER MUST             
012600*    CHECK LK-ERROR-SW AND SUPPLY ITS OWN ZERO DEFAULT.                   
012700*---------------------------------------------------------------          
012800 200-DIVIDE-AND-ROUND.                                                    
012900     IF LK-OPERAND-2 = 0                                                  
013000         MOVE 'Y' TO LK-ERROR-SW                                          
013100         MOVE 0 TO LK-RESULT                                              
013200         GO TO 200-EXIT.                                                  
013300                                                                          
013400     COMPUTE LK-RESULT ROUNDED =                                          
013500         (LK-OPERAND-1 / LK-OPERAND-2) * 100                              
013600         ON SIZE ERROR                                                    
013700             MOVE 'Y' TO LK-ERROR-SW                                      
013800             MOVE 0 TO LK-RESULT.                                         
013900 200-EXIT.                                                                
014000     EXIT.                                                                
