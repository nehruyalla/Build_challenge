000100****************************************************************          
000200*  PROGRAM:  RSPRD1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  PRODUCT (STOCK CODE) REVENUE SUBROUTINE                     *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION (MODE 'A') TO ACCUMULATE   *         
000700*  REVENUE, QUANTITY AND TRANSACTION COUNT BY STOCK CODE, THEN  *         
000800*  ONCE MORE AT END OF FILE (MODE 'F') TO SELECT THE TOP-K      *         
000900*  PRODUCTS BY REVENUE AND WRITE THE PRODUCT TABLE.  OWNS       *         
001000*  PRODFILE.  DESCRIPTION KEPT IS THE MOST RECENT NON-BLANK     *         
001100*  ONE SEEN FOR THE STOCK CODE, LAST ONE IN THE FILE WINS.      *         
001200****************************************************************          
001300*  AMENDMENT HISTORY                                           *          
001400*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001500*  --------  -----------  ----------  -----------------------  *          
001600*  03/06/92  RGH          DPR-0603    ORIGINAL PROGRAM.        *          
001700*  02/11/95  RGH          DPR-0751    PRODUCT TABLE RAISED     *          
001800*                                     FROM 2000 TO 5000 STOCK  *          
001900*                                     CODES - CATALOG GREW.    *          
002000*  12/29/98  CAL          Y2K-0117    NO DATE FIELDS IN THIS   *          
002100*                                     PROGRAM - REVIEWED AND   *          
002200*                                     SIGNED OFF, NO CHANGE.   *          
002300*  11/02/00  JFR          CR-0980     RANK TABLE WIDENED TO 50 *          
002400*                                     SLOTS SO WS-TOP-K CAN BE *          
002500*                                     RAISED ABOVE 10 WITHOUT  *          
002600*                                     A RECOMPILE IF MERCHAN-  *          
002700*                                     DISING ASKS FOR MORE.    *          
002800****************************************************************          
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.        RSPRD1.                                               
003100 AUTHOR.            R G HOLLOWAY.                                         
003200 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003300 DATE-WRITTEN.      03/06/92.                                             
003400 DATE-COMPILED.                                                           
003500 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT PRODFILE   ASSIGN TO PRODFILE                                 
004600                        ORGANIZATION IS SEQUENTIAL.                       
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  PRODFILE                                                             
005100     LABEL RECORDS ARE STANDARD                                           
005200     RECORDING MODE IS F.                                                 
005300     COPY RSPRDT.                                                         
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600 01  WS-PRD1-SWITCHES.                                                    
005700     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
005800     05  FILLER                  PIC X(19)     VALUE SPACES.              
005900                                                                          
006000*    *** CONSOLE DUMP VIEW OF THE SWITCHES BYTE ***                       
006100 01  WS-PRD1-SWITCHES-DUMP REDEFINES WS-PRD1-SWITCHES.                    
006200     05  WS-SWITCHES-DUMP-BYTES  PIC X(20).                               
006300                                                                          
006400 01  WS-PRD1-COUNTERS.                                                    
006500     05  WS-TOP-K                PIC 9(3)      COMP-3 VALUE 10.           
006600     05  WS-PRODUCT-COUNT        PIC 9(5)      COMP-3 VALUE 0.            
006700     05  FILLER                  PIC X(10).                               
006800                                                                          
006900*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
007000 01  WS-PRD1-COUNTERS-DUMP REDEFINES WS-PRD1-COUNTERS.                    
007100     05  WS-COUNTERS-DUMP-BYTES  PIC X(15).                               
007200                                                                          
007300 01  WS-PRODUCT-TABLE.                                                    
007400     05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES                               
007500                        INDEXED BY WS-PX.                                 
007600         10  WS-PRODUCT-CODE         PIC X(10).                           
007700         10  WS-PRODUCT-DESC         PIC X(35).                           
007800         10  WS-PRODUCT-REVENUE      PIC S9(11)V99 COMP-3.                
007900         10  WS-PRODUCT-QTY-SOLD     PIC S9(9)     COMP-3.                
008000         10  WS-PRODUCT-TXN-COUNT    PIC 9(7)      COMP-3.                
008100                                                                          
008200*    *** SHORT VIEW USED WHEN LOADING THE RANK TABLE - ONLY   **          
008300*    *** CODE AND REVENUE MATTER TO THE SELECTION LOGIC.      **          
008400 01  WS-PRODUCT-RANK-VIEW REDEFINES WS-PRODUCT-TABLE.                     
008500     05  WS-PRODUCT-RANK-ENTRY OCCURS 5000 TIMES.                         
008600         10  WS-RANK-CODE            PIC X(10).                           
008700         10  FILLER                  PIC X(51).                           
008800                                                                          
008900 01  WS-RANK-TABLE.                                                       
009000     05  WS-RANK-ENTRY OCCURS 50 TIMES                                    
009100                        INDEXED BY WS-RX.                                 
009200         10  WS-RANK-INDEX           PIC 9(5)      COMP-3.                
009300 01  WS-RANK-COUNT                   PIC 9(3)      COMP-3 VALUE 0.        
009400                                                                          
009500 01  WS-SORT-WORK.                                                        
009600     05  WS-LOW-SLOT             PIC 9(3)      COMP-3.                    
009700     05  WS-LOW-REVENUE          PIC S9(11)V99 COMP-3.                    
009800     05  WS-SWAP-INDEX           PIC 9(5)      COMP-3.                    
009900     05  FILLER                  PIC X(10).                               
010000                                                                          
010100 LINKAGE SECTION.                                                         
010200 COPY RSTRANC.                                                            
010300 COPY RSCALLM.                                                            
010400                                                                          
010500****************************************************************          
010600 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
010700****************************************************************          
010800                                                                          
010900 000-MAIN.                                                                
011000     IF CM-ACCUMULATE                                                     
011100         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
011200     ELSE IF CM-FINALIZE                                                  
011300         PERFORM 900-FINALIZE THRU 900-EXIT.                              
011400                                                                          
011500     GOBACK.                                                              
011600                                                                          
011700*---------------------------------------------------------------          
011800*    100-ACCUMULATE - SEARCH THE PRODUCT TABLE; NOT FOUND MEANS           
011900*    A NEW STOCK CODE - ADD AN ENTRY AT THE END OF THE TABLE.             
012000*---------------------------------------------------------------          
012100 100-ACCUMULATE.                                                          
012200     IF WS-FIRST-TIME-SW = 'Y'                                            
012300         OPEN OUTPUT PRODFILE                                             
012400         MOVE 0 TO WS-PRODUCT-COUNT                                       
012500         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
012600                                                                          
012700     SET WS-PX TO 1.                                                      
012800     SEARCH WS-PRODUCT-ENTRY                                              
012900         AT END                                                           
013000             PERFORM 110-ADD-PRODUCT-ENTRY THRU 110-EXIT                  
013100         WHEN WS-PRODUCT-CODE(WS-PX) = RT-STOCK-CODE                      
013200             PERFORM 120-UPDATE-PRODUCT-ENTRY THRU 120-EXIT.              
013300 100-EXIT.                                                                
013400     EXIT.                                                                
013500                                                                          
013600 110-ADD-PRODUCT-ENTRY.                                                   
013700     IF WS-PRODUCT-COUNT NOT < 5000                                       
013800         GO TO 110-EXIT.                                                  
013900                                                                          
014000     ADD 1 TO WS-PRODUCT-COUNT.                                           
014100     SET WS-PX TO WS-PRODUCT-COUNT.                                       
014200     MOVE RT-STOCK-CODE      TO WS-PRODUCT-CODE(WS-PX).                   
014300     MOVE RT-DESCRIPTION     TO WS-PRODUCT-DESC(WS-PX).                   
014400     MOVE RT-TOTAL-AMOUNT    TO WS-PRODUCT-REVENUE(WS-PX).                
014500     MOVE RT-QUANTITY        TO WS-PRODUCT-QTY-SOLD(WS-PX).               
014600     MOVE 1                  TO WS-PRODUCT-TXN-COUNT(WS-PX).              
014700 110-EXIT.                                                                
014800     EXIT.                                                                
014900                                                                          
015000 120-UPDATE-PRODUCT-ENTRY.                                                
015100     IF RT-DESCRIPTION NOT = SPACES                                       
015200         MOVE RT-DESCRIPTION TO WS-PRODUCT-DESC(WS-PX).                   
015300                                                                          
015400     ADD RT-TOTAL-AMOUNT TO WS-PRODUCT-REVENUE(WS-PX).                    
015500     ADD RT-QUANTITY     TO WS-PRODUCT-QTY-SOLD(WS-PX).                   
015600     ADD 1 TO WS-PRODUCT-TXN-COUNT(WS-PX).                                
015700 120-EXIT.                                                                
015800     EXIT.                                                                
015900                                                                          
016000*---------------------------------------------------------------          
016100*    900-FINALIZE - WRITE THE SUMMARY ROW (UNIQUE PRODUCT                 
016200*    COUNT), SELECT THE TOP-K BY REVENUE AND WRITE THEM.                  
016300*---------------------------------------------------------------          
016400 900-FINALIZE.                                                            
016500     MOVE SPACES TO RS-PRODUCT-RECORD.                                    
016600     SET PR-IS-SUMMARY TO TRUE.                                           
016700     MOVE ZERO TO PR-RANK.                                                
016800     MOVE SPACES TO PR-STOCK-CODE PR-DESCRIPTION.                         
016900     MOVE ZERO TO PR-REVENUE PR-QUANTITY-SOLD.                            
017000     MOVE WS-PRODUCT-COUNT TO PR-UNIQUE-PRODUCTS.                         
017100     WRITE RS-PRODUCT-RECORD.                                             
017200                                                                          
017300     PERFORM 910-SELECT-TOP-K THRU 910-EXIT.                              
017400     PERFORM 930-WRITE-TOP-K THRU 930-EXIT.                               
017500                                                                          
017600     CLOSE PRODFILE.                                                      
017700 900-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000*---------------------------------------------------------------          
018100*    910-SELECT-TOP-K - NO SORT VERB AVAILABLE FOR AN IN-                 
018200*    STORAGE TABLE, SO WE KEEP A SMALL RANK TABLE OF THE K                
018300*    HIGHEST-REVENUE SUBSCRIPTS SEEN SO FAR.  EACH PRODUCT IS             
018400*    TESTED AGAINST THE CURRENT LOWEST RANK-TABLE ENTRY.                  
018500*---------------------------------------------------------------          
018600 910-SELECT-TOP-K.                                                        
018700     MOVE 0 TO WS-RANK-COUNT.                                             
018800     IF WS-PRODUCT-COUNT = 0                                              
018900         GO TO 910-EXIT.                                                  
019000                                                                          
019100     PERFORM 915-CONSIDER-ONE-PRODUCT THRU 915-EXIT                       
019200         VARYING WS-PX FROM 1 BY 1                                        
019300         UNTIL WS-PX > WS-PRODUCT-COUNT.                                  
019400 910-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700 915-CONSIDER-ONE-PRODUCT.                                                
019800     IF WS-RANK-COUNT < WS-TOP-K                                          
019900         ADD 1 TO WS-RANK-COUNT                                           
020000         SET WS-RX TO WS-RANK-COUNT                                       
020100         SET WS-RANK-INDEX(WS-RX) TO WS-PX                                
020200         GO TO 915-EXIT.                                                  
020300                                                                          
020400     PERFORM 918-FIND-LOWEST-RANK THRU 918-EXIT.                          
020500     IF WS-PRODUCT-REVENUE(WS-PX) > WS-LOW-REVENUE                        
020600         SET WS-RX TO WS-LOW-SLOT                                         
020700         SET WS-RANK-INDEX(WS-RX) TO WS-PX.                               
020800 915-EXIT.                                                                
020900     EXIT.                                                                
021000                                                                          
021100 918-FIND-LOWEST-RANK.                                                    
021200     SET WS-LOW-SLOT TO 1.                                                
021300     MOVE WS-PRODUCT-REVENUE(WS-RANK-INDEX(1)) TO WS-LOW-REVENUE.         
021400     PERFORM 919-TEST-ONE-RANK-SLOT THRU 919-EXIT                         
021500         VARYING WS-RX FROM 2 BY 1                                        
021600         UNTIL WS-RX > WS-RANK-COUNT.                                     
021700 918-EXIT.                                                                
021800     EXIT.                                                                
021900                                                                          
022000 919-TEST-ONE-RANK-SLOT.                                                  
022100     IF WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-RX)) < WS-LOW-REVENUE         
022200         MOVE WS-RX TO WS-LOW-SLOT                                        
022300         MOVE WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-RX))                    
022400                                       TO WS-LOW-REVENUE.                 
022500 919-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800*---------------------------------------------------------------          
022900*    930-WRITE-TOP-K - THE RANK TABLE IS NOT IN REVENUE ORDER -           
023000*    A SMALL INSERTION SORT ON THE SUBSCRIPTS PUTS IT IN                  
023100*    DESCENDING REVENUE ORDER BEFORE WE WRITE IT OUT.                     
023200*---------------------------------------------------------------          
023300 930-WRITE-TOP-K.                                                         
023400     IF WS-RANK-COUNT = 0                                                 
023500         GO TO 930-EXIT.                                                  
023600                                                                          
023700     PERFORM 935-SORT-RANK-TABLE THRU 935-EXIT                            
023800         VARYING WS-RX FROM 1 BY 1                                        
023900         UNTIL WS-RX > WS-RANK-COUNT - 1.                                 
024000                                                                          
024100     PERFORM 938-WRITE-ONE-RANK-ROW THRU 938-EXIT                         
024200         VARYING WS-RX FROM 1 BY 1                                        
024300         UNTIL WS-RX > WS-RANK-COUNT.                                     
024400 930-EXIT.                                                                
024500     EXIT.                                                                
024600                                                                          
024700 935-SORT-RANK-TABLE.                                                     
024800     PERFORM 936-COMPARE-SWAP-RANK THRU 936-EXIT                          
024900         VARYING WS-PX FROM 1 BY 1                                        
025000         UNTIL WS-PX > WS-RANK-COUNT - WS-RX.                             
025100 935-EXIT.                                                                
025200     EXIT.                                                                
025300                                                                          
025400 936-COMPARE-SWAP-RANK.                                                   
025500     IF WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-PX)) <                        
025600                 WS-PRODUCT-REVENUE(WS-RANK-INDEX(WS-PX + 1))             
025700         SET WS-SWAP-INDEX TO WS-RANK-INDEX(WS-PX)                        
025800         SET WS-RANK-INDEX(WS-PX) TO WS-RANK-INDEX(WS-PX + 1)             
025900         SET WS-RANK-INDEX(WS-PX + 1) TO WS-SWAP-INDEX.                   
026000 936-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 938-WRITE-ONE-RANK-ROW.                                                  
026400     SET WS-PX TO WS-RANK-INDEX(WS-RX).                                   
026500     MOVE SPACES TO RS-PRODUCT-RECORD.                                    
026600     SET PR-IS-DETAIL TO TRUE.                                            
026700     MOVE WS-RX                     TO PR-RANK.                           
026800     MOVE WS-PRODUCT-CODE(WS-PX)    TO PR-STOCK-CODE.                     
026900     MOVE WS-PRODUCT-DESC(WS-PX)    TO PR-DESCRIPTION.                    
027000     MOVE WS-PRODUCT-REVENUE(WS-PX) TO PR-REVENUE.                        
027100     MOVE WS-PRODUCT-QTY-SOLD(WS-PX) TO PR-QUANTITY-SOLD.                 
027200     MOVE WS-PRODUCT-TXN-COUNT(WS-PX) TO PR-TXN-COUNT.                    
027300     WRITE RS-PRODUCT-RECORD.                                             
027400 938-EXIT.                                                                
027500     EXIT.                                                                
