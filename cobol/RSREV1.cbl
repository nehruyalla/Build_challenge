000100****************************************************************          
000200*  PROGRAM:  RSREV1                                            *          
000300*  MIDLAND MERCANTILE - SALES LEDGER ANALYTICS RUN             *          
000400*  REVENUE ACCUMULATOR AND DAILY/MONTHLY BREAK SUBROUTINE      *          
000500*                                                               *         
000600*  CALLED ONCE PER VALID TRANSACTION BY RSDRV1 (MODE 'A'), THEN*          
000700*  ONCE MORE AT END OF FILE (MODE 'F') TO WRITE THE REVENUE     *         
000800*  TABLE.  GROSS AND NET REVENUE COME OUT EQUAL BY CONSTRUCTION *         
000900*  BECAUSE RETURNS CARRY A NEGATIVE TOTAL-AMOUNT ALREADY - DO   *         
001000*  NOT "FIX" THIS, IT IS CORRECT.  OWNS THE REVNFILE.           *         
001100****************************************************************          
001200*  AMENDMENT HISTORY                                           *          
001300*  DATE      PROGRAMMER   REQUEST     DESCRIPTION              *          
001400*  --------  -----------  ----------  -----------------------  *          
001500*  03/02/92  RGH          DPR-0601    ORIGINAL PROGRAM.        *          
001600*  08/17/93  RGH          DPR-0672    MONTHLY BREAK TABLE      *          
001700*                                     ADDED - FINANCE WANTS    *          
001800*                                     MONTH-OVER-MONTH TOO,    *          
001900*                                     NOT JUST DAILY.          *          
002000*  12/29/98  CAL          Y2K-0117    DAILY/MONTHLY KEYS ARE   *          
002100*                                     4-DIGIT-YEAR ALREADY     *          
002200*                                     FROM RSTRANC - VERIFIED  *          
002300*                                     NO 2-DIGIT YEAR MATH     *          
002400*                                     ANYWHERE IN THIS MODULE. *          
002500*  05/30/01  JFR          CR-1042     TABLE SIZES RAISED TO    *          
002600*                                     400 DAYS / 60 MONTHS FOR *          
002700*                                     MULTI-YEAR EXTRACT RUNS. *          
002800****************************************************************          
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID.        RSREV1.                                               
003100 AUTHOR.            R G HOLLOWAY.                                         
003200 INSTALLATION.      MIDLAND MERCANTILE DATA CENTER.                       
003300 DATE-WRITTEN.      03/02/92.                                             
003400 DATE-COMPILED.                                                           
003500 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.                     
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                                   
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT REVNFILE   ASSIGN TO REVNFILE                                 
004600                        ORGANIZATION IS SEQUENTIAL.                       
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  REVNFILE                                                             
005100     LABEL RECORDS ARE STANDARD                                           
005200     RECORDING MODE IS F.                                                 
005300     COPY RSREVT.                                                         
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600 01  WS-REV1-SWITCHES.                                                    
005700     05  WS-FIRST-TIME-SW        PIC X         VALUE 'Y'.                 
005800     05  FILLER                  PIC X(19)     VALUE SPACES.              
005900                                                                          
006000 01  WS-REV1-TOTALS.                                                      
006100     05  WS-GROSS-REVENUE        PIC S9(11)V99 COMP-3 VALUE 0.            
006200     05  WS-NET-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.            
006300     05  WS-TXN-COUNT            PIC 9(7)      COMP-3 VALUE 0.            
006400     05  WS-RETURN-COUNT         PIC 9(7)      COMP-3 VALUE 0.            
006500     05  FILLER                  PIC X(8).                                
006600                                                                          
006700*    *** ABEND-DUMP VIEW FOR THE OPERATIONS DESK ***                      
006800 01  WS-REV1-TOTALS-DUMP REDEFINES WS-REV1-TOTALS.                        
006900     05  WS-TOTALS-DUMP-BYTES    PIC X(30).                               
007000                                                                          
007100 01  WS-REV1-WORKAREA.                                                    
007200     05  WS-CUR-YRMO             PIC 9(6).                                
007300     05  FILLER                  PIC X(14).                               
007400                                                                          
007500 01  WS-DAILY-COUNT              PIC 9(7)      COMP-3 VALUE 0.            
007600 01  WS-MONTHLY-COUNT            PIC 9(7)      COMP-3 VALUE 0.            
007700                                                                          
007800 01  WS-DAILY-TABLE.                                                      
007900     05  WS-DAILY-ENTRY OCCURS 400 TIMES                                  
008000                        INDEXED BY WS-DX.                                 
008100         10  WS-DAILY-KEY            PIC 9(8).                            
008200         10  WS-DAILY-KEY-SPLIT REDEFINES WS-DAILY-KEY.                   
008300             15  WS-DAILY-KEY-YEAR   PIC 9(4).                            
008400             15  WS-DAILY-KEY-MONTH  PIC 9(2).                            
008500             15  WS-DAILY-KEY-DAY    PIC 9(2).                            
008600         10  WS-DAILY-GROSS          PIC S9(11)V99 COMP-3.                
008700         10  WS-DAILY-NET            PIC S9(11)V99 COMP-3.                
008800         10  WS-DAILY-TXN-COUNT      PIC 9(7)      COMP-3.                
008900         10  WS-DAILY-RET-COUNT      PIC 9(7)      COMP-3.                
009000                                                                          
009100 01  WS-MONTHLY-TABLE.                                                    
009200     05  WS-MONTHLY-ENTRY OCCURS 60 TIMES                                 
009300                        INDEXED BY WS-MX.                                 
009400         10  WS-MONTHLY-KEY          PIC 9(6).                            
009500         10  WS-MONTHLY-KEY-SPLIT REDEFINES WS-MONTHLY-KEY.               
009600             15  WS-MONTHLY-KEY-YEAR  PIC 9(4).                           
009700             15  WS-MONTHLY-KEY-MON   PIC 9(2).                           
009800         10  WS-MONTHLY-GROSS        PIC S9(11)V99 COMP-3.                
009900         10  WS-MONTHLY-NET          PIC S9(11)V99 COMP-3.                
010000         10  WS-MONTHLY-TXN-COUNT    PIC 9(7)      COMP-3.                
010100         10  WS-MONTHLY-RET-COUNT    PIC 9(7)      COMP-3.                
010200                                                                          
010300 01  WS-SORT-WORK.                                                        
010400     05  WS-SWAP-SW              PIC X.                                   
010500         88  WS-TABLE-SWAPPED    VALUE 'Y'.                               
010600         88  WS-TABLE-IN-ORDER   VALUE 'N'.                               
010700     05  WS-HOLD-DAILY-ENTRY     PIC X(30).                               
010800     05  WS-HOLD-MONTHLY-ENTRY   PIC X(28).                               
010900     05  FILLER                  PIC X(12).                               
011000                                                                          
011100 LINKAGE SECTION.                                                         
011200 COPY RSTRANC.                                                            
011300 COPY RSCALLM.                                                            
011400                                                                          
011500****************************************************************          
011600 PROCEDURE DIVISION USING RS-TRAN-RECORD, RS-CALL-MODE.                   
011700****************************************************************          
011800                                                                          
011900 000-MAIN.                                                                
012000     IF CM-ACCUMULATE                                                     
012100         PERFORM 100-ACCUMULATE THRU 100-EXIT                             
012200     ELSE IF CM-FINALIZE                                                  
012300         PERFORM 900-FINALIZE THRU 900-EXIT.                              
012400                                                                          
012500     GOBACK.                                                              
012600                                                                          
012700*---------------------------------------------------------------          
012800*    100-ACCUMULATE - ONE CALL PER VALID TRANSACTION.                     
012900*---------------------------------------------------------------          
013000 100-ACCUMULATE.                                                          
013100     IF WS-FIRST-TIME-SW = 'Y'                                            
013200         PERFORM 500-INIT-RUN THRU 500-EXIT                               
013300         MOVE 'N' TO WS-FIRST-TIME-SW.                                    
013400                                                                          
013500     ADD RT-TOTAL-AMOUNT TO WS-GROSS-REVENUE.                             
013600     ADD RT-TOTAL-AMOUNT TO WS-NET-REVENUE.                               
013700     ADD 1 TO WS-TXN-COUNT.                                               
013800     IF RT-IS-RETURN                                                      
013900         ADD 1 TO WS-RETURN-COUNT.                                        
014000                                                                          
014100     PERFORM 120-POST-DAILY-BREAK THRU 120-EXIT.                          
014200     PERFORM 130-POST-MONTHLY-BREAK THRU 130-EXIT.                        
014300 100-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600 500-INIT-RUN.                                                            
014700     OPEN OUTPUT REVNFILE.                                                
014800     MOVE 0 TO WS-GROSS-REVENUE WS-NET-REVENUE.                           
014900     MOVE 0 TO WS-TXN-COUNT WS-RETURN-COUNT.                              
015000     MOVE 0 TO WS-DAILY-COUNT WS-MONTHLY-COUNT.                           
015100 500-EXIT.                                                                
015200     EXIT.                                                                
015300                                                                          
015400*---------------------------------------------------------------          
015500*    120-POST-DAILY-BREAK - SEARCH THE DAILY TABLE FOR THIS               
015600*    INVOICE DATE.  NOT FOUND MEANS A NEW DAY - ADD AN ENTRY.             
015700*---------------------------------------------------------------          
015800 120-POST-DAILY-BREAK.                                                    
015900     SET WS-DX TO 1.                                                      
016000     SEARCH WS-DAILY-ENTRY                                                
016100         AT END                                                           
016200             PERFORM 125-ADD-DAILY-ENTRY THRU 125-EXIT                    
016300         WHEN WS-DAILY-KEY(WS-DX) = RT-INV-DATE-YMD                       
016400             PERFORM 128-UPDATE-DAILY-ENTRY THRU 128-EXIT.                
016500 120-EXIT.                                                                
016600     EXIT.                                                                
016700                                                                          
016800 125-ADD-DAILY-ENTRY.                                                     
016900     IF WS-DAILY-COUNT NOT < 400                                          
017000         GO TO 125-EXIT.                                                  
017100                                                                          
017200     ADD 1 TO WS-DAILY-COUNT.                                             
017300     SET WS-DX TO WS-DAILY-COUNT.                                         
017400     MOVE RT-INV-DATE-YMD TO WS-DAILY-KEY(WS-DX).                         
017500     MOVE RT-TOTAL-AMOUNT TO WS-DAILY-GROSS(WS-DX).                       
017600     MOVE RT-TOTAL-AMOUNT TO WS-DAILY-NET(WS-DX).                         
017700     MOVE 1 TO WS-DAILY-TXN-COUNT(WS-DX).                                 
017800     MOVE 0 TO WS-DAILY-RET-COUNT(WS-DX).                                 
017900     IF RT-IS-RETURN                                                      
018000         MOVE 1 TO WS-DAILY-RET-COUNT(WS-DX).                             
018100 125-EXIT.                                                                
018200     EXIT.                                                                
018300                                                                          
018400 128-UPDATE-DAILY-ENTRY.                                                  
018500     ADD RT-TOTAL-AMOUNT TO WS-DAILY-GROSS(WS-DX).                        
018600     ADD RT-TOTAL-AMOUNT TO WS-DAILY-NET(WS-DX).                          
018700     ADD 1 TO WS-DAILY-TXN-COUNT(WS-DX).                                  
018800     IF RT-IS-RETURN                                                      
018900         ADD 1 TO WS-DAILY-RET-COUNT(WS-DX).                              
019000 128-EXIT.                                                                
019100     EXIT.                                                                
019200                                                                          
019300*---------------------------------------------------------------          
019400*    130-POST-MONTHLY-BREAK - SAME IDEA, KEYED ON YEAR/MONTH.             
019500*---------------------------------------------------------------          
019600 130-POST-MONTHLY-BREAK.                                                  
019700     COMPUTE WS-CUR-YRMO = RT-INV-YEAR * 100 + RT-INV-MONTH.              
019800     SET WS-MX TO 1.                                                      
019900     SEARCH WS-MONTHLY-ENTRY                                              
020000         AT END                                                           
020100             PERFORM 135-ADD-MONTHLY-ENTRY THRU 135-EXIT                  
020200         WHEN WS-MONTHLY-KEY(WS-MX) = WS-CUR-YRMO                         
020300             PERFORM 138-UPDATE-MONTHLY-ENTRY THRU 138-EXIT.              
020400 130-EXIT.                                                                
020500     EXIT.                                                                
020600                                                                          
020700 135-ADD-MONTHLY-ENTRY.                                                   
020800     IF WS-MONTHLY-COUNT NOT < 60                                         
020900         GO TO 135-EXIT.                                                  
021000                                                                          
021100     ADD 1 TO WS-MONTHLY-COUNT.                                           
021200     SET WS-MX TO WS-MONTHLY-COUNT.                                       
021300     MOVE WS-CUR-YRMO TO WS-MONTHLY-KEY(WS-MX).                           
021400     MOVE RT-TOTAL-AMOUNT TO WS-MONTHLY-GROSS(WS-MX).                     
021500     MOVE RT-TOTAL-AMOUNT TO WS-MONTHLY-NET(WS-MX).                       
021600     MOVE 1 TO WS-MONTHLY-TXN-COUNT(WS-MX).                               
021700     MOVE 0 TO WS-MONTHLY-RET-COUNT(WS-MX).                               
021800     IF RT-IS-RETURN                                                      
021900         MOVE 1 TO WS-MONTHLY-RET-COUNT(WS-MX).                           
022000 135-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300 138-UPDATE-MONTHLY-ENTRY.                                                
022400     ADD RT-TOTAL-AMOUNT TO WS-MONTHLY-GROSS(WS-MX).                      
022500     ADD RT-TOTAL-AMOUNT TO WS-MONTHLY-NET(WS-MX).                        
022600     ADD 1 TO WS-MONTHLY-TXN-COUNT(WS-MX).                                
022700     IF RT-IS-RETURN                                                      
022800         ADD 1 TO WS-MONTHLY-RET-COUNT(WS-MX).                            
022900 138-EXIT.                                                                
023000     EXIT.                                                                
023100                                                                          
023200*---------------------------------------------------------------          
023300*    900-FINALIZE - ONE CALL AT END OF FILE.  WRITES THE                  
023400*    TOTALS ROW, THEN THE DAILY BREAK, THEN THE MONTHLY BREAK,            
023500*    EACH SORTED ASCENDING BY KEY FOR A READABLE REPORT.                  
023600*---------------------------------------------------------------          
023700 900-FINALIZE.                                                            
023800     MOVE SPACES TO RS-REVENUE-RECORD.                                    
023900     SET RV-IS-TOTALS TO TRUE.                                            
024000     MOVE ZERO TO RV-KEY-AS-DATE.                                         
024100     MOVE WS-GROSS-REVENUE TO RV-GROSS-REVENUE.                           
024200     MOVE WS-NET-REVENUE   TO RV-NET-REVENUE.                             
024300     MOVE WS-TXN-COUNT     TO RV-TXN-COUNT.                               
024400     MOVE WS-RETURN-COUNT  TO RV-RETURN-COUNT.                            
024500     WRITE RS-REVENUE-RECORD.                                             
024600                                                                          
024700     PERFORM 910-SORT-DAILY-TABLE THRU 910-EXIT.                          
024800     PERFORM 920-WRITE-DAILY-TABLE THRU 920-EXIT.                         
024900     PERFORM 930-SORT-MONTHLY-TABLE THRU 930-EXIT.                        
025000     PERFORM 940-WRITE-MONTHLY-TABLE THRU 940-EXIT.                       
025100                                                                          
025200     CLOSE REVNFILE.                                                      
025300 900-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600*---------------------------------------------------------------          
025700*    910-SORT-DAILY-TABLE - BUBBLE SORT, ASCENDING BY DATE.               
025800*    THE SHOP HAS NO SORT UTILITY HANDY FOR AN IN-STORAGE TABLE           
025900*    THIS SMALL SO WE ROLL OUR OWN - SEE RSRFM2 FOR THE SAME              
026000*    TECHNIQUE ON THE CUSTOMER TABLE.                                     
026100*---------------------------------------------------------------          
026200 910-SORT-DAILY-TABLE.                                                    
026300     IF WS-DAILY-COUNT < 2                                                
026400         GO TO 910-EXIT.                                                  
026500                                                                          
026600     SET WS-TABLE-SWAPPED TO TRUE.                                        
026700     PERFORM 915-DAILY-BUBBLE-PASS THRU 915-EXIT                          
026800         UNTIL WS-TABLE-IN-ORDER.                                         
026900 910-EXIT.                                                                
027000     EXIT.                                                                
027100                                                                          
027200 915-DAILY-BUBBLE-PASS.                                                   
027300     SET WS-TABLE-IN-ORDER TO TRUE.                                       
027400     SET WS-DX TO 1.                                                      
027500     PERFORM 918-DAILY-COMPARE-SWAP THRU 918-EXIT                         
027600         VARYING WS-DX FROM 1 BY 1                                        
027700         UNTIL WS-DX > WS-DAILY-COUNT - 1.                                
027800 915-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100 918-DAILY-COMPARE-SWAP.                                                  
028200     IF WS-DAILY-KEY(WS-DX) > WS-DAILY-KEY(WS-DX + 1)                     
028300         MOVE WS-DAILY-ENTRY(WS-DX)     TO WS-HOLD-DAILY-ENTRY            
028400         MOVE WS-DAILY-ENTRY(WS-DX + 1) TO WS-DAILY-ENTRY(WS-DX)          
028500         MOVE WS-HOLD-DAILY-ENTRY   TO WS-DAILY-ENTRY(WS-DX + 1)          
028600         SET WS-TABLE-SWAPPED TO TRUE.                                    
028700 918-EXIT.                                                                
028800     EXIT.                                                                
028900                                                                          
029000 920-WRITE-DAILY-TABLE.                                                   
029100     IF WS-DAILY-COUNT = 0                                                
029200         GO TO 920-EXIT.                                                  
029300                                                                          
029400     PERFORM 925-WRITE-ONE-DAILY-ROW THRU 925-EXIT                        
029500         VARYING WS-DX FROM 1 BY 1                                        
029600         UNTIL WS-DX > WS-DAILY-COUNT.                                    
029700 920-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 925-WRITE-ONE-DAILY-ROW.                                                 
030100     MOVE SPACES TO RS-REVENUE-RECORD.                                    
030200     SET RV-IS-DAILY TO TRUE.                                             
030300     MOVE WS-DAILY-KEY(WS-DX)         TO RV-KEY-AS-DATE.                  
030400     MOVE WS-DAILY-GROSS(WS-DX)       TO RV-GROSS-REVENUE.                
030500     MOVE WS-DAILY-NET(WS-DX)         TO RV-NET-REVENUE.                  
030600     MOVE WS-DAILY-TXN-COUNT(WS-DX)   TO RV-TXN-COUNT.                    
030700     MOVE WS-DAILY-RET-COUNT(WS-DX)   TO RV-RETURN-COUNT.                 
030800     WRITE RS-REVENUE-RECORD.                                             
030900 925-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 930-SORT-MONTHLY-TABLE.                                                  
031300     IF WS-MONTHLY-COUNT < 2                                              
031400         GO TO 930-EXIT.                                                  
031500                                                                          
031600     SET WS-TABLE-SWAPPED TO TRUE.                                        
031700     PERFORM 935-MONTHLY-BUBBLE-PASS THRU 935-EXIT                        
031800         UNTIL WS-TABLE-IN-ORDER.                                         
031900 930-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200 935-MONTHLY-BUBBLE-PASS.                                                 
032300     SET WS-TABLE-IN-ORDER TO TRUE.                                       
032400     PERFORM 938-MONTHLY-COMPARE-SWAP THRU 938-EXIT                       
032500         VARYING WS-MX FROM 1 BY 1                                        
032600         UNTIL WS-MX > WS-MONTHLY-COUNT - 1.                              
032700 935-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000 938-MONTHLY-COMPARE-SWAP.                                                
033100     IF WS-MONTHLY-KEY(WS-MX) > WS-MONTHLY-KEY(WS-MX + 1)                 
033200         MOVE WS-MONTHLY-ENTRY(WS-MX)   TO WS-HOLD-MONTHLY-ENTRY          
033300         MOVE WS-MONTHLY-ENTRY(WS-MX + 1)                                 
033400                                     TO WS-MONTHLY-ENTRY(WS-MX)           
033500         MOVE WS-HOLD-MONTHLY-ENTRY                                       
033600                                 TO WS-MONTHLY-ENTRY(WS-MX + 1)           
033700         SET WS-TABLE-SWAPPED TO TRUE.                                    
033800 938-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100 940-WRITE-MONTHLY-TABLE.                                                 
034200     IF WS-MONTHLY-COUNT = 0                                              
034300         GO TO 940-EXIT.                                                  
034400                                                                          
034500     PERFORM 945-WRITE-ONE-MONTHLY-ROW THRU 945-EXIT                      
034600         VARYING WS-MX FROM 1 BY 1                                        
034700         UNTIL WS-MX > WS-MONTHLY-COUNT.                                  
034800 940-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 945-WRITE-ONE-MONTHLY-ROW.                                               
035200     MOVE SPACES TO RS-REVENUE-RECORD.                                    
035300     SET RV-IS-MONTHLY TO TRUE.                                           
035400     MOVE WS-MONTHLY-KEY(WS-MX)       TO RV-KEY-AS-YRMO.                  
035500     MOVE WS-MONTHLY-GROSS(WS-MX)     TO RV-GROSS-REVENUE.                
035600     MOVE WS-MONTHLY-NET(WS-MX)       TO RV-NET-REVENUE.                  
035700     MOVE WS-MONTHLY-TXN-COUNT(WS-MX) TO RV-TXN-COUNT.                    
035800     MOVE WS-MONTHLY-RET-COUNT(WS-MX) TO RV-RETURN-COUNT.                 
035900     WRITE RS-REVENUE-RECORD.                                             
036000 945-EXIT.                                                                
036100     EXIT.                                                                
