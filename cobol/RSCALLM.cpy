000100*---------------------------------------------------------------          
000200*    RSCALLM  -  AGGREGATOR CALL-MODE SWITCH                              
000300*    PASSED BY RSDRV1 TO EVERY COLLECTOR SUBPROGRAM SO ONE                
000400*    COMPILE UNIT CAN SERVE BOTH THE PER-RECORD ACCUMULATE                
000500*    CALL AND THE END-OF-FILE FINALIZE CALL.                              
000600*                                                                         
000700*    92/02/27  RGH  ORIGINAL LAYOUT - REPLACES SEPARATE ENTRY             
000800*                   POINTS, ONE CALL INTERFACE FOR ALL SIX                
000900*                   COLLECTORS.                                           
001000*---------------------------------------------------------------          
001100 01  RS-CALL-MODE.                                                        
001200     05  CM-MODE-CODE            PIC X.                                   
001300         88  CM-ACCUMULATE       VALUE 'A'.                               
001400         88  CM-FINALIZE         VALUE 'F'.                               
001500     05  FILLER                  PIC X(9).                                
